000100******************************************************************
000200*    LNREQREC.CPY                                               *
000300*    LOAN REQUEST WORK AREA - NOT A FILE, ACCEPTED FROM THE      *
000400*    OPERATOR AT THE LOAN ORIGINATION SCREEN AND HELD JUST LONG  *
000500*    ENOUGH TO EDIT AND POST.                                    *
000600******************************************************************
000700*    MAINTENANCE LOG
000800*    19JAN94  LJT      ORIGINAL WORK AREA FOR LOAN ORIGINATION
000900*    09JUN03  LJT      REQ 4417 - PAD FILLER TO MATCH FILE RECS
001000******************************************************************
001100 01  LOAN-REQUEST-AREA.
001200     05  REQ-CUST-ID                 PIC 9(09).
001300     05  REQ-AMOUNT                  PIC S9(9)V99  COMP-3.
001400     05  REQ-INTEREST-RATE           PIC S9V9(4)   COMP-3.
001500     05  REQ-INSTALLMENTS            PIC 9(02).
001600     05  FILLER                      PIC X(20).
001700******************************************************************
