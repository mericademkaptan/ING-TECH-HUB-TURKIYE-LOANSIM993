000100 IDENTIFICATION DIVISION.
000150*    THE SIX PARAGRAPHS BELOW ARE THE SHOP STANDARD ID DIVISION
000200 PROGRAM-ID.    LNCREATE.
000300 AUTHOR.        R MERCADO CRUZ.
000400 INSTALLATION.  TAMBUNTING CREDIT LOAN SYSTEMS - DATA CENTER.
000500 DATE-WRITTEN.  19 SEPTEMBER 1986.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - LOAN SYSTEM - CLASS 2.
000800******************************************************************
000900*    LNCREATE - LOAN ORIGINATION
001000*    READS A LOAN REQUEST FROM THE OPERATOR, VALIDATES IT AGAINST
001100*    THE CUSTOMER'S OPEN CREDIT LINE AND THE SHOP'S INSTALLMENT/
001200*    RATE RULES, THEN ORIGINATES THE LOAN AND WRITES ITS
001300*    INSTALLMENT SCHEDULE.  REPLACES THE OLD "CREATE OR EXTEND"
001400*    OPTION OF THE ORIGINAL LOAN.DAT MAINTENANCE PROGRAM.
001450*
001460*    A LOAN REQUEST IS REJECTED OUTRIGHT THE MOMENT ANY ONE EDIT
001470*    FAILS - THERE IS NO "PARTIAL" LOAN AND NO WAY TO OVERRIDE A
001480*    REJECTION FROM THIS SCREEN.  THE OPERATOR MUST RE-KEY A
001490*    FRESH REQUEST.
001500******************************************************************
001600*    CHANGE LOG
001700*    19SEP86  RMC      ORIGINAL - SINGLE LOANFILE, FLAT INTEREST
001800*    04MAR87  RMC      SPLIT CUSTOMER CREDIT OFF AS ITS OWN FILE
001900*    22JUL88  RMC      ADDED CREDIT-LIMIT VS USED-CREDIT EDIT
002000*    11MAR89  RMC      LOAN.DAT -> LOAN-FILE, ADDED LOAN-CUST-ID
002100*    02AUG90  RMC      AMOUNT/RATE FIELDS NOW COMP-3, NOT ZONED
002200*    19JAN94  LJT      REPLACED FLAT TERM WITH 6/9/12/24 SCHEDULE
002300*    19JAN94  LJT      ADDED LOAN-INSTALLMENT-FILE, EQUAL SPLIT
002400*    08MAY95  LJT      VALIDATION ORDER PINNED - SEE CREDIT-EDIT
002500*    23NOV98  PDQ      Y2K - ALL DATE FIELDS NOW CCYYMMDD
002600*    17FEB99  PDQ      Y2K - DUE DATE MONTH-ADD ROLLS CENTURY OK
002700*    09JUN03  LJT      REQ 4417 - CUSTOMER FILE NOW RELATIVE ORG
002800*    14SEP06  GDR      REQ 4902 - RATE WINDOW NOW .1 THRU .5
002900*    30APR11  GDR      REQ 5540 - ROUNDED INSTALLMENT SPLIT
003000******************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003250*    SAME TARGET BOX AS THE REST OF THE LOAN SUITE.
003300 SOURCE-COMPUTER.  IBM-4341.
003400 OBJECT-COMPUTER.  IBM-4341.
003500 SPECIAL-NAMES.
003550*    CRT, C01/TOP-OF-FORM AND THE UPSI SWITCH ARE CARRIED FOR
003560*    CONSISTENCY WITH THE REST OF THE SUITE; THIS PROGRAM TESTS
003570*    NONE OF THEM EXCEPT CRT.
003600     CONSOLE IS CRT
003700     C01 IS TOP-OF-FORM
003800     CLASS NUMERIC-DIGITS IS "0123456789"
003833*    NUMERIC-DIGITS CLASS TEST IS NOT CURRENTLY USED BY THIS
003866*    PROGRAM BUT IS CARRIED FOR CONSISTENCY WITH LNPAY.
003900     UPSI-0 ON STATUS IS RERUN-REQUESTED.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004150*    ALL THREE FILES ARE OPENED I-O - THIS PROGRAM BOTH READS AND
004160*    WRITES THE CUSTOMER, LOAN AND INSTALLMENT FILES.
004170*    CUSTOMER-FILE - RELATIVE ORGANIZATION, RANDOM ACCESS BY RRN,
004180*    SINCE THE CUSTOMER ID DOUBLES AS THE RELATIVE RECORD NUMBER.
004200     SELECT CUSTOMER-FILE ASSIGN TO CUSTMAST
004300         ORGANIZATION IS RELATIVE
004400         ACCESS MODE IS RANDOM
004500         RELATIVE KEY IS CUST-RRN
004600         FILE STATUS IS CUST-FILE-STATUS.
004700
004750*    LOAN-FILE AND INSTALLMENT-FILE ARE BOTH SEQUENTIAL, GROWN BY
004760*    APPENDING NEW RECORDS AT THE END - NEITHER IS EVER REWRITTEN
004770*    BY THIS PROGRAM, ONLY BY LNPAY.
004800     SELECT LOAN-FILE ASSIGN TO LOANMAST
004900         ORGANIZATION IS SEQUENTIAL
005000         ACCESS MODE IS SEQUENTIAL
005100         FILE STATUS IS LOAN-FILE-STATUS.
005200
005300     SELECT INSTALLMENT-FILE ASSIGN TO INSTMAST
005400         ORGANIZATION IS SEQUENTIAL
005500         ACCESS MODE IS SEQUENTIAL
005600         FILE STATUS IS INST-FILE-STATUS.
005700
005800 DATA DIVISION.
005850*    FILE SECTION, THEN WORKING-STORAGE, THEN THE PROCEDURE
005860*    DIVISION - THE USUAL ORDER FOR THIS SHOP.
005900 FILE SECTION.
005950*    CUSTOMER-FILE CARRIES THE CREDIT LINE EVERY NEW LOAN IS
005960*    CHECKED AGAINST, AND IS REWRITTEN HERE TO ROLL THE NEW LOAN
005970*    AMOUNT INTO CUST-USED-CREDIT.
006000 FD  CUSTOMER-FILE
006100     LABEL RECORDS ARE STANDARD
006200     VALUE OF FILE-ID IS "CUSTMAST.DAT".
006300     COPY "CUSTREC.CPY".
006400
006450*    LOAN-FILE GETS ONE NEW RECORD PER ORIGINATED LOAN, APPENDED
006460*    AT THE CURRENT END OF FILE.
006500 FD  LOAN-FILE
006600     LABEL RECORDS ARE STANDARD
006700     VALUE OF FILE-ID IS "LOANMAST.DAT".
006800     COPY "LOANREC.CPY".
006900
006950*    INSTALLMENT-FILE GETS ONE NEW RECORD PER INSTALLMENT OF THE
006960*    NEW LOAN, WRITTEN IN SEQUENCE NUMBER ORDER (OLDEST DUE DATE
006970*    FIRST) SO LNINQ AND LNPAY CAN RELY ON THAT ORDER LATER.
007000 FD  INSTALLMENT-FILE
007100     LABEL RECORDS ARE STANDARD
007200     VALUE OF FILE-ID IS "INSTMAST.DAT".
007300     COPY "INSTREC.CPY".
007400
007500 WORKING-STORAGE SECTION.
007550*    LOAN-REQUEST-AREA HOLDS WHAT THE OPERATOR KEYS IN BEFORE ANY
007560*    OF IT IS EDITED OR POSTED TO A FILE.
007600     COPY "LNREQREC.CPY".
007700
007750*    FILE STATUS BYTES, ONE PER FILE, WITH THE CONDITION NAMES
007760*    THE PROCEDURE DIVISION ACTUALLY TESTS.
007800 01  WS-FILE-STATUSES.
007900     05  CUST-FILE-STATUS            PIC X(02).
007950*        "00" - READ OR REWRITE SUCCEEDED.
008000         88  CUST-FILE-OK                VALUE "00".
008050*        "23" - NO RECORD AT THAT RRN.
008100         88  CUST-FILE-NOT-FOUND         VALUE "23".
008200     05  LOAN-FILE-STATUS            PIC X(02).
008250*        "00" - READ, WRITE OR OPEN SUCCEEDED.
008300         88  LOAN-FILE-OK                VALUE "00".
008350*        "10" - SEQUENTIAL READ RAN OFF THE END OF LOANMAST.DAT.
008400         88  LOAN-FILE-AT-END            VALUE "10".
008500     05  INST-FILE-STATUS            PIC X(02).
008550*        SAME TWO CONDITIONS, AGAINST INSTMAST.DAT.
008600         88  INST-FILE-OK                VALUE "00".
008700         88  INST-FILE-AT-END            VALUE "10".
008750     05  FILLER                      PIC X(04).
008800
008850*    SWITCHES KEPT AT 77-LEVEL, THE SHOP'S USUAL HABIT FOR
008860*    SINGLE-BYTE FLAGS RATHER THAN BUNDLING THEM INTO A GROUP.
008900 77  WS-CUSTOMER-FOUND-SW            PIC X(01)   VALUE "N".
008950*        SET TRUE BY FIND-CUSTOMER-RTN WHEN THE CUSTOMER ID IS
008960*        FOUND ON CUSTMAST.DAT.  NOT CURRENTLY TESTED ANYWHERE
008970*        EXCEPT TO BE SET - CARRIED FOR SYMMETRY WITH THE OTHER
008980*        "FOUND" SWITCHES ELSEWHERE IN THE SUITE.
009000     88  WS-CUSTOMER-FOUND               VALUE "Y".
009100 77  WS-REQUEST-REJECTED-SW          PIC X(01)   VALUE "N".
009150*        SET TRUE BY ANY EDIT PARAGRAPH THAT FAILS.  ONCE SET,
009160*        ORIGINATE-LOAN-RTN SKIPS EVERY REMAINING EDIT AND THE
009170*        POST ITSELF.
009200     88  WS-REQUEST-REJECTED             VALUE "Y".
009300 77  WS-GO-AGAIN-SW                  PIC X(01)   VALUE "Y".
009350*        OPERATOR'S ANSWER TO "ORIGINATE ANOTHER LOAN".  STARTS
009360*        "Y" SO THE MAIN LOOP RUNS AT LEAST ONCE.
009400     88  WS-GO-AGAIN                     VALUE "Y".
009600
009650*    COUNTERS ARE ALL COMP SINCE THEY ARE ONLY EVER COMPARED,
009660*    ADDED TO, OR USED AS A RELATIVE KEY - NEVER DISPLAYED
009670*    DIRECTLY.
009700 01  WS-COUNTERS                     COMP.
009750*        HIGHEST LOAN-ID SEEN ON THE CURRENT FULL SCAN OF
009760*        LOANMAST.DAT, SET ONCE AT PROGRAM START.
009800     05  WS-HIGH-LOAN-ID             PIC 9(09)   VALUE ZERO.
009850*        WS-HIGH-LOAN-ID + 1 - THE ID ASSIGNED TO THE LOAN BEING
009860*        ORIGINATED RIGHT NOW.
009900     05  WS-NEW-LOAN-ID              PIC 9(09)   VALUE ZERO.
009950*        1 THRU REQ-INSTALLMENTS - WHICH INSTALLMENT OF THE NEW
009960*        LOAN BUILD-INSTALLMENT-RTN IS CURRENTLY WRITING.
010000     05  WS-INSTALL-SUB              PIC 9(02)   VALUE ZERO.
010050*        RELATIVE KEY FOR THE RANDOM READ/REWRITE OF CUSTOMER-
010060*        FILE - SET TO THE REQUESTED CUSTOMER ID.
010070     05  CUST-RRN                    PIC 9(09)   VALUE ZERO.
010080     05  FILLER                      PIC 9(02)   VALUE ZERO.
010100
010150*    OPERATOR-FACING RESULT LINE AND ITS SUPPORTING EDIT FIELD.
010200 01  WS-MESSAGE-AREA                 PIC X(72)   VALUE SPACES.
010210*        ZERO-SUPPRESSED LOAN ID FOR THE "LOAN ORIGINATED"
010220*        MESSAGE BELOW - STRING CANNOT EDIT A NUMERIC FIELD ON
010230*        THE FLY.
010250 01  WS-LOAN-ID-DISP                 PIC Z(8)9.
010300
010350*    INTERMEDIATE AMOUNTS FOR THE CREDIT AND INSTALLMENT-SPLIT
010360*    MATH, PACKED-DECIMAL LIKE EVERY OTHER MONEY FIELD IN THE
010370*    SUITE'S WORKING-STORAGE.
010400 01  WS-WORK-AMOUNTS.
010450*        CUST-CREDIT-LIMIT MINUS CUST-USED-CREDIT - HOW MUCH
010460*        ROOM IS LEFT ON THE CUSTOMER'S LINE.
010500     05  WS-AVAILABLE-CREDIT         PIC S9(9)V99  COMP-3.
010550*        ONE PLUS THE REQUESTED RATE, SO PRINCIPAL TIMES THIS
010560*        FIELD GIVES TOTAL AMOUNT OWED IN A SINGLE MULTIPLY.
010600     05  WS-LOAN-TOTAL-AMOUNT        PIC S9(9)V99  COMP-3.
010650*        1 + REQ-INTEREST-RATE, COMPUTED ONCE AND REUSED.
010700     05  WS-RATE-PLUS-ONE            PIC S9V9(4)   COMP-3.
010750*        WS-LOAN-TOTAL-AMOUNT DIVIDED EVENLY ACROSS THE
010760*        REQUESTED NUMBER OF INSTALLMENTS, ROUNDED.
010800     05  WS-INSTALLMENT-AMOUNT       PIC S9(9)V99  COMP-3.
010850     05  FILLER                      PIC X(06).
010900
010950*    TODAY'S DATE, ACCEPTED ONCE AT THE TOP OF THE RUN AND
010960*    STAMPED ON EVERY LOAN ORIGINATED DURING IT.
011000 01  WS-CURRENT-DATE.
011100     05  WS-CURRENT-CCYY             PIC 9(04).
011200     05  WS-CURRENT-MM               PIC 9(02).
011300     05  WS-CURRENT-DD               PIC 9(02).
011350*        REDEFINED AS ONE EIGHT-DIGIT FIELD SO A SINGLE ACCEPT
011360*        FROM DATE YYYYMMDD CAN LOAD ALL THREE PARTS AT ONCE.
011400 01  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE
011500                                     PIC 9(08).
011600
011650*    SCRATCH YEAR/MONTH USED BY COMPUTE-DUE-DATE-RTN AND ROLL-
011660*    DUE-MONTH-RTN WHILE WORKING OUT EACH INSTALLMENT'S DUE DATE.
011700 01  WS-DUE-DATE-WORK.
011800     05  WS-DUE-CCYY                 PIC 9(04)     COMP.
011900     05  WS-DUE-MM                   PIC 9(02)     COMP.
011950     05  FILLER                      PIC X(04).
012000
012050*    PROCEDURE DIVISION BEGINS HERE.  PARAGRAPHS ARE NUMBERED IN
012060*    THE ORDER THEY APPEAR, NOT THE ORDER THEY ARE PERFORMED -
012070*    READ MAIN-RTN FIRST TO SEE THE ACTUAL CALL ORDER.
012100 PROCEDURE DIVISION.
012150******************************************************************
012160*    MAIN-RTN - OPEN EVERYTHING, STAMP TODAY'S DATE ONCE, FIND
012170*    THE HIGHEST LOAN ID ALREADY ON FILE, THEN ORIGINATE LOANS
012180*    UNTIL THE OPERATOR DECLINES TO GO AGAIN.
012190******************************************************************
012200 MAIN-RTN.
012250*    STEP 1 - OPEN ALL THREE FILES I-O AND FIND THE CURRENT
012260*    HIGH-WATER-MARK LOAN ID.
012300     PERFORM OPENING-RTN.
012350*    STEP 2 - ONE DATE ACCEPT FOR THE WHOLE RUN.  EVERY LOAN
012360*    ORIGINATED DURING THIS RUN CARRIES THE SAME CREATE DATE.
012400     ACCEPT WS-CURRENT-DATE-R FROM DATE YYYYMMDD.
012500     MOVE "Y" TO WS-GO-AGAIN-SW.
012550*    STEP 3 - ORIGINATE LOANS UNTIL THE OPERATOR ANSWERS "N" TO
012560*    "ORIGINATE ANOTHER LOAN".
012600     PERFORM ORIGINATE-LOAN-RTN THRU END-ORIGINATE-LOAN-RTN
012700         UNTIL NOT WS-GO-AGAIN.
012800     PERFORM CLOSING-RTN.
012900     STOP RUN.
013000
013050******************************************************************
013060*    OPENING-RTN - BOTH LOAN-FILE AND INSTALLMENT-FILE MAY NOT
013070*    YET EXIST THE VERY FIRST TIME THIS PROGRAM EVER RUNS AT A
013080*    NEW INSTALLATION, SO A FILE-STATUS "35" (FILE NOT FOUND) ON
013090*    THE I-O OPEN IS RECOVERED BY CREATING THE FILE OUTPUT FIRST.
013100******************************************************************
013200 OPENING-RTN.
013250*    CUSTOMER-FILE IS ASSUMED TO ALREADY EXIST - IT IS SET UP BY
013260*    A SEPARATE ACCOUNT-OPENING PROCEDURE, NOT BY THIS PROGRAM.
013300     OPEN I-O CUSTOMER-FILE.
013400     OPEN I-O LOAN-FILE.
013500     OPEN I-O INSTALLMENT-FILE.
013600     IF LOAN-FILE-STATUS = "35"
013650*        FILE DOES NOT EXIST YET - CREATE IT EMPTY, THEN REOPEN
013660*        I-O SO THE REST OF THE PROGRAM CAN WRITE TO IT NORMALLY.
013700         CLOSE LOAN-FILE
013800         OPEN OUTPUT LOAN-FILE
013900         CLOSE LOAN-FILE
014000         OPEN I-O LOAN-FILE.
014100     IF INST-FILE-STATUS = "35"
014150*        SAME RECOVERY FOR INSTMAST.DAT.
014200         CLOSE INSTALLMENT-FILE
014300         OPEN OUTPUT INSTALLMENT-FILE
014400         CLOSE INSTALLMENT-FILE
014500         OPEN I-O INSTALLMENT-FILE.
014550     PERFORM FIND-HIGH-LOAN-ID-RTN.
014600
014650******************************************************************
014660*    FIND-HIGH-LOAN-ID-RTN / SCAN-HIGH-LOAN-ID-RTN - LOAN-FILE IS
014670*    NOT KEYED AND CARRIES NO "LAST LOAN ID ASSIGNED" RECORD OF
014680*    ITS OWN, SO THE HIGH-WATER MARK IS FOUND BY SCANNING EVERY
014690*    RECORD ON THE FILE ONCE, AT PROGRAM START.
014700******************************************************************
014800 FIND-HIGH-LOAN-ID-RTN.
014850*    ZERO IS A SAFE STARTING POINT - THE FIRST LOAN EVER
014860*    ORIGINATED ON A BRAND NEW LOANMAST.DAT BECOMES LOAN ID 1.
014900     MOVE ZERO TO WS-HIGH-LOAN-ID.
014933*    THIS FIELD IS REBUILT EVERY RUN - NOTHING PERSISTS IT
014966*    BETWEEN RUNS OF THIS PROGRAM.
015000     READ LOAN-FILE NEXT RECORD
015050         AT END SET LOAN-FILE-AT-END TO TRUE.
015100     PERFORM SCAN-HIGH-LOAN-ID-RTN THRU END-SCAN-HIGH-LOAN-ID-RTN
015200         UNTIL LOAN-FILE-AT-END.
015300
015400 SCAN-HIGH-LOAN-ID-RTN.
015450*    KEEP THE HIGHEST LOAN-ID SEEN SO FAR - THE FILE IS NOT
015460*    NECESSARILY IN LOAN-ID ORDER SINCE LOAN IDS ARE ASSIGNED BY
015470*    THIS VERY SCAN AT PROGRAM START, NOT BY WHEN A RECORD
015480*    HAPPENS TO BE WRITTEN.
015500     IF LOAN-ID > WS-HIGH-LOAN-ID
015600         MOVE LOAN-ID TO WS-HIGH-LOAN-ID.
015650*    ADVANCE REGARDLESS - THE SCAN COVERS THE WHOLE FILE.
015700     READ LOAN-FILE NEXT RECORD
015800         AT END SET LOAN-FILE-AT-END TO TRUE.
015900 END-SCAN-HIGH-LOAN-ID-RTN.
016000
016050*    CALLED EXACTLY ONCE, JUST BEFORE STOP RUN.
016100 CLOSING-RTN.
016150*    CLOSE IN THE SAME ORDER THEY WERE OPENED, HOUSE HABIT.
016200     CLOSE CUSTOMER-FILE.
016233*    CUSTOMER-FILE WAS REWRITTEN, NOT JUST READ, SO IT MUST BE
016266*    CLOSED NORMALLY FOR THE REWRITES TO TAKE EFFECT ON DISK.
016300     CLOSE LOAN-FILE.
016400     CLOSE INSTALLMENT-FILE.
016500
016550******************************************************************
016560*    ORIGINATE-LOAN-RTN - ONE PASS OF THE MENU: ACCEPT A REQUEST,
016570*    RUN IT THROUGH EVERY EDIT IN ORDER, POST IT IF ALL EDITS
016580*    PASS, REPORT THE RESULT, AND ASK WHETHER TO GO AGAIN.  EACH
016590*    EDIT IS SKIPPED ONCE ANY EARLIER ONE HAS REJECTED THE
016595*    REQUEST - SEE THE "IF NOT WS-REQUEST-REJECTED" GUARDS BELOW.
016600******************************************************************
016700 ORIGINATE-LOAN-RTN.
016750*    RESET THE REJECTED SWITCH AND MESSAGE AREA BEFORE EVERY NEW
016760*    REQUEST SO NOTHING FROM THE PRIOR LOAN CAN LEAK INTO THIS
016770*    ONE'S RESULT.
016800     MOVE "N" TO WS-REQUEST-REJECTED-SW.
016833*    A FRESH REQUEST STARTS WITH A CLEAN SLATE - NO SWITCH OR
016866*    MESSAGE CARRIES OVER FROM THE PRIOR LOAN.
016900     MOVE SPACES TO WS-MESSAGE-AREA.
017000     PERFORM ACCEPT-REQUEST-RTN.
017100     PERFORM FIND-CUSTOMER-RTN.
017150*    VALIDATION ORDER IS PINNED - CREDIT, THEN INSTALLMENT COUNT,
017160*    THEN RATE - SEE THE 08MAY95 CHANGE LOG ENTRY AND THE BANNER
017170*    ON EDIT-CREDIT-RTN BELOW.  DO NOT REORDER THESE THREE PERFORMS.
017200     IF NOT WS-REQUEST-REJECTED
017300         PERFORM EDIT-CREDIT-RTN.
017400     IF NOT WS-REQUEST-REJECTED
017500         PERFORM EDIT-INSTALLMENTS-RTN.
017600     IF NOT WS-REQUEST-REJECTED
017700         PERFORM EDIT-RATE-RTN.
017800     IF NOT WS-REQUEST-REJECTED
017900         PERFORM POST-LOAN-RTN.
018000     DISPLAY WS-MESSAGE-AREA.
018016*    WHETHER THE LOAN WAS ORIGINATED OR REJECTED, THE OPERATOR
018032*    SEES EXACTLY ONE RESULT LINE PER REQUEST.
018050*    THE SAME "GO AGAIN" PROMPT USED IN EVERY OTHER PROGRAM IN
018060*    THE SUITE.
018100     DISPLAY "ORIGINATE ANOTHER LOAN [Y/N]? ".
018200     ACCEPT WS-GO-AGAIN-SW.
018300 END-ORIGINATE-LOAN-RTN.
018400
018450******************************************************************
018460*    ACCEPT-REQUEST-RTN - FOUR PROMPTS, FOUR ACCEPTS, NO EDITING
018470*    DONE HERE AT ALL - EVERY FIELD ACCEPTED HERE IS VALIDATED
018480*    LATER BY A DEDICATED EDIT PARAGRAPH.
018490******************************************************************
018500 ACCEPT-REQUEST-RTN.
018600     DISPLAY "CUSTOMER ID..........: ".
018633*    CUSTOMER ID IS THE FIRST FIELD PROMPTED FOR SINCE EVERY
018666*    REMAINING EDIT DEPENDS ON THE CUSTOMER RECORD IT FINDS.
018700     ACCEPT REQ-CUST-ID.
018800     DISPLAY "PRINCIPAL AMOUNT.....: ".
018900     ACCEPT REQ-AMOUNT.
018933*    PRINCIPAL REQUESTED, BEFORE INTEREST - THE AMOUNT THE
018966*    CUSTOMER ACTUALLY RECEIVES IF THE LOAN IS APPROVED.
019000     DISPLAY "INTEREST RATE (.1-.5): ".
019100     ACCEPT REQ-INTEREST-RATE.
019150*    RATE IS A FRACTION, NOT A PERCENT - .1 MEANS TEN PERCENT.
019200     DISPLAY "NO. OF INSTALLMENTS..: ".
019300     ACCEPT REQ-INSTALLMENTS.
019333*    TERM IN MONTHS - EDITED LATER BY EDIT-INSTALLMENTS-RTN
019366*    AGAINST THE FOUR ALLOWED VALUES.
019400
019450******************************************************************
019460*    FIND-CUSTOMER-RTN - CUSTOMER-FILE IS RELATIVE ORGANIZATION,
019470*    KEYED BY RRN - THE CUSTOMER ID DOUBLES AS THE RELATIVE
019480*    RECORD NUMBER, SO NO SEPARATE INDEX FILE IS NEEDED.
019490******************************************************************
019500 FIND-CUSTOMER-RTN.
019550     MOVE REQ-CUST-ID TO CUST-RRN.
019566*    RELATIVE KEY MUST BE SET BEFORE THE READ - THE RECORD
019582*    SLOT ITSELF CARRIES NO SEPARATE KEY FIELD.
019600     READ CUSTOMER-FILE
019700         INVALID KEY SET CUST-FILE-NOT-FOUND TO TRUE.
019750*    THE ID-MATCH CHECK BELOW CATCHES A "SLOT NEVER WRITTEN" CASE
019760*    THAT INVALID KEY ALONE WOULD MISS ON SOME RUNTIMES.
019800     IF CUST-FILE-NOT-FOUND OR CUST-ID NOT EQUAL REQ-CUST-ID
019900         MOVE "Y" TO WS-REQUEST-REJECTED-SW
020000         MOVE "CUSTOMER NOT FOUND" TO WS-MESSAGE-AREA
020100     ELSE
020200         SET WS-CUSTOMER-FOUND TO TRUE.
020233*    CUSTOMER-RECORD FIELDS ARE NOW AVAILABLE TO THE REMAINING
020266*    EDIT PARAGRAPHS VIA THE FD.
020300
020400 EDIT-CREDIT-RTN.
020500*    CREDIT SUFFICIENCY IS CHECKED AGAINST THE CALLER-SUPPLIED
020600*    RATE BEFORE THE RATE ITSELF IS VALIDATED (SEE 08MAY95 LOG
020700*    ENTRY) - A REQUEST WITH A BAD RATE BUT ALSO INSUFFICIENT
020800*    CREDIT MUST REPORT THE CREDIT ERROR FIRST.  DO NOT REORDER.
020850*    HOW MUCH CREDIT IS STILL OPEN ON THE CUSTOMER'S LINE.
020900     COMPUTE WS-AVAILABLE-CREDIT =
020933*    AVAILABLE CREDIT IS RECOMPUTED FRESH FOR EVERY REQUEST -
020966*    IT IS NOT CARRIED IN WORKING-STORAGE BETWEEN REQUESTS.
021000         CUST-CREDIT-LIMIT - CUST-USED-CREDIT.
021050*    PRINCIPAL TIMES (1 + RATE) IN ONE MULTIPLY, RATHER THAN
021060*    COMPUTING PRINCIPAL AND INTEREST SEPARATELY AND ADDING.
021100     COMPUTE WS-RATE-PLUS-ONE ROUNDED =
021200         1 + REQ-INTEREST-RATE.
021300     COMPUTE WS-LOAN-TOTAL-AMOUNT ROUNDED =
021400         REQ-AMOUNT * WS-RATE-PLUS-ONE.
021450*    REJECT IF THE FULL AMOUNT OWED (PRINCIPAL PLUS INTEREST)
021460*    WOULD EXCEED WHAT IS LEFT ON THE LINE.
021500     IF WS-AVAILABLE-CREDIT < WS-LOAN-TOTAL-AMOUNT
021600         MOVE "Y" TO WS-REQUEST-REJECTED-SW
021700         MOVE "CUSTOMER DOES NOT HAVE ENOUGH CREDIT FOR THIS LOAN"
021800             TO WS-MESSAGE-AREA.
021900
022000 EDIT-INSTALLMENTS-RTN.
022050*    ONLY FOUR TERMS ARE OFFERED - 6, 9, 12 OR 24 MONTHS - SET BY
022060*    SHOP POLICY, NOT BY ANYTHING IN THE RECORD LAYOUTS.
022100     IF REQ-INSTALLMENTS NOT EQUAL 6  AND
022200        REQ-INSTALLMENTS NOT EQUAL 9  AND
022300        REQ-INSTALLMENTS NOT EQUAL 12 AND
022400        REQ-INSTALLMENTS NOT EQUAL 24
022500         MOVE "Y" TO WS-REQUEST-REJECTED-SW
022600         MOVE "INVALID INSTALLMENT NUMBER. ALLOWED VALUES ARE ONLY 6,
022650-    "9, 12 OR 24." TO WS-MESSAGE-AREA.
022800
022850 EDIT-RATE-RTN.
022900*    RATE WINDOW WIDENED TO .1-.5 UNDER REQ 4902 - SEE CHANGE LOG.
023000     IF REQ-INTEREST-RATE < .1 OR REQ-INTEREST-RATE > .5
023100         MOVE "Y" TO WS-REQUEST-REJECTED-SW
023200         MOVE "INVALID INTEREST RATE AS IT MUST BE BETWEEN .1-.5"
023300             TO WS-MESSAGE-AREA.
023400
023450******************************************************************
023460*    POST-LOAN-RTN - CALLED ONLY WHEN EVERY EDIT HAS PASSED.
023470*    REWRITES THE CUSTOMER'S USED-CREDIT, WRITES THE NEW LOAN
023480*    RECORD, THEN BUILDS ITS INSTALLMENT SCHEDULE.
023490******************************************************************
023500 POST-LOAN-RTN.
023550*    ROLL THE NEW LOAN'S TOTAL AMOUNT OWED INTO THE CUSTOMER'S
023560*    USED-CREDIT BALANCE - THIS REDUCES HOW MUCH CREDIT IS
023570*    AVAILABLE FOR THE CUSTOMER'S NEXT LOAN REQUEST.
023600     COMPUTE CUST-USED-CREDIT ROUNDED =
023700         CUST-USED-CREDIT + WS-LOAN-TOTAL-AMOUNT.
023800     REWRITE CUSTOMER-RECORD
023900         INVALID KEY
024000         MOVE "CUSTOMER REWRITE FAILED" TO WS-MESSAGE-AREA.
024050*    ASSIGN THE NEW LOAN ID - ONE MORE THAN THE HIGHEST SEEN AT
024060*    PROGRAM START, BUMPED FOR EVERY LOAN ORIGINATED THIS RUN.
024100     ADD 1 TO WS-HIGH-LOAN-ID GIVING WS-NEW-LOAN-ID.
024200     MOVE WS-NEW-LOAN-ID      TO LOAN-ID.
024300     MOVE REQ-CUST-ID         TO LOAN-CUST-ID.
024400     MOVE REQ-AMOUNT          TO LOAN-AMOUNT.
024433*    PRINCIPAL ONLY - NOT THE TOTAL WITH INTEREST, WHICH IS
024466*    DERIVED AGAIN WHENEVER IT IS NEEDED.
024500     MOVE REQ-INTEREST-RATE   TO LOAN-INTEREST-RATE.
024600     MOVE REQ-INSTALLMENTS    TO LOAN-NUM-INSTALL.
024700     MOVE WS-CURRENT-DATE-R   TO LOAN-CREATE-DATE.
024800     MOVE "N"                 TO LOAN-IS-PAID.
024833*    EVERY LOAN STARTS UNPAID - LNPAY FLIPS THIS TO "Y" ONLY
024866*    AFTER ITS LAST INSTALLMENT CLEARS.
024900     WRITE LOAN-RECORD.
025050*    SPLIT THE TOTAL AMOUNT OWED EVENLY ACROSS THE REQUESTED
025060*    NUMBER OF INSTALLMENTS, ROUNDED TO THE NEAREST CENT - SEE
025070*    REQ 5540 IN THE CHANGE LOG.
025200     COMPUTE WS-INSTALLMENT-AMOUNT ROUNDED =
025233*    EVERY INSTALLMENT CARRIES THE SAME AMOUNT - THIS SHOP
025266*    DOES NOT OFFER A BALLOON OR GRADUATED SCHEDULE.
025300         WS-LOAN-TOTAL-AMOUNT / REQ-INSTALLMENTS.
025400     MOVE ZERO TO WS-INSTALL-SUB.
025416*    RESET TO ZERO BEFORE EACH LOAN'S SCHEDULE IS BUILT -
025432*    BUILD-INSTALLMENT-RTN BUMPS IT BY ONE EACH TIME IT RUNS.
025450*    BUILD-INSTALLMENT-RTN RUNS ONCE PER INSTALLMENT, WRITING
025460*    THEM IN SEQUENCE-NUMBER (OLDEST-DUE-DATE-FIRST) ORDER.
025500     PERFORM BUILD-INSTALLMENT-RTN THRU END-BUILD-INSTALLMENT-RTN
025550*    ONE CALL PER INSTALLMENT, IN ASCENDING DUE-DATE ORDER.
025600         REQ-INSTALLMENTS TIMES.
025700     MOVE WS-NEW-LOAN-ID TO WS-LOAN-ID-DISP.
025750     STRING "LOAN ORIGINATED - LOAN ID " DELIMITED BY SIZE
025760            WS-LOAN-ID-DISP    DELIMITED BY SIZE
025770         INTO WS-MESSAGE-AREA.
025800
025850******************************************************************
025860*    BUILD-INSTALLMENT-RTN - WRITES ONE INSTALLMENT RECORD.
025870*    CALLED REQ-INSTALLMENTS TIMES FROM POST-LOAN-RTN ABOVE, ONCE
025880*    PER INSTALLMENT OF THE LOAN JUST ORIGINATED.
025890******************************************************************
025900 BUILD-INSTALLMENT-RTN.
025950*    BUMP THE SEQUENCE NUMBER FIRST - WS-INSTALL-SUB ALSO DRIVES
025960*    COMPUTE-DUE-DATE-RTN'S "I MONTHS AFTER ORIGINATION" MATH.
026000     ADD 1 TO WS-INSTALL-SUB.
026100     MOVE WS-NEW-LOAN-ID      TO INST-LOAN-ID.
026133*    TIES THIS INSTALLMENT BACK TO THE LOAN RECORD JUST
026166*    WRITTEN ABOVE IN POST-LOAN-RTN.
026200     MOVE WS-INSTALL-SUB      TO INST-SEQ-NUM.
026300     MOVE WS-INSTALLMENT-AMOUNT TO INST-AMOUNT.
026325*    SAME ROUNDED AMOUNT ON EVERY INSTALLMENT OF THIS LOAN.
026350*    NOTHING IS PAID YET - LNPAY IS THE ONLY PROGRAM THAT EVER
026360*    SETS INST-PAID-AMOUNT/INST-PAID-FLAG/INST-PAYMENT-DATE TO A
026370*    NON-ZERO/NON-"N" VALUE.
026400     MOVE ZERO                TO INST-PAID-AMOUNT.
026450*    ZERO UNTIL LNPAY POSTS A PAYMENT AGAINST THIS INSTALLMENT.
026500     MOVE "N"                 TO INST-PAID-FLAG.
026600     PERFORM COMPUTE-DUE-DATE-RTN.
026700     MOVE ZERO                TO INST-PAYMENT-DATE.
026733*    A ZERO PAYMENT DATE SIGNALS "NOT YET DUE OR PAID" TO
026766*    LNINQ AND LNPAY - SEE THEIR OWN COMMENTS ON THE FIELD.
026800     WRITE LOAN-INSTALLMENT-RECORD.
026850*    APPENDED TO THE END OF INSTMAST.DAT, SAME AS LOAN-FILE.
026900 END-BUILD-INSTALLMENT-RTN.
027000
027050******************************************************************
027100 COMPUTE-DUE-DATE-RTN.
027200*    DUE DATE FOR INSTALLMENT I IS THE FIRST OF THE CALENDAR
027300*    MONTH THAT IS I MONTHS AFTER THE LOAN CREATE DATE'S MONTH.
027350*    ROLL-DUE-MONTH-RTN BELOW HANDLES ANY CARRY INTO A LATER
027360*    CALENDAR YEAR WHEN WS-DUE-MM RUNS PAST DECEMBER.
027400     MOVE WS-CURRENT-CCYY TO WS-DUE-CCYY.
027425*    START FROM THE LOAN'S OWN CREATE YEAR, NOT TODAY'S -
027450*    BOTH ARE THE SAME VALUE SINCE ALL LOANS IN THIS RUN
027475*    SHARE ONE CREATE DATE.
027500     COMPUTE WS-DUE-MM = WS-CURRENT-MM + WS-INSTALL-SUB.
027600     PERFORM ROLL-DUE-MONTH-RTN THRU END-ROLL-DUE-MONTH-RTN
027700         UNTIL WS-DUE-MM NOT GREATER THAN 12.
027750*    THE DUE DAY IS ALWAYS THE FIRST OF THE MONTH - NO DAY-OF-
027760*    MONTH ARITHMETIC IS NEEDED OR WANTED HERE.
027800     MOVE WS-DUE-CCYY TO INST-DUE-CCYY.
027900     MOVE WS-DUE-MM   TO INST-DUE-MM.
028000     MOVE 1           TO INST-DUE-DD.
028050*    ALWAYS THE FIRST OF THE MONTH, NEVER A MID-MONTH DATE.
028100
028150*    CALLED REPEATEDLY UNTIL WS-DUE-MM IS BACK IN THE 1-12 RANGE -
028160*    EACH PASS ROLLS EXACTLY ONE YEAR, SO A FAR-FUTURE INSTALLMENT
028170*    NEVER NEEDS MORE THAN A FEW ITERATIONS ON A 6/9/12/24-MONTH
028180*    SCHEDULE.
028200 ROLL-DUE-MONTH-RTN.
028300     SUBTRACT 12 FROM WS-DUE-MM.
028333*    ONE CALENDAR YEAR PER PASS - SAFE FOR ANY TERM THIS SHOP
028366*    OFFERS SINCE THE LONGEST TERM IS 24 MONTHS.
028400     ADD 1 TO WS-DUE-CCYY.
028500 END-ROLL-DUE-MONTH-RTN.
028550*    END OF LNCREATE - NO FURTHER PARAGRAPHS.
