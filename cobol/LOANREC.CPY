000100******************************************************************
000200*    LOANREC.CPY                                                 *
000300*    LOAN MASTER RECORD LAYOUT - LOAN.DAT                        *
000400*    ONE RECORD PER LOAN ORIGINATED AGAINST A CUSTOMER'S CREDIT  *
000500*    LINE.  FILE IS SEQUENTIAL, WRITTEN IN LOAN-ID SEQUENCE AS   *
000600*    LOANS ARE ORIGINATED; LOCATED BY SEQUENTIAL SCAN ON         *
000700*    LOAN-ID OR LOAN-CUST-ID.                                    *
000800******************************************************************
000900*    MAINTENANCE LOG
001000*    19SEP86  RMC      ORIGINAL TRANSNO/LOA/NOMON/INTEREST/TLOAN
001100*    11MAR89  RMC      SPLIT OFF FROM CUSTOMER, RENUMBERED FIELDS
001200*    02AUG90  RMC      LOAN-AMOUNT AND RATE NOW COMP-3, NOT ZONED
001300*    19JAN94  LJT      ADDED LOAN-NUM-INSTALL, DROPPED FLAT TERM
001400*    23NOV98  PDQ      Y2K - LOAN-CREATE-DATE NOW CCYYMMDD
001500*    09JUN03  LJT      REQ 4417 - PAD FILLER TO MATCH CUST/INST
001600******************************************************************
001700 01  LOAN-RECORD.
001800     05  LOAN-ID                     PIC 9(09).
001900     05  LOAN-CUST-ID                PIC 9(09).
002000     05  LOAN-AMOUNT                 PIC S9(9)V99  COMP-3.
002100     05  LOAN-INTEREST-RATE          PIC S9V9(4)   COMP-3.
002200     05  LOAN-NUM-INSTALL            PIC 9(02).
002300     05  LOAN-CREATE-DATE            PIC 9(08).
002400     05  LOAN-CREATE-DATE-R REDEFINES LOAN-CREATE-DATE.
002500         10  LOAN-CREATE-CCYY        PIC 9(04).
002600         10  LOAN-CREATE-MM          PIC 9(02).
002700         10  LOAN-CREATE-DD          PIC 9(02).
002800     05  LOAN-IS-PAID                PIC X(01).
002900         88  LOAN-FULLY-PAID             VALUE "Y".
003000         88  LOAN-NOT-FULLY-PAID         VALUE "N".
003100     05  FILLER                      PIC X(24).
003300******************************************************************
