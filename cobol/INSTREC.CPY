000100******************************************************************
000200*    INSTREC.CPY                                                *
000300*    LOAN INSTALLMENT RECORD LAYOUT - INSTALL.DAT               *
000400*    ONE RECORD PER SCHEDULED INSTALLMENT OF A LOAN.  FILE IS   *
000500*    SEQUENTIAL, WRITTEN IN ASCENDING INST-SEQ-NUM ORDER PER    *
000600*    LOAN AT LOAN ORIGINATION TIME - THIS IS WHAT MAKES         *
000700*    "STORED ORDER" EQUAL "OLDEST DUE DATE FIRST" WHEN A        *
000800*    PAYMENT IS APPLIED.                                        *
000900******************************************************************
001000*    MAINTENANCE LOG
001100*    19JAN94  LJT      ORIGINAL LAYOUT, CARVED OUT OF LOAN.DAT
001200*    08MAY95  LJT      ADDED INST-PAID-AMOUNT FOR REWARD/PENALTY
001300*    23NOV98  PDQ      Y2K - DUE/PAYMENT DATES NOW CCYYMMDD
001400*    09JUN03  LJT      REQ 4417 - PAD FILLER TO MATCH CUST/LOAN
001500*    17OCT07  GDR      REQ 5190 - REDEFINE DUE DATE FOR SCHEDULE
001600*                      REPORT PRINT-LINE BREAKOUT
001700******************************************************************
001800 01  LOAN-INSTALLMENT-RECORD.
001900     05  INST-LOAN-ID                PIC 9(09).
002000     05  INST-SEQ-NUM                PIC 9(02).
002100     05  INST-AMOUNT                 PIC S9(9)V99  COMP-3.
002200     05  INST-PAID-AMOUNT            PIC S9(9)V99  COMP-3.
002300     05  INST-PAID-FLAG              PIC X(01).
002400         88  INST-IS-PAID                VALUE "Y".
002500         88  INST-NOT-PAID               VALUE "N".
002600     05  INST-DUE-DATE               PIC 9(08).
002700     05  INST-DUE-DATE-R REDEFINES INST-DUE-DATE.
002800         10  INST-DUE-CCYY           PIC 9(04).
002900         10  INST-DUE-MM             PIC 9(02).
003000         10  INST-DUE-DD             PIC 9(02).
003100     05  INST-PAYMENT-DATE           PIC 9(08).
003200     05  INST-PAYMENT-DATE-R REDEFINES INST-PAYMENT-DATE.
003300         10  INST-PAY-CCYY           PIC 9(04).
003400         10  INST-PAY-MM             PIC 9(02).
003500         10  INST-PAY-DD             PIC 9(02).
003600     05  FILLER                      PIC X(20).
003700******************************************************************
