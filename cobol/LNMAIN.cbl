000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LNMAIN.
000300 AUTHOR.        G D REYES.
000400 INSTALLATION.  TAMBUNTING CREDIT LOAN SYSTEMS - DATA CENTER.
000500 DATE-WRITTEN.  27 SEPTEMBER 1986.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - LOAN SYSTEM - CLASS 2.
000733*    CLASS 2 - READABLE BY LOAN DEPARTMENT STAFF AND DATA
000766*    CENTER OPERATIONS ONLY, NOT BY GENERAL BRANCH STAFF.
000800******************************************************************
000900*    LNMAIN - LOAN SYSTEM COMBINED MENU
001000*    SINGLE-SESSION MENU COVERING ALL FOUR LOAN OPERATIONS -
001100*    ORIGINATE, LIST LOANS, LIST INSTALLMENTS AND APPLY PAYMENT -
001200*    FOR SITES THAT WOULD RATHER RUN ONE PROGRAM THAN SWAP AMONG
001300*    LNCREATE/LNINQ/LNPAY.  CARRIES ITS OWN COPY OF EACH
001400*    OPERATION'S LOGIC, THE SAME WAY THE OLD LOAN.DAT "ALL
001500*    OPTIONS" MAINTENANCE PROGRAM DUPLICATED THE EARLIER
001600*    SINGLE-PURPOSE PROGRAMS' COMPUTE PARAGRAPHS RATHER THAN
001700*    CALLING THEM.
001750*
001760*    THIS IS DUPLICATED LOGIC, NOT SHARED LOGIC - A CHANGE MADE
001770*    IN LNCREATE/LNINQ/LNPAY MUST BE REPEATED HERE BY HAND, AND
001780*    VICE VERSA.  THIS PROGRAM'S OWN MAINTENANCE HISTORY BELOW IS
001790*    TRACKED SEPARATELY FROM THEIRS.
001800******************************************************************
001900*    CHANGE LOG
002000*    27SEP86  RMC      ORIGINAL - COMBINED CREATE/VIEW/DELETE/
002100*                      PROCESS/REPORT MENU OVER LOAN.DAT
002200*    11MAR89  RMC      SPLIT CUSTOMER CREDIT OFF AS ITS OWN FILE
002300*    19JAN94  LJT      REPLACED DELETE/REPORT OPTIONS WITH
002400*                      INSTALLMENT LIST AND PAYMENT APPLICATION
002500*    08MAY95  LJT      ADDED REWARD/PENALTY CALC TO OPTION 4
002600*    23NOV98  PDQ      Y2K - ALL DATE FIELDS NOW CCYYMMDD
002700*    09JUN03  LJT      REQ 4417 - CUSTOMER FILE NOW RELATIVE ORG
002800*    14SEP06  GDR      REQ 4902 - RATE WINDOW NOW .1 THRU .5
002900*    30APR11  GDR      REQ 5540 - ROUNDED SPLIT, NOMINAL TOTALS
003000******************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003205*    SOURCE AND OBJECT COMPUTER ENTRIES PLUS SPECIAL-NAMES
003210*    FOR THE TOP-OF-FORM AND RERUN SWITCHES.
003216*    TARGETS THE SAME MACHINE CLASS AS THE REST OF THE SUITE -
003232*    NO VENDOR EXTENSIONS BEYOND WHAT LNCREATE/LNINQ/LNPAY USE.
003250*    SAME TARGET BOX AS THE REST OF THE LOAN SUITE.
003300 SOURCE-COMPUTER.  IBM-4341.
003400 OBJECT-COMPUTER.  IBM-4341.
003433*    SAME COMPILE TARGET AS SOURCE-COMPUTER ABOVE - NO CROSS-
003466*    COMPILE CONFIGURATION IN USE AT THIS SHOP.
003500 SPECIAL-NAMES.
003550*    CRT, C01/TOP-OF-FORM AND THE UPSI SWITCH CARRIED FOR
003560*    CONSISTENCY WITH THE REST OF THE SUITE.
003600     CONSOLE IS CRT
003700     C01 IS TOP-OF-FORM
003800     CLASS NUMERIC-DIGITS IS "0123456789"
003900     UPSI-0 ON STATUS IS RERUN-REQUESTED.
004000 INPUT-OUTPUT SECTION.
004016*    ONE SELECT PER MASTER FILE TOUCHED BY THIS MENU.
004033*    THREE SELECT CLAUSES - ONE PER MASTER FILE THIS MENU
004066*    TOUCHES ACROSS ITS FOUR OPTIONS.
004100 FILE-CONTROL.
004150*    THIS PROGRAM OPENS AND CLOSES EACH FILE MANY TIMES OVER THE
004160*    COURSE OF A SESSION - EACH OPTION PARAGRAPH REOPENS THE FILE
004170*    IT SCANS SO A FRESH SEQUENTIAL PASS STARTS AT THE TOP.
004200     SELECT CUSTOMER-FILE ASSIGN TO CUSTMAST
004300         ORGANIZATION IS RELATIVE
004400         ACCESS MODE IS RANDOM
004500         RELATIVE KEY IS CUST-RRN
004533*    CUSTOMER-FILE IS RANDOM BY RRN - THE CUSTOMER ID ITSELF,
004566*    NOT A SEPARATE GENERATED KEY.
004600         FILE STATUS IS CUST-FILE-STATUS.
004700
004800     SELECT LOAN-FILE ASSIGN TO LOANMAST
004833*    SEQUENTIAL ACCESS ONLY - THIS SUITE HAS NO ALTERNATE
004866*    KEY ON LOAN-ID, SO LOOKUPS SCAN THE WHOLE FILE.
004900         ORGANIZATION IS SEQUENTIAL
005000         ACCESS MODE IS SEQUENTIAL
005100         FILE STATUS IS LOAN-FILE-STATUS.
005200
005300     SELECT INSTALLMENT-FILE ASSIGN TO INSTMAST
005350*    LIKEWISE SEQUENTIAL - NO KEY ON LOAN-ID OR SEQ-NUM.
005400         ORGANIZATION IS SEQUENTIAL
005500         ACCESS MODE IS SEQUENTIAL
005600         FILE STATUS IS INST-FILE-STATUS.
005700
005800 DATA DIVISION.
005816*    FILE SECTION FIRST, HOLDING THE THREE MASTER RECORD
005832*    COPYBOOKS, FOLLOWED BY WORKING-STORAGE.
005850*    FILE SECTION, THEN WORKING-STORAGE, THEN THE PROCEDURE
005860*    DIVISION - THE USUAL ORDER FOR THIS SHOP.
005900 FILE SECTION.
005950*    THE SAME THREE FILES READ AND WRITTEN BY LNCREATE, LNINQ
005960*    AND LNPAY SEPARATELY - THIS PROGRAM TOUCHES ALL THREE.
006000 FD  CUSTOMER-FILE
006100     LABEL RECORDS ARE STANDARD
006125*    STANDARD LABELS ON ALL THREE FILES, THE SHOP NORM.
006150*    OS/VS STANDARD LABELS - THE SHOP'S USUAL TAPE/DISK HABIT.
006200     VALUE OF FILE-ID IS "CUSTMAST.DAT".
006300     COPY "CUSTREC.CPY".
006350*    SAME CUSTOMER RECORD LAYOUT LNCREATE AND LNINQ COPY.
006400
006500 FD  LOAN-FILE
006550*    RECORD LAYOUT LIVES IN THE COPYBOOK BELOW, NOT INLINE.
006600     LABEL RECORDS ARE STANDARD
006700     VALUE OF FILE-ID IS "LOANMAST.DAT".
006800     COPY "LOANREC.CPY".
006850*    SAME LOAN RECORD LAYOUT USED BY ALL FOUR PROGRAMS.
006900
007000 FD  INSTALLMENT-FILE
007100     LABEL RECORDS ARE STANDARD
007200     VALUE OF FILE-ID IS "INSTMAST.DAT".
007300     COPY "INSTREC.CPY".
007350*    SAME INSTALLMENT RECORD LAYOUT USED BY ALL FOUR PROGRAMS.
007400
007500 WORKING-STORAGE SECTION.
007516*    FILE-STATUS HOLDERS FIRST, THEN THE MENU SWITCHES AND
007532*    WORK AREAS USED ACROSS ALL FOUR OPTIONS.
007550*    LOAN-REQUEST-AREA IS ONLY USED BY OPTION 1 BELOW, BUT IS
007560*    DECLARED HERE LIKE EVERY OTHER PROGRAM IN THE SUITE.
007600     COPY "LNREQREC.CPY".
007700
007750*    FILE STATUS BYTES, ONE PER FILE, WITH THE CONDITION NAMES
007760*    THE PROCEDURE DIVISION TESTS AFTER EVERY OPEN/READ/REWRITE.
007800 01  WS-FILE-STATUSES.
007900     05  CUST-FILE-STATUS            PIC X(02).
007905*    TWO-BYTE FILE STATUS, THE SAME CONVENTION EVERY FILE
007910*    IN THE SUITE USES.
007916*    TWO-BYTE FILE STATUS, SAME CONVENTION EVERY FILE IN THE
007932*    SUITE USES.
007950*        "00" - READ, REWRITE OR OPEN SUCCEEDED.
008000         88  CUST-FILE-OK                VALUE "00".
008050*        "23" - NO RECORD AT THAT RRN.
008100         88  CUST-FILE-NOT-FOUND         VALUE "23".
008200     05  LOAN-FILE-STATUS            PIC X(02).
008216*    SEQUENTIAL FILE, SO THE 88-LEVELS BELOW COVER OK AND
008232*    AT-END ONLY - NO INVALID-KEY CONDITION APPLIES.
008250*        "00" - READ, WRITE, REWRITE OR OPEN SUCCEEDED.  "35" ON
008260*        OPEN MEANS THE FILE DOES NOT EXIST YET - SEE OPENING-RTN.
008300         88  LOAN-FILE-OK                VALUE "00".
008350*        "10" - SEQUENTIAL READ RAN OFF THE END OF THE FILE.
008400         88  LOAN-FILE-AT-END            VALUE "10".
008500     05  INST-FILE-STATUS            PIC X(02).
008525*    SAME TWO CONDITIONS AS LOAN-FILE-STATUS.
008550*        SAME TWO CONDITIONS, AGAINST INSTMAST.DAT.
008600         88  INST-FILE-OK                VALUE "00".
008700         88  INST-FILE-AT-END            VALUE "10".
008725*    SAME STATUS-10 CONVENTION AS LOAN-FILE-AT-END ABOVE.
008750     05  FILLER                      PIC X(04).
008775*    PADS THE GROUP TO AN EVEN WORD BOUNDARY.
008800
008850*    SWITCHES AT 77-LEVEL, THE SHOP'S USUAL HABIT FOR SINGLE-BYTE
008860*    FLAGS.  WS-MENU-PICK IS ALSO 77-LEVEL SINCE IT IS A SCALAR,
008870*    NOT A GROUP.
008900 77  WS-MENU-PICK                    PIC 9(01)   VALUE ZERO.
008950*        ONE 88 PER MENU CHOICE - PROCESS-MENU-PICK-RTN BELOW
008960*        EVALUATES THESE RATHER THAN TESTING WS-MENU-PICK DIRECTLY.
009000     88  WS-OPT-CREATE-LOAN              VALUE 1.
009100     88  WS-OPT-LIST-LOANS               VALUE 2.
009116*    THE FOUR MENU CHOICES, KEPT AS 88-LEVELS ON THE
009132*    SINGLE-DIGIT PICK FIELD.
009150*    OPERATOR'S SECOND MENU CHOICE.
009200     88  WS-OPT-LIST-INSTALLS            VALUE 3.
009250*    OPERATOR'S THIRD MENU CHOICE.
009300     88  WS-OPT-PAY-LOAN                 VALUE 4.
009325*    OPERATOR'S FOURTH MENU CHOICE.
009350*        ANY OTHER DIGIT FALLS THROUGH EVALUATE'S WHEN OTHER -
009360*        ONLY ZERO ACTUALLY STOPS THE MENU LOOP.
009400     88  WS-OPT-EXIT                     VALUE 0.
009500 77  WS-CUSTOMER-FOUND-SW            PIC X(01)   VALUE "N".
009505*    Y/N SWITCHES, ONE PER CONDITION THIS PROGRAM TESTS
009510*    ACROSS PARAGRAPH BOUNDARIES.
009516*    Y/N SWITCH, THE SAME PATTERN FOR EVERY SWITCH IN THIS
009532*    WORKING-STORAGE.
009550*        SET BY OPTION 1'S FIND-CUSTOMER-RTN; NOT CURRENTLY
009560*        TESTED ANYWHERE EXCEPT TO BE SET.
009600     88  WS-CUSTOMER-FOUND                VALUE "Y".
009700 77  WS-REQUEST-REJECTED-SW          PIC X(01)   VALUE "N".
009725*    RESET TO N AT THE TOP OF EVERY OPTION 1 CALL.
009750*        SET TRUE BY ANY OPTION 1 EDIT PARAGRAPH THAT FAILS -
009760*        EVERY REMAINING EDIT AND THE POST ITSELF ARE THEN SKIPPED.
009800     88  WS-REQUEST-REJECTED              VALUE "Y".
009900 77  WS-LOAN-FOUND-SW                PIC X(01)   VALUE "N".
009925*    RESET TO N AT THE TOP OF EACH LOAN LOOKUP.
009950*        SHARED BY OPTIONS 3 AND 4'S LOAN-LOOKUP LOGIC.
010000     88  WS-LOAN-FOUND                    VALUE "Y".
010100 77  WS-STOP-PROCESSING-SW           PIC X(01)   VALUE "N".
010125*    RESET TO N AT THE TOP OF EVERY OPTION 4 PAYMENT RUN.
010150*        SET TRUE BY OPTION 4 THE FIRST TIME AN UNPAID
010160*        INSTALLMENT COSTS MORE THAN WHAT IS LEFT OF THE PAYMENT.
010200     88  WS-STOP-PROCESSING               VALUE "Y".
010300 77  WS-NOT-ALL-PAID-SW              PIC X(01)   VALUE "N".
010350*        SET TRUE BY OPTION 4'S CHECK-FULLY-PAID-RTN IF ANY
010360*        INSTALLMENT OF THE LOAN IS STILL UNPAID AFTER THE RUN.
010400     88  WS-NOT-ALL-PAID                  VALUE "Y".
010600
010650*    COUNTERS ARE ALL COMP SINCE THEY ARE ONLY EVER COMPARED,
010660*    ADDED TO, OR USED AS A RELATIVE/SEQUENCE KEY - NEVER
010670*    DISPLAYED DIRECTLY.  THIS GROUP COVERS ALL FOUR OPTIONS.
010700 01  WS-COUNTERS                     COMP.
010750*        RELATIVE KEY FOR CUSTOMER-FILE, USED BY OPTIONS 1 AND 2.
010800     05  CUST-RRN                    PIC 9(09)   VALUE ZERO.
010850*        HIGHEST LOAN-ID ON FILE AS OF THE LAST OPTION 1 CALL.
010900     05  WS-HIGH-LOAN-ID             PIC 9(09)   VALUE ZERO.
010950*        WS-HIGH-LOAN-ID + 1 - THE LOAN CURRENTLY BEING ORIGINATED.
011000     05  WS-NEW-LOAN-ID              PIC 9(09)   VALUE ZERO.
011050*        WHICH INSTALLMENT OF THE NEW LOAN IS BEING BUILT.
011100     05  WS-INSTALL-SUB              PIC 9(02)   VALUE ZERO.
011150*        CUSTOMER ID KEYED IN BY THE OPERATOR AT OPTION 2.
011200     05  WS-LOOKUP-CUST-ID           PIC 9(09)   VALUE ZERO.
011250*        LOAN ID KEYED IN BY THE OPERATOR AT OPTIONS 3 AND 4.
011300     05  WS-LOOKUP-LOAN-ID           PIC 9(09)   VALUE ZERO.
011350*        HOW MANY LOANS OPTION 2 FOUND FOR THE CUSTOMER.
011400     05  WS-LOANS-FOUND              PIC 9(05)   VALUE ZERO.
011450*        HOW MANY INSTALLMENTS OPTION 3 FOUND FOR THE LOAN.
011500     05  WS-INSTALLS-FOUND           PIC 9(05)   VALUE ZERO.
011550*        HOW MANY INSTALLMENTS OPTION 4 PAID THIS CALL.
011600     05  WS-INSTALLMENTS-PAID        PIC 9(05)   VALUE ZERO.
011650*        TODAY'S JULIAN DATE MINUS THE DUE DATE'S JULIAN DATE -
011660*        NEGATIVE MEANS EARLY, POSITIVE MEANS LATE.
011700     05  WS-DAYS-DIFFERENCE          PIC S9(05)  VALUE ZERO.
011750*        ABSOLUTE VALUE OF WS-DAYS-DIFFERENCE WHEN EARLY, SINCE
011760*        THE DISCOUNT COMPUTE BELOW NEEDS A POSITIVE DAY COUNT.
011800     05  WS-ABS-DAYS-DIFFERENCE      PIC 9(05)   VALUE ZERO.
011850*        TODAY CONVERTED TO A JULIAN DAY NUMBER BY CALC-JULIAN-RTN.
011900     05  WS-TODAY-JULIAN             PIC 9(09)   VALUE ZERO.
011950*        THE INSTALLMENT'S DUE DATE, SAME CONVERSION.
012000     05  WS-DUE-JULIAN               PIC 9(09)   VALUE ZERO.
012050*        THE FOUR WORKING FIELDS OF THE FLIEGEL & VAN FLANDERN
012060*        JULIAN-DATE ALGORITHM - SEE CALC-JULIAN-RTN'S OWN BANNER.
012070*        WS-JUL-Y/M/D HOLD THE YEAR/MONTH/DAY BEING CONVERTED;
012080*        WS-JUL-A RECEIVES THE RESULTING JULIAN DAY NUMBER.
012100     05  WS-JUL-Y                    PIC S9(09)  VALUE ZERO.
012200     05  WS-JUL-M                    PIC S9(09)  VALUE ZERO.
012208*    JULIAN-DATE WORK FIELDS FOR CALC-JULIAN-RTN - SIGNED
012216*    SO THE JANUARY/FEBRUARY SHIFT CAN GO NEGATIVE
012224*    TEMPORARILY.
012233*    SIGNED SO THE JAN/FEB SHIFT IN CALC-JULIAN-RTN CAN
012266*    TEMPORARILY ADD 12 WITHOUT OVERFLOW CONCERNS.
012300     05  WS-JUL-D                    PIC S9(09)  VALUE ZERO.
012400     05  WS-JUL-A                    PIC S9(09)  VALUE ZERO.
012416*    HOLDS THE RESULT - A JULIAN DAY NUMBER, NOT A DAY-OF-
012432*    MONTH VALUE.
012450     05  FILLER                      PIC 9(05)   VALUE ZERO.
012475*    ROUNDS THE GROUP OUT TO A FIVE-DIGIT BOUNDARY.
012500
012550*    MONEY AND RATE INTERMEDIATES, PACKED-DECIMAL LIKE EVERY OTHER
012560*    SUCH FIELD IN THE SUITE'S WORKING-STORAGE.  OPTIONS 1 AND 4
012570*    EACH USE A SUBSET OF THIS GROUP.
012600 01  WS-WORK-AMOUNTS.
012650*        OPTION 1 - CUST-CREDIT-LIMIT MINUS CUST-USED-CREDIT.
012700     05  WS-AVAILABLE-CREDIT         PIC S9(9)V99  COMP-3.
012750*        OPTION 1 - PRINCIPAL TIMES (1 + RATE).
012800     05  WS-LOAN-TOTAL-AMOUNT        PIC S9(9)V99  COMP-3.
012850*        OPTION 1 - 1 + REQ-INTEREST-RATE, COMPUTED ONCE.
012900     05  WS-RATE-PLUS-ONE            PIC S9V9(4)   COMP-3.
012950*        OPTION 1 - EQUAL SHARE OF WS-LOAN-TOTAL-AMOUNT PER
012960*        INSTALLMENT, ROUNDED.
013000     05  WS-INSTALLMENT-AMOUNT       PIC S9(9)V99  COMP-3.
013050*        OPTION 4 - AMOUNT THE OPERATOR KEYED IN TO APPLY,
013060*        DECREMENTED AS EACH INSTALLMENT IS PAID FROM IT.
013100     05  WS-PAY-AMOUNT               PIC S9(9)V99  COMP-3.
013150*        OPTION 4 - RUNNING TOTAL OF WHAT WAS ACTUALLY SPENT,
013160*        AFTER REWARD/PENALTY ADJUSTMENT, ACROSS THIS CALL.
013200     05  WS-TOTAL-PAID               PIC S9(9)V99  COMP-3.
013250*        OPTION 4 - THE EARLY-DISCOUNT OR LATE-PENALTY AMOUNT
013260*        COMPUTED BY CALC-REWARD-PENALTY-RTN FOR ONE INSTALLMENT.
013300     05  WS-DISCOUNT-OR-PENALTY      PIC S9(9)V99  COMP-3.
013350     05  FILLER                      PIC X(06).
013362*    PAD TO THE TEN-BYTE DATE GROUP WIDTH.
013375*    PAD TO KEEP THE GROUP A MULTIPLE OF FOUR BYTES.
013400
013450*    OPERATOR-FACING RESULT LINE, SHARED BY ALL FOUR OPTIONS, AND
013460*    THE EDIT FIELDS NEEDED TO PUT A NUMBER INTO IT VIA STRING.
013500 01  WS-MESSAGE-AREA                 PIC X(72)   VALUE SPACES.
013550*        ZERO-SUPPRESSED LOAN ID FOR OPTION 1'S RESULT MESSAGE.
013600 01  WS-LOAN-ID-DISP                 PIC Z(8)9.
013650*        ZERO-SUPPRESSED TOTAL PAID FOR OPTION 4'S RESULT MESSAGE.
013700 01  WS-TOTAL-PAID-DISP              PIC Z(6)9.99.
013750*        ZERO-SUPPRESSED INSTALLMENT COUNT, SAME MESSAGE.
013800 01  WS-INSTALLS-PAID-DISP           PIC Z(4)9.
013900
013950*    TODAY'S DATE, ACCEPTED ONCE AT THE TOP OF THE SESSION AND
013960*    REUSED BY EVERY OPTION THAT NEEDS "TODAY" DURING THAT SESSION.
014000 01  WS-CURRENT-DATE.
014100     05  WS-CURRENT-CCYY             PIC 9(04).
014133*    TODAY'S DATE, BROKEN OUT FOR THE DUE-DATE AND JULIAN
014166*    CALCULATIONS.
014200     05  WS-CURRENT-MM               PIC 9(02).
014300     05  WS-CURRENT-DD               PIC 9(02).
014350*        REDEFINED AS ONE EIGHT-DIGIT FIELD SO A SINGLE ACCEPT
014360*        FROM DATE YYYYMMDD CAN LOAD ALL THREE PARTS AT ONCE.
014400 01  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE
014500                                     PIC 9(08).
014525*    REDEFINITION OF TODAY'S DATE AS ONE EIGHT-DIGIT FIELD,
014550*    USED WHEN MOVING THE WHOLE DATE AT ONCE.
014575*    CCYYMMDD FORMAT THROUGHOUT THIS SUITE.
014600
014650*    SCRATCH YEAR/MONTH USED BY OPTION 1'S COMPUTE-DUE-DATE-RTN
014660*    AND ROLL-DUE-MONTH-RTN WHILE BUILDING AN INSTALLMENT SCHEDULE.
014700 01  WS-DUE-DATE-WORK.
014800     05  WS-DUE-CCYY                 PIC 9(04)     COMP.
014900     05  WS-DUE-MM                   PIC 9(02)     COMP.
014950     05  FILLER                      PIC X(04).
014975*    PAD TO A FOUR-BYTE BOUNDARY, SAME AS THE OTHER GROUPS.
015000
015050*    ONE DISPLAY LINE PER LOAN, BUILT BY OPTION 2'S
015060*    FORMAT-LOAN-LINE-RTN AND SHOWN ON THE OPERATOR'S SCREEN.
015070*    EACH WSD- FIELD IS EDITED FOR DISPLAY; THE FILLERS AROUND
015080*    THEM CARRY THE LABEL TEXT AND SPACING.
015100 01  WS-LOAN-DISPLAY-LINE.
015200     05  FILLER            PIC X(4) VALUE "LOAN".
015233*    LITERAL LABEL TEXT, NOT A DATA FIELD - THE WHOLE GROUP
015266*    IS LAID OUT LABEL-THEN-EDITED-FIELD, REPEATED.
015300     05  WSD-LOAN-ID       PIC Z(8)9.
015350*    ZERO SUPPRESSED FOR THE OPERATOR'S SCREEN.
015400     05  FILLER            PIC X(3) VALUE SPACE.
015500     05  FILLER            PIC X(4) VALUE "AMT=".
015600     05  WSD-LOAN-AMOUNT   PIC Z(6)9.99.
015650*    THE PRINCIPAL, NOT THE TOTAL WITH INTEREST.
015700     05  FILLER            PIC X(3) VALUE SPACE.
015800     05  FILLER            PIC X(5) VALUE "RATE=".
015900     05  WSD-LOAN-RATE     PIC Z.9999.
015933*    FOUR DECIMAL PLACES - THE RATE IS STORED AS A FRACTION,
015966*    NOT A WHOLE PERCENT.
016000     05  FILLER            PIC X(3) VALUE SPACE.
016100     05  FILLER            PIC X(6) VALUE "TERM=".
016200     05  WSD-LOAN-TERM     PIC Z9.
016250*    ALWAYS 6, 9, 12 OR 24 - NEVER MORE THAN TWO DIGITS.
016300     05  FILLER            PIC X(3) VALUE SPACE.
016400     05  FILLER            PIC X(5) VALUE "PAID=".
016500     05  WSD-LOAN-PAID     PIC X(1).
016550*    DISPLAYS THE RAW Y/N FLAG, NOT AN EDITED WORD.
016600
016650*    ONE DISPLAY LINE PER INSTALLMENT, BUILT BY OPTION 3'S
016660*    FORMAT-INST-LINE-RTN AND SHOWN ON THE OPERATOR'S SCREEN.
016670*    SAME LABEL-PLUS-EDITED-FIELD LAYOUT AS WS-LOAN-DISPLAY-LINE
016680*    ABOVE, ONE PAIR PER INSTALLMENT FIELD THE OPERATOR CARES ABOUT.
016700 01  WS-INSTALL-DISPLAY-LINE.
016800     05  FILLER            PIC X(4) VALUE "SEQ=".
016850*    SAME LABEL-THEN-FIELD LAYOUT AS WS-LOAN-DISPLAY-LINE.
016900     05  WSD-INST-SEQ      PIC Z9.
016950*    ONE OR TWO DIGITS - UP TO 24 INSTALLMENTS PER LOAN.
017000     05  FILLER            PIC X(3) VALUE SPACE.
017100     05  FILLER            PIC X(4) VALUE "DUE=".
017200     05  WSD-INST-DUE      PIC 9(8).
017250*    SHOWN UNEDITED - THE RAW CCYYMMDD DUE DATE.
017300     05  FILLER            PIC X(3) VALUE SPACE.
017400     05  FILLER            PIC X(4) VALUE "AMT=".
017500     05  WSD-INST-AMOUNT   PIC Z(6)9.99.
017550*    THE NOMINAL PER-INSTALLMENT AMOUNT FROM ORIGINATION.
017600     05  FILLER            PIC X(3) VALUE SPACE.
017700     05  FILLER            PIC X(5) VALUE "PAID=".
017800     05  WSD-INST-PAID     PIC X(1).
017900     05  FILLER            PIC X(3) VALUE SPACE.
018000     05  FILLER            PIC X(8) VALUE "PAIDAMT=".
018100     05  WSD-INST-PAIDAMT  PIC Z(6)9.99.
018133*    THE ADJUSTED AMOUNT ACTUALLY POSTED, NOT THE NOMINAL
018166*    INST-AMOUNT.
018200
018250*    PROCEDURE DIVISION BEGINS HERE.  PARAGRAPHS ARE GROUPED BY
018260*    OPTION, IN MENU ORDER, AFTER THE COMMON OPEN/CLOSE/MENU
018270*    PARAGRAPHS AT THE TOP.
018300 PROCEDURE DIVISION.
018350******************************************************************
018360*    MAIN-RTN - OPEN EVERYTHING, STAMP TODAY'S DATE ONCE FOR THE
018370*    WHOLE SESSION, THEN LOOP THE MENU UNTIL THE OPERATOR PICKS
018380*    OPTION 0.
018390******************************************************************
018400 MAIN-RTN.
018450*    STEP 1 - OPEN ALL THREE FILES, RECOVERING A NOT-YET-CREATED
018460*    LOAN-FILE OR INSTALLMENT-FILE THE SAME WAY LNCREATE DOES.
018500     PERFORM OPENING-RTN.
018550*    STEP 2 - ONE DATE ACCEPT FOR THE WHOLE SESSION.
018600     ACCEPT WS-CURRENT-DATE-R FROM DATE YYYYMMDD.
018650*    STEP 3 - SHOW THE MENU AND LOOP UNTIL OPTION 0 IS PICKED.
018700     PERFORM GET-MENU-PICK-RTN.
018800     PERFORM PROCESS-MENU-PICK-RTN THRU END-PROCESS-MENU-PICK-RTN
018900         UNTIL WS-OPT-EXIT.
018933*    LOOP CONDITION IS CHECKED INSIDE
018966*    END-PROCESS-MENU-PICK-RTN, NOT HERE.
019000     PERFORM CLOSING-RTN.
019050*    CLOSE THE FILES BEFORE ENDING THE RUN.
019100     STOP RUN.
019200
019250******************************************************************
019260*    OPENING-RTN - SAME "FILE-STATUS 35 MEANS CREATE IT EMPTY"
019270*    RECOVERY LNCREATE USES, SO A BRAND NEW INSTALLATION CAN RUN
019280*    LNMAIN FIRST WITHOUT EVER HAVING RUN LNCREATE.
019290******************************************************************
019300 OPENING-RTN.
019350*    CUSTOMER-FILE IS ASSUMED TO ALREADY EXIST.
019400     OPEN I-O CUSTOMER-FILE.
019500     OPEN I-O LOAN-FILE.
019533*    OPENED I-O EVEN THOUGH MOST ACCESS IS SEQUENTIAL READ -
019566*    OPTION 1 AND OPTION 4 BOTH REWRITE THIS FILE.
019600     OPEN I-O INSTALLMENT-FILE.
019633*    SAME REASONING - OPTIONS 1 AND 4 BOTH WRITE/REWRITE
019666*    INSTALLMENT RECORDS.
019700     IF LOAN-FILE-STATUS = "35"
019750*        FILE DOES NOT EXIST YET - CREATE IT EMPTY, THEN REOPEN
019760*        I-O.
019800         CLOSE LOAN-FILE
019900         OPEN OUTPUT LOAN-FILE
020000         CLOSE LOAN-FILE
020100         OPEN I-O LOAN-FILE.
020150*    REOPEN I-O NOW THAT THE EMPTY FILE EXISTS.
020200     IF INST-FILE-STATUS = "35"
020250*        SAME RECOVERY FOR INSTMAST.DAT.
020300         CLOSE INSTALLMENT-FILE
020400         OPEN OUTPUT INSTALLMENT-FILE
020450*    SAME TWO-STEP RECOVERY AS LOAN-FILE ABOVE.
020500         CLOSE INSTALLMENT-FILE
020600         OPEN I-O INSTALLMENT-FILE.
020700
020750*    CALLED EXACTLY ONCE, JUST BEFORE STOP RUN.
020800 CLOSING-RTN.
020850*    CLOSE IN THE SAME ORDER THEY WERE OPENED, HOUSE HABIT.
020900     CLOSE CUSTOMER-FILE.
021000     CLOSE LOAN-FILE.
021050*    END-OF-DAY CLOSE - WRITTEN RECORDS ARE FLUSHED HERE.
021100     CLOSE INSTALLMENT-FILE.
021150*    SAME FLUSH FOR THE INSTALLMENT FILE.
021200
021250******************************************************************
021260*    GET-MENU-PICK-RTN - SHOWS THE FOUR OPERATIONS PLUS EXIT AND
021270*    ACCEPTS ONE DIGIT.  NO EDITING IS DONE HERE - AN UNRECOGNIZED
021280*    DIGIT FALLS THROUGH EVALUATE'S WHEN OTHER IN
021290*    PROCESS-MENU-PICK-RTN BELOW AND SIMPLY RE-PROMPTS.
021295******************************************************************
021300 GET-MENU-PICK-RTN.
021400     DISPLAY " ".
021433*    BLANK LINE AHEAD OF THE MENU SO IT DOES NOT RUN TOGETHER
021466*    WITH WHATEVER THE PRIOR OPTION JUST DISPLAYED.
021500     DISPLAY "1 - ORIGINATE A LOAN".
021533*    THE FOUR-OPTION MENU, UNCHANGED SINCE THE ORIGINAL
021566*    RELEASE OF THIS PROGRAM.
021600     DISPLAY "2 - LIST LOANS FOR A CUSTOMER".
021700     DISPLAY "3 - LIST INSTALLMENTS FOR A LOAN".
021800     DISPLAY "4 - APPLY A PAYMENT TO A LOAN".
021900     DISPLAY "0 - EXIT".
022000     DISPLAY "SELECTION: ".
022100     ACCEPT WS-MENU-PICK.
022133*    ONE DIGIT ONLY - A MULTI-CHARACTER ANSWER TRUNCATES TO
022166*    ITS FIRST POSITION UNDER PIC 9(01).
022200
022250******************************************************************
022260*    PROCESS-MENU-PICK-RTN - DISPATCHES TO THE OPTION PARAGRAPH
022270*    MATCHING WS-MENU-PICK, THEN RE-SHOWS THE MENU UNLESS THE
022280*    OPERATOR PICKED EXIT.
022290******************************************************************
022300 PROCESS-MENU-PICK-RTN.
022400     EVALUATE TRUE
022450*        OPTION 1 - SAME LOGIC AS LNCREATE.CBL.
022500         WHEN WS-OPT-CREATE-LOAN    PERFORM OPTION1-CREATE-RTN
022550*        OPTION 2 - SAME LOGIC AS LNINQ.CBL'S LIST-LOANS-RTN.
022600         WHEN WS-OPT-LIST-LOANS     PERFORM OPTION2-LIST-LOANS-RTN
022650*        OPTION 3 - SAME LOGIC AS LNINQ.CBL'S LIST-INSTALLMENTS-RTN.
022700         WHEN WS-OPT-LIST-INSTALLS  PERFORM OPTION3-LIST-INST-RTN
022750*        OPTION 4 - SAME LOGIC AS LNPAY.CBL.
022800         WHEN WS-OPT-PAY-LOAN       PERFORM OPTION4-PAY-LOAN-RTN
022850*        ANY OTHER DIGIT (INCLUDING A BLANK ACCEPT) IS IGNORED.
022900         WHEN OTHER                 CONTINUE
023000     END-EVALUATE.
023050*    KEEP LOOPING THE MENU UNLESS OPTION 0 WAS JUST PICKED.
023100     IF NOT WS-OPT-EXIT
023200         PERFORM GET-MENU-PICK-RTN.
023233*    RECURSIVE-LOOKING CALL IS FINE HERE - COBOL PERFORM IS
023266*    NOT RECURSION, JUST A RE-ENTRY OF THE SAME PARAGRAPH.
023300 END-PROCESS-MENU-PICK-RTN.
023400
023500******************************************************************
023600*    OPTION 1 - ORIGINATE A LOAN
023650*    IDENTICAL BUSINESS RULES TO LNCREATE.CBL: CREDIT, THEN
023660*    INSTALLMENT COUNT, THEN RATE, IN THAT PINNED ORDER - SEE THE
023670*    08MAY95 ENTRY IN LNCREATE.CBL'S OWN CHANGE LOG.  PARAGRAPH
023680*    NAMES MATCH LNCREATE.CBL'S ONE-FOR-ONE SO THE TWO CAN BE
023690*    COMPARED SIDE BY SIDE DURING MAINTENANCE.
023700******************************************************************
023800 OPTION1-CREATE-RTN.
023850*    RESET THE REJECTED SWITCH AND MESSAGE AREA BEFORE EVERY NEW
023860*    REQUEST.
023900     MOVE "N" TO WS-REQUEST-REJECTED-SW.
024000     MOVE SPACES TO WS-MESSAGE-AREA.
024025*    CLEAR ANY MESSAGE LEFT OVER FROM A PRIOR OPTION.
024050*    UNLIKE LNCREATE.CBL, WHICH FINDS THE HIGH LOAN ID ONCE AT
024060*    PROGRAM START, THIS OPTION RE-SCANS EVERY TIME IT RUNS -
024070*    OTHER OPTIONS MAY HAVE READ LOAN-FILE SINCE THE LAST CALL.
024100     PERFORM FIND-HIGH-LOAN-ID-RTN.
024150*    SAME FOUR PROMPTS AS LNCREATE.CBL'S ACCEPT-REQUEST-RTN.
024200     DISPLAY "CUSTOMER ID..........: ".
024300     ACCEPT REQ-CUST-ID.
024333*    OPERATOR KEYS THE CUSTOMER NUMBER FROM THE LOAN
024366*    APPLICATION FORM.
024400     DISPLAY "PRINCIPAL AMOUNT.....: ".
024500     ACCEPT REQ-AMOUNT.
024550*    PRINCIPAL ONLY, BEFORE INTEREST.
024600     DISPLAY "INTEREST RATE (.1-.5): ".
024700     ACCEPT REQ-INTEREST-RATE.
024750*    A FRACTION, NOT A WHOLE PERCENT - .1 MEANS TEN PERCENT.
024800     DISPLAY "NO. OF INSTALLMENTS..: ".
024900     ACCEPT REQ-INSTALLMENTS.
024950*    EDITED LATER AGAINST THE FOUR ALLOWED TERMS.
025000     PERFORM FIND-CUSTOMER-RTN.
025016*    LOOK THE CUSTOMER UP BY RELATIVE RECORD NUMBER BEFORE
025032*    RUNNING ANY OF THE CREDIT EDITS.
025050*    VALIDATION ORDER IS PINNED - CREDIT, THEN INSTALLMENT COUNT,
025060*    THEN RATE.  DO NOT REORDER THESE THREE PERFORMS.
025100     IF NOT WS-REQUEST-REJECTED
025200         PERFORM EDIT-CREDIT-RTN.
025233*    CREDIT LIMIT CHECK ONLY RUNS IF THE CUSTOMER RECORD
025266*    WAS ACTUALLY FOUND.
025300     IF NOT WS-REQUEST-REJECTED
025400         PERFORM EDIT-INSTALLMENTS-RTN.
025450*    TERM CHECK ONLY RUNS IF THE EDITS SO FAR HAVE PASSED.
025500     IF NOT WS-REQUEST-REJECTED
025600         PERFORM EDIT-RATE-RTN.
025650*    RATE CHECK IS THE LAST EDIT BEFORE POSTING.
025700     IF NOT WS-REQUEST-REJECTED
025800         PERFORM POST-LOAN-RTN.
025833*    ALL THREE EDITS PASSED - WRITE THE LOAN AND ITS
025866*    INSTALLMENT SCHEDULE.
025900     DISPLAY WS-MESSAGE-AREA.
025933*    EITHER THE SUCCESS MESSAGE FROM POST-LOAN-RTN OR THE
025966*    REJECTION REASON FROM WHICHEVER EDIT FAILED FIRST.
026000
026050*    FINDS THE CURRENT HIGH-WATER-MARK LOAN ID BY SCANNING THE
026060*    WHOLE OF LOAN-FILE, SINCE IT CARRIES NO "LAST ID ASSIGNED"
026070*    RECORD OF ITS OWN.
026100 FIND-HIGH-LOAN-ID-RTN.
026150*    ZERO IS A SAFE STARTING POINT FOR A BRAND NEW LOANMAST.DAT.
026200     MOVE ZERO TO WS-HIGH-LOAN-ID.
026250*    REOPEN SO THE SEQUENTIAL READ BELOW STARTS AT RECORD ONE,
026260*    REGARDLESS OF WHERE A PRIOR OPTION LEFT THE FILE POSITIONED.
026300     MOVE SPACES TO LOAN-FILE-STATUS.
026400     CLOSE LOAN-FILE.
026416*    REOPEN TO RESTART THE SCAN AT RECORD ONE - THE SAME
026432*    REOPEN IDIOM USED BY EVERY SCAN IN THIS PROGRAM.
026450*    REOPEN TO RESTART THE SCAN AT RECORD ONE.
026500     OPEN I-O LOAN-FILE.
026600     READ LOAN-FILE NEXT RECORD
026633*    PRIME THE LOOP WITH THE FIRST RECORD BEFORE THE
026666*    PERFORM ... UNTIL BELOW TESTS AT-END.
026700         AT END SET LOAN-FILE-AT-END TO TRUE.
026800     PERFORM SCAN-HIGH-LOAN-ID-RTN THRU END-SCAN-HIGH-LOAN-ID-RTN
026833*    READS EVERY LOAN RECORD TO DATE - THERE IS NO INDEX
026866*    MAINTAINING A RUNNING HIGH-WATER MARK.
026900         UNTIL LOAN-FILE-AT-END.
027000
027050*    KEEP THE HIGHEST LOAN-ID SEEN SO FAR, THEN ADVANCE.
027100 SCAN-HIGH-LOAN-ID-RTN.
027200     IF LOAN-ID > WS-HIGH-LOAN-ID
027250*    KEEP THE LARGEST LOAN-ID SEEN SO FAR.
027300         MOVE LOAN-ID TO WS-HIGH-LOAN-ID.
027400     READ LOAN-FILE NEXT RECORD
027450*    ADVANCE TO THE NEXT LOAN RECORD IN ID SEQUENCE.
027500         AT END SET LOAN-FILE-AT-END TO TRUE.
027600 END-SCAN-HIGH-LOAN-ID-RTN.
027700
027750*    CUSTOMER-FILE IS RELATIVE ORGANIZATION, KEYED BY RRN - THE
027760*    CUSTOMER ID DOUBLES AS THE RELATIVE RECORD NUMBER.
027800 FIND-CUSTOMER-RTN.
027850     MOVE REQ-CUST-ID TO CUST-RRN.
027866*    THE CUSTOMER FILE IS KEYED BY RELATIVE RECORD NUMBER,
027882*    SO THE OPERATOR-KEYED ID DOUBLES AS THE RRN.
027900     READ CUSTOMER-FILE
027950*    RANDOM READ BY RELATIVE RECORD NUMBER.
028000         INVALID KEY SET CUST-FILE-NOT-FOUND TO TRUE.
028050*    THE ID-MATCH CHECK CATCHES A "SLOT NEVER WRITTEN" CASE THAT
028060*    INVALID KEY ALONE WOULD MISS ON SOME RUNTIMES.
028100     IF CUST-FILE-NOT-FOUND OR CUST-ID NOT EQUAL REQ-CUST-ID
028200         MOVE "Y" TO WS-REQUEST-REJECTED-SW
028250*    NO SUCH CUSTOMER - REJECT THE WHOLE LOAN REQUEST.
028300         MOVE "CUSTOMER NOT FOUND" TO WS-MESSAGE-AREA
028400     ELSE
028500         SET WS-CUSTOMER-FOUND TO TRUE.
028550*    RECORD FOUND - LATER EDITS MAY STILL REJECT IT.
028600
028700 EDIT-CREDIT-RTN.
028800*    CREDIT SUFFICIENCY IS CHECKED AGAINST THE CALLER-SUPPLIED
028900*    RATE BEFORE THE RATE ITSELF IS VALIDATED - A REQUEST WITH A
029000*    BAD RATE BUT ALSO INSUFFICIENT CREDIT MUST REPORT THE
029100*    CREDIT ERROR FIRST.  DO NOT REORDER.
029150*    HOW MUCH CREDIT IS STILL OPEN ON THE CUSTOMER'S LINE.
029200     COMPUTE WS-AVAILABLE-CREDIT =
029300         CUST-CREDIT-LIMIT - CUST-USED-CREDIT.
029325*    WHAT THE CUSTOMER HAS LEFT TO BORROW AGAINST.
029350*    PRINCIPAL TIMES (1 + RATE) IN ONE MULTIPLY.
029400     COMPUTE WS-RATE-PLUS-ONE ROUNDED =
029500         1 + REQ-INTEREST-RATE.
029533*    TURNS THE RATE INTO A MULTIPLIER FOR THE TOTAL-WITH-
029566*    INTEREST COMPUTATION BELOW.
029600     COMPUTE WS-LOAN-TOTAL-AMOUNT ROUNDED =
029700         REQ-AMOUNT * WS-RATE-PLUS-ONE.
029716*    PRINCIPAL PLUS INTEREST - THE FIGURE THAT GETS
029732*    DIVIDED ACROSS THE INSTALLMENTS.
029750*    REJECT IF THE FULL AMOUNT OWED WOULD EXCEED WHAT IS LEFT.
029800     IF WS-AVAILABLE-CREDIT < WS-LOAN-TOTAL-AMOUNT
029900         MOVE "Y" TO WS-REQUEST-REJECTED-SW
029950*    TOTAL WITH INTEREST EXCEEDS AVAILABLE CREDIT - REJECT.
030000         MOVE "CUSTOMER DOES NOT HAVE ENOUGH CREDIT FOR THIS LOAN"
030100             TO WS-MESSAGE-AREA.
030200
030300 EDIT-INSTALLMENTS-RTN.
030350*    ONLY FOUR TERMS ARE OFFERED - 6, 9, 12 OR 24 MONTHS.
030400     IF REQ-INSTALLMENTS NOT EQUAL 6  AND
030500        REQ-INSTALLMENTS NOT EQUAL 9  AND
030533*    ONLY SIX, NINE, TWELVE OR TWENTY-FOUR ARE ALLOWED
030566*    TERMS AT THIS SHOP.
030600        REQ-INSTALLMENTS NOT EQUAL 12 AND
030700        REQ-INSTALLMENTS NOT EQUAL 24
030800         MOVE "Y" TO WS-REQUEST-REJECTED-SW
030850*    TERM NOT ONE OF THE FOUR ALLOWED VALUES - REJECT.
030900         MOVE "INVALID INSTALLMENT NUMBER. ALLOWED VALUES ARE ONLY 6,
031000-    "9, 12 OR 24." TO WS-MESSAGE-AREA.
031100
031150*    RATE WINDOW IS .1-.5, SET BY SHOP POLICY.
031200 EDIT-RATE-RTN.
031300     IF REQ-INTEREST-RATE < .1 OR REQ-INTEREST-RATE > .5
031350*    RATE MUST FALL BETWEEN TEN AND FIFTY PERCENT.
031400         MOVE "Y" TO WS-REQUEST-REJECTED-SW
031450*    RATE OUTSIDE THE ALLOWED RANGE - REJECT.
031500         MOVE "INVALID INTEREST RATE AS IT MUST BE BETWEEN .1-.5"
031600             TO WS-MESSAGE-AREA.
031700
031750*    CALLED ONLY WHEN EVERY EDIT HAS PASSED.  REWRITES THE
031760*    CUSTOMER'S USED-CREDIT, WRITES THE NEW LOAN RECORD, THEN
031770*    BUILDS ITS INSTALLMENT SCHEDULE.
031800 POST-LOAN-RTN.
031850*    ROLL THE NEW LOAN'S TOTAL AMOUNT OWED INTO USED-CREDIT.
031900     COMPUTE CUST-USED-CREDIT ROUNDED =
032000         CUST-USED-CREDIT + WS-LOAN-TOTAL-AMOUNT.
032033*    THE NEW LOAN'S TOTAL-WITH-INTEREST IS ADDED TO USED
032066*    CREDIT, NOT JUST THE PRINCIPAL.
032100     REWRITE CUSTOMER-RECORD
032150*    PERSIST THE UPDATED USED-CREDIT BALANCE.
032200         INVALID KEY
032300         MOVE "CUSTOMER REWRITE FAILED" TO WS-MESSAGE-AREA.
032350*    ASSIGN THE NEW LOAN ID - ONE MORE THAN THE HIGHEST JUST SEEN.
032400     ADD 1 TO WS-HIGH-LOAN-ID GIVING WS-NEW-LOAN-ID.
032500     MOVE WS-NEW-LOAN-ID      TO LOAN-ID.
032550*    BUILD THE NEW LOAN RECORD FIELD BY FIELD.
032600     MOVE REQ-CUST-ID         TO LOAN-CUST-ID.
032650*    PRINCIPAL ONLY - NOT THE TOTAL WITH INTEREST.
032700     MOVE REQ-AMOUNT          TO LOAN-AMOUNT.
032800     MOVE REQ-INTEREST-RATE   TO LOAN-INTEREST-RATE.
032900     MOVE REQ-INSTALLMENTS    TO LOAN-NUM-INSTALL.
033000     MOVE WS-CURRENT-DATE-R   TO LOAN-CREATE-DATE.
033016*    ORIGINATION DATE - USED NOWHERE ELSE IN THIS SUITE
033032*    BUT KEPT FOR THE LOAN'S PERMANENT RECORD.
033050*    EVERY LOAN STARTS UNPAID.
033100     MOVE "N"                 TO LOAN-IS-PAID.
033200     WRITE LOAN-RECORD.
033225*    ADD THE NEW LOAN TO THE MASTER FILE.
033250*    SPLIT THE TOTAL AMOUNT OWED EVENLY ACROSS THE INSTALLMENTS,
033260*    ROUNDED TO THE NEAREST CENT.
033300     COMPUTE WS-INSTALLMENT-AMOUNT ROUNDED =
033400         WS-LOAN-TOTAL-AMOUNT / REQ-INSTALLMENTS.
033433*    EVEN SPLIT OF THE TOTAL-WITH-INTEREST ACROSS THE
033466*    CHOSEN NUMBER OF INSTALLMENTS - NOT ROUNDED HERE.
033500     MOVE ZERO TO WS-INSTALL-SUB.
033516*    INSTALLMENT SEQUENCE NUMBER, INCREMENTED BY THE
033532*    PERFORM ... TIMES BELOW.
033550*    REOPEN SO THE WRITES BELOW APPEND AT THE CURRENT END OF
033560*    INSTMAST.DAT REGARDLESS OF WHERE A PRIOR OPTION LEFT IT.
033600     MOVE SPACES TO INST-FILE-STATUS.
033700     CLOSE INSTALLMENT-FILE.
033750*    REOPEN SO THE NEW INSTALLMENT RECORDS APPEND CLEANLY.
033800     OPEN I-O INSTALLMENT-FILE.
033850*    ONE CALL PER INSTALLMENT, IN ASCENDING DUE-DATE ORDER.
033900     PERFORM BUILD-INSTALLMENT-RTN THRU END-BUILD-INSTALLMENT-RTN
034000         REQ-INSTALLMENTS TIMES.
034033*    ONE BUILD-INSTALLMENT-RTN CALL PER INSTALLMENT IN THE
034066*    SCHEDULE.
034100     MOVE WS-NEW-LOAN-ID TO WS-LOAN-ID-DISP.
034133*    EDITED FORM OF THE LOAN ID FOR THE CONFIRMATION
034166*    MESSAGE BELOW.
034200     STRING "LOAN ORIGINATED - LOAN ID " DELIMITED BY SIZE
034250*    BUILD THE CONFIRMATION MESSAGE SHOWN TO THE OPERATOR.
034300            WS-LOAN-ID-DISP    DELIMITED BY SIZE
034400         INTO WS-MESSAGE-AREA.
034500
034550*    WRITES ONE INSTALLMENT RECORD.  CALLED REQ-INSTALLMENTS
034560*    TIMES FROM POST-LOAN-RTN ABOVE.
034600 BUILD-INSTALLMENT-RTN.
034650*    BUMP THE SEQUENCE NUMBER FIRST - ALSO DRIVES
034660*    COMPUTE-DUE-DATE-RTN'S "I MONTHS AFTER ORIGINATION" MATH.
034700     ADD 1 TO WS-INSTALL-SUB.
034800     MOVE WS-NEW-LOAN-ID      TO INST-LOAN-ID.
034850*    TIE THIS INSTALLMENT BACK TO ITS PARENT LOAN.
034900     MOVE WS-INSTALL-SUB      TO INST-SEQ-NUM.
034950*    POSITION WITHIN THE SCHEDULE, ONE-BASED.
035000     MOVE WS-INSTALLMENT-AMOUNT TO INST-AMOUNT.
035025*    THE NOMINAL AMOUNT COMPUTED IN POST-LOAN-RTN.
035050*    NOTHING IS PAID YET - ONLY OPTION 4 EVER SETS THESE.
035100     MOVE ZERO                TO INST-PAID-AMOUNT.
035200     MOVE "N"                 TO INST-PAID-FLAG.
035300     PERFORM COMPUTE-DUE-DATE-RTN.
035333*    EACH INSTALLMENT'S DUE DATE IS ONE MONTH FURTHER OUT
035366*    THAN THE LAST.
035400     MOVE ZERO                TO INST-PAYMENT-DATE.
035433*    ZERO MEANS "NOT YET PAID" - A REAL DATE IS MOVED IN
035466*    BY PAY-ONE-INSTALLMENT-RTN WHEN THE INSTALLMENT IS PAID.
035500     WRITE LOAN-INSTALLMENT-RECORD.
035550*    ADD THIS INSTALLMENT TO THE SCHEDULE FILE.
035600 END-BUILD-INSTALLMENT-RTN.
035700
035750******************************************************************
035800 COMPUTE-DUE-DATE-RTN.
035900*    DUE DATE FOR INSTALLMENT I IS THE FIRST OF THE CALENDAR
036000*    MONTH THAT IS I MONTHS AFTER THE LOAN CREATE DATE'S MONTH.
036050*    ROLL-DUE-MONTH-RTN BELOW CARRIES INTO A LATER CALENDAR YEAR
036060*    WHEN WS-DUE-MM RUNS PAST DECEMBER.
036100     MOVE WS-CURRENT-CCYY TO WS-DUE-CCYY.
036200     COMPUTE WS-DUE-MM = WS-CURRENT-MM + WS-INSTALL-SUB.
036233*    ADD THE INSTALLMENT NUMBER TO THIS MONTH - MAY RUN
036266*    PAST DECEMBER, WHICH ROLL-DUE-MONTH-RTN CORRECTS.
036300     PERFORM ROLL-DUE-MONTH-RTN THRU END-ROLL-DUE-MONTH-RTN
036333*    REPEATEDLY SUBTRACT TWELVE AND BUMP THE YEAR UNTIL
036366*    THE MONTH NUMBER IS BACK IN RANGE.
036400         UNTIL WS-DUE-MM NOT GREATER THAN 12.
036450*    THE DUE DAY IS ALWAYS THE FIRST OF THE MONTH.
036500     MOVE WS-DUE-CCYY TO INST-DUE-CCYY.
036600     MOVE WS-DUE-MM   TO INST-DUE-MM.
036650*    STORE THE ROLLED-FORWARD MONTH AND YEAR.
036700     MOVE 1           TO INST-DUE-DD.
036750*    EVERY INSTALLMENT FALLS DUE ON THE FIRST OF ITS MONTH.
036800
036850*    CALLED REPEATEDLY UNTIL WS-DUE-MM IS BACK IN THE 1-12 RANGE -
036860*    EACH PASS ROLLS EXACTLY ONE YEAR.
036900 ROLL-DUE-MONTH-RTN.
037000     SUBTRACT 12 FROM WS-DUE-MM.
037033*    ONE YEAR HAS ROLLED BY - BRING THE MONTH BACK INTO
037066*    THE ONE-TO-TWELVE RANGE.
037100     ADD 1 TO WS-DUE-CCYY.
037150*    AND CREDIT THE YEAR FOR THE ROLLOVER.
037200 END-ROLL-DUE-MONTH-RTN.
037300
037400******************************************************************
037500*    OPTION 2 - LIST LOANS FOR A CUSTOMER
037550*    SAME LOGIC AS LNINQ.CBL'S LIST-LOANS-RTN/SCAN-LOANS-RTN/
037560*    FORMAT-LOAN-LINE-RTN FAMILY - A SEQUENTIAL SCAN OF THE WHOLE
037570*    OF LOANMAST.DAT, DISPLAYING EVERY RECORD WHOSE LOAN-CUST-ID
037580*    MATCHES THE REQUESTED CUSTOMER.
037600******************************************************************
037700 OPTION2-LIST-LOANS-RTN.
037800     DISPLAY "CUSTOMER ID: ".
037850*    OPTION 2 - LIST ALL LOANS ON FILE FOR ONE CUSTOMER.
037900     ACCEPT WS-LOOKUP-CUST-ID.
038000     MOVE WS-LOOKUP-CUST-ID TO CUST-RRN.
038016*    SAME RELATIVE-RECORD-NUMBER LOOKUP AS ORIGINATION
038032*    USES.
038050*    SAME RANDOM READ PATTERN AS OPTION 1'S FIND-CUSTOMER-RTN,
038060*    BUT NO SWITCH IS SET HERE - THIS OPTION TESTS THE RESULT
038070*    INLINE INSTEAD.
038100     READ CUSTOMER-FILE
038200         INVALID KEY SET CUST-FILE-NOT-FOUND TO TRUE.
038300     IF CUST-FILE-NOT-FOUND OR CUST-ID NOT EQUAL WS-LOOKUP-CUST-ID
038333*    BELT AND SUSPENDERS - ALSO CONFIRM THE RECORD READ
038366*    BACK IS ACTUALLY THE CUSTOMER ASKED FOR.
038400         DISPLAY "CUSTOMER NOT FOUND"
038500     ELSE
038600         PERFORM SCAN-LOANS-RTN.
038650*    CUSTOMER CONFIRMED - SCAN THE LOAN FILE FOR MATCHES.
038700
038750*    SEQUENTIAL PASS OVER THE WHOLE OF LOANMAST.DAT.
038800 SCAN-LOANS-RTN.
038900     MOVE ZERO TO WS-LOANS-FOUND.
038916*    COUNTS MATCHING LOANS SO A "NONE FOUND" MESSAGE CAN
038932*    BE ISSUED IF THE COUNT STAYS AT ZERO.
038950*    REOPEN SO THE SCAN STARTS AT RECORD ONE.
039000     MOVE SPACES TO LOAN-FILE-STATUS.
039100     CLOSE LOAN-FILE.
039200     OPEN I-O LOAN-FILE.
039300     READ LOAN-FILE NEXT RECORD
039350*    PRIME THE SEQUENTIAL SCAN WITH THE FIRST RECORD.
039400         AT END SET LOAN-FILE-AT-END TO TRUE.
039500     PERFORM PRINT-MATCHING-LOAN-RTN THRU END-PRINT-MATCHING-LOAN-RTN
039533*    EVERY LOAN RECORD ON FILE IS EXAMINED - THE LOAN FILE
039566*    IS NOT IN CUSTOMER-ID SEQUENCE.
039600         UNTIL LOAN-FILE-AT-END.
039650*    A ZERO COUNT IS NOT AN ERROR - IT MEANS A VALID CUSTOMER
039660*    WITH NO LOANS YET.
039700     IF WS-LOANS-FOUND EQUAL ZERO
039800         DISPLAY "NO LOANS FOUND FOR THIS CUSTOMER".
039850*    NOTHING MATCHED THE REQUESTED CUSTOMER ID.
039900
040000 PRINT-MATCHING-LOAN-RTN.
040050*    DISPLAY ONLY THE LOANS BELONGING TO THE REQUESTED CUSTOMER -
040060*    EVERYTHING ELSE ON THE FILE IS SKIPPED SILENTLY.
040100     IF LOAN-CUST-ID EQUAL WS-LOOKUP-CUST-ID
040200         ADD 1 TO WS-LOANS-FOUND
040250*    MATCH ON CUSTOMER ID - COUNT AND DISPLAY IT.
040300         PERFORM FORMAT-LOAN-LINE-RTN
040400         DISPLAY WS-LOAN-DISPLAY-LINE.
040500     READ LOAN-FILE NEXT RECORD
040550*    ADVANCE TO THE NEXT RECORD IN THE SCAN.
040600         AT END SET LOAN-FILE-AT-END TO TRUE.
040700 END-PRINT-MATCHING-LOAN-RTN.
040800
040850*    MOVES THE FIVE DISPLAYED FIELDS FROM LOAN-RECORD TO THE
040860*    EDITED WS-LOAN-DISPLAY-LINE.
040900 FORMAT-LOAN-LINE-RTN.
041000     MOVE LOAN-ID           TO WSD-LOAN-ID.
041050*    EDIT EACH MASTER-FILE FIELD INTO ITS DISPLAY PICTURE.
041100     MOVE LOAN-AMOUNT       TO WSD-LOAN-AMOUNT.
041200     MOVE LOAN-INTEREST-RATE TO WSD-LOAN-RATE.
041300     MOVE LOAN-NUM-INSTALL  TO WSD-LOAN-TERM.
041400     MOVE LOAN-IS-PAID      TO WSD-LOAN-PAID.
041433*    Y OR N, FLIPPED TO Y BY CHECK-FULLY-PAID-RTN ONCE
041466*    EVERY INSTALLMENT CLEARS.
041500
041600******************************************************************
041700*    OPTION 3 - LIST INSTALLMENTS FOR A LOAN
041750*    SAME LOGIC AS LNINQ.CBL'S LIST-INSTALLMENTS-RTN FAMILY - FIND
041760*    THE LOAN FIRST, THEN SCAN INSTMAST.DAT FOR EVERY INSTALLMENT
041770*    WHOSE INST-LOAN-ID MATCHES IT.
041800******************************************************************
041900 OPTION3-LIST-INST-RTN.
042000     DISPLAY "LOAN ID: ".
042050*    OPTION 3 - LIST THE INSTALLMENT SCHEDULE FOR ONE LOAN.
042100     ACCEPT WS-LOOKUP-LOAN-ID.
042133*    OPERATOR KEYS THE LOAN ID FROM THE CUSTOMER'S LOAN
042166*    DOCUMENT OR FROM THE OPTION 2 LISTING.
042200     PERFORM FIND-LOAN-FOR-LIST-RTN.
042233*    CONFIRM THE LOAN EXISTS BEFORE SCANNING FOR ITS
042266*    INSTALLMENTS.
042300     IF NOT WS-LOAN-FOUND
042400         DISPLAY "LOAN NOT FOUND"
042500     ELSE
042600         PERFORM SCAN-INSTALLMENTS-FOR-LIST-RTN.
042650*    LOAN CONFIRMED - NOW SCAN THE INSTALLMENT FILE.
042700
042750*    SEQUENTIAL SEARCH OF LOANMAST.DAT FOR THE REQUESTED LOAN ID -
042760*    LOAN-FILE HAS NO KEYED ACCESS, SO THIS IS THE ONLY WAY.
042800 FIND-LOAN-FOR-LIST-RTN.
042850     MOVE "N" TO WS-LOAN-FOUND-SW.
042875*    RESET BEFORE EVERY LOAN-FILE SCAN IN THIS PROGRAM.
042900     MOVE SPACES TO LOAN-FILE-STATUS.
042950*    CLEAR THE STATUS CODE FROM ANY PRIOR SCAN.
043000     CLOSE LOAN-FILE.
043100     OPEN I-O LOAN-FILE.
043200     READ LOAN-FILE NEXT RECORD
043300         AT END SET LOAN-FILE-AT-END TO TRUE.
043400     PERFORM SEARCH-LOAN-FOR-LIST-RTN THRU END-SEARCH-LOAN-FOR-LIST-RTN
043433*    SEQUENTIAL SEARCH - THE LOAN FILE CARRIES NO ALTERNATE
043466*    KEY ON LOAN-ID.
043500         UNTIL LOAN-FILE-AT-END OR WS-LOAN-FOUND.
043600
043650*    STOPS AS SOON AS A MATCH IS FOUND, OR AT END OF FILE.
043700 SEARCH-LOAN-FOR-LIST-RTN.
043800     IF LOAN-ID EQUAL WS-LOOKUP-LOAN-ID
043900         SET WS-LOAN-FOUND TO TRUE
044000     ELSE
044100         READ LOAN-FILE NEXT RECORD
044133*    KEEP SCANNING - THE LOAN ID SOUGHT HAS NOT YET TURNED
044166*    UP.
044200             AT END SET LOAN-FILE-AT-END TO TRUE.
044300 END-SEARCH-LOAN-FOR-LIST-RTN.
044400
044450*    SEQUENTIAL PASS OVER THE WHOLE OF INSTMAST.DAT - THE LOAN'S
044460*    INSTALLMENTS WERE WRITTEN TOGETHER AT ORIGINATION, BUT THE
044470*    SCAN DOES NOT ASSUME THEY ARE CONTIGUOUS.
044500 SCAN-INSTALLMENTS-FOR-LIST-RTN.
044600     MOVE ZERO TO WS-INSTALLS-FOUND.
044650*    REOPEN SO THE SCAN STARTS AT RECORD ONE.
044700     MOVE SPACES TO INST-FILE-STATUS.
044800     CLOSE INSTALLMENT-FILE.
044900     OPEN I-O INSTALLMENT-FILE.
045000     READ INSTALLMENT-FILE NEXT RECORD
045100         AT END SET INST-FILE-AT-END TO TRUE.
045200     PERFORM PRINT-MATCHING-INST-RTN THRU END-PRINT-MATCHING-INST-RTN
045233*    THE INSTALLMENT FILE IS NOT KEYED BY LOAN-ID, SO EVERY
045266*    RECORD ON FILE IS EXAMINED.
045300         UNTIL INST-FILE-AT-END.
045400     IF WS-INSTALLS-FOUND EQUAL ZERO
045500         DISPLAY "NO INSTALLMENTS FOUND FOR THIS LOAN".
045600
045700 PRINT-MATCHING-INST-RTN.
045750*    DISPLAY ONLY THE INSTALLMENTS OF THE REQUESTED LOAN.
045800     IF INST-LOAN-ID EQUAL WS-LOOKUP-LOAN-ID
045900         ADD 1 TO WS-INSTALLS-FOUND
046000         PERFORM FORMAT-INST-LINE-RTN
046100         DISPLAY WS-INSTALL-DISPLAY-LINE.
046200     READ INSTALLMENT-FILE NEXT RECORD
046300         AT END SET INST-FILE-AT-END TO TRUE.
046400 END-PRINT-MATCHING-INST-RTN.
046500
046550*    MOVES THE FIVE DISPLAYED FIELDS FROM LOAN-INSTALLMENT-RECORD
046560*    TO THE EDITED WS-INSTALL-DISPLAY-LINE.
046600 FORMAT-INST-LINE-RTN.
046700     MOVE INST-SEQ-NUM      TO WSD-INST-SEQ.
046750*    EDIT EACH INSTALLMENT FIELD FOR THE DISPLAY LINE.
046800     MOVE INST-DUE-DATE     TO WSD-INST-DUE.
046900     MOVE INST-AMOUNT       TO WSD-INST-AMOUNT.
047000     MOVE INST-PAID-FLAG    TO WSD-INST-PAID.
047050*    Y ONCE PAY-ONE-INSTALLMENT-RTN HAS POSTED A PAYMENT.
047100     MOVE INST-PAID-AMOUNT  TO WSD-INST-PAIDAMT.
047200
047300******************************************************************
047400*    OPTION 4 - APPLY PAYMENT / REWARD-PENALTY CALC
047450*    SAME LOGIC AS LNPAY.CBL: APPLIES THE PAYMENT TO THE
047460*    CUSTOMER'S OLDEST UNPAID INSTALLMENTS FIRST, STOPPING THE
047470*    MOMENT THE REMAINING PAYMENT CANNOT COVER THE NEXT ONE IN
047480*    FULL, ADJUSTING EACH PAID INSTALLMENT FOR EARLY/LATE PAYMENT.
047500******************************************************************
047600 OPTION4-PAY-LOAN-RTN.
047700     MOVE SPACES TO WS-MESSAGE-AREA.
047733*    OPTION 4 - APPLY A PAYMENT AGAINST A LOAN'S OLDEST
047766*    UNPAID INSTALLMENTS.
047800     DISPLAY "LOAN ID: ".
047900     ACCEPT WS-LOOKUP-LOAN-ID.
048000     PERFORM FIND-LOAN-FOR-PAY-RTN.
048033*    CONFIRM THE LOAN EXISTS BEFORE ASKING FOR A PAYMENT
048066*    AMOUNT.
048100     IF NOT WS-LOAN-FOUND
048200         MOVE "LOAN NOT FOUND" TO WS-MESSAGE-AREA
048300     ELSE
048350*        OPERATOR KEYS IN HOW MUCH IS BEING PAID TOWARD THIS LOAN.
048400         DISPLAY "PAYMENT AMOUNT: "
048500         ACCEPT WS-PAY-AMOUNT
048550*    THE CASH AMOUNT THE CUSTOMER IS PAYING TODAY.
048600         PERFORM APPLY-INSTALLMENTS-RTN
048633*    WORK THROUGH THE LOAN'S INSTALLMENTS OLDEST FIRST
048666*    UNTIL THE PAYMENT IS EXHAUSTED OR ALL ARE PAID.
048700         PERFORM BUILD-RESULT-MESSAGE-RTN.
048750*    SUMMARIZE WHAT WAS PAID FOR THE OPERATOR.
048800     DISPLAY WS-MESSAGE-AREA.
048900
048950*    SEQUENTIAL SEARCH OF LOANMAST.DAT FOR THE REQUESTED LOAN ID,
048960*    SEPARATE FROM OPTION 3'S OWN SEARCH SINCE THE TWO RUN AT
048970*    DIFFERENT POINTS IN THE MENU LOOP AND MUST NOT SHARE STATE.
049000 FIND-LOAN-FOR-PAY-RTN.
049100     MOVE "N" TO WS-LOAN-FOUND-SW.
049200     MOVE SPACES TO LOAN-FILE-STATUS.
049300     CLOSE LOAN-FILE.
049400     OPEN I-O LOAN-FILE.
049500     READ LOAN-FILE NEXT RECORD
049600         AT END SET LOAN-FILE-AT-END TO TRUE.
049700     PERFORM SEARCH-LOAN-FOR-PAY-RTN THRU END-SEARCH-LOAN-FOR-PAY-RTN
049800         UNTIL LOAN-FILE-AT-END OR WS-LOAN-FOUND.
049900
050000 SEARCH-LOAN-FOR-PAY-RTN.
050100     IF LOAN-ID EQUAL WS-LOOKUP-LOAN-ID
050200         SET WS-LOAN-FOUND TO TRUE
050300     ELSE
050400         READ LOAN-FILE NEXT RECORD
050500             AT END SET LOAN-FILE-AT-END TO TRUE.
050600 END-SEARCH-LOAN-FOR-PAY-RTN.
050700
050750*    SCANS INSTMAST.DAT IN SEQUENCE-NUMBER (OLDEST-DUE-FIRST)
050760*    ORDER, PAYING EACH UNPAID INSTALLMENT OF THE REQUESTED LOAN
050770*    UNTIL THE PAYMENT RUNS OUT OR EVERY INSTALLMENT IS PAID.
050800 APPLY-INSTALLMENTS-RTN.
050900     MOVE ZERO TO WS-INSTALLMENTS-PAID.
050916*    COUNTS HOW MANY INSTALLMENTS THIS PAYMENT ACTUALLY
050932*    CLEARS, FOR THE CONFIRMATION MESSAGE.
050950*    RESET BEFORE EVERY CALL - NOT CARRIED OVER BETWEEN PAYMENTS
050960*    ON DIFFERENT LOANS.
051000     MOVE ZERO TO WS-TOTAL-PAID.
051100     MOVE "N" TO WS-STOP-PROCESSING-SW.
051116*    FLIPPED TO Y THE MOMENT THE REMAINING PAYMENT CANNOT
051132*    COVER THE NEXT UNPAID INSTALLMENT.
051150*    REOPEN SO THE SCAN STARTS AT RECORD ONE, OLDEST SEQUENCE
051160*    NUMBER FIRST.
051200     MOVE SPACES TO INST-FILE-STATUS.
051300     CLOSE INSTALLMENT-FILE.
051400     OPEN I-O INSTALLMENT-FILE.
051500     READ INSTALLMENT-FILE NEXT RECORD
051600         AT END SET INST-FILE-AT-END TO TRUE.
051700     PERFORM APPLY-ONE-INSTALLMENT-RTN THRU END-APPLY-ONE-INSTALLMENT-RTN
051733*    THE INSTALLMENT FILE IS NOT IN LOAN-ID/SEQUENCE ORDER,
051766*    SO EVERY RECORD ON FILE IS EXAMINED FOR A MATCH.
051800         UNTIL INST-FILE-AT-END.
051850*    ONLY BOTHER CHECKING "FULLY PAID" IF SOMETHING WAS ACTUALLY
051860*    PAID THIS CALL.
051900     IF WS-INSTALLMENTS-PAID GREATER THAN ZERO
052000         PERFORM CHECK-FULLY-PAID-RTN.
052033*    AFTER THE LAST CANDIDATE INSTALLMENT, SEE IF EVERY
052066*    ONE ON THIS LOAN IS NOW PAID.
052100
052150*    ONE PASS PER INSTALLMENT RECORD ON THE FILE.  SKIPS RECORDS
052160*    BELONGING TO OTHER LOANS, SKIPS ALREADY-PAID INSTALLMENTS,
052170*    AND STOPS PROCESSING THIS LOAN THE MOMENT THE REMAINING
052180*    PAYMENT CANNOT COVER THE NEXT UNPAID INSTALLMENT IN FULL.
052200 APPLY-ONE-INSTALLMENT-RTN.
052300     IF INST-LOAN-ID EQUAL WS-LOOKUP-LOAN-ID
052400        AND NOT WS-STOP-PROCESSING
052500         IF INST-IS-PAID
052600             CONTINUE
052650*    SKIP - ALREADY PAID, NOTHING TO DO FOR THIS RECORD.
052700         ELSE IF WS-PAY-AMOUNT LESS THAN INST-AMOUNT
052733*    NOT ENOUGH CASH LEFT TO CLEAR THE NEXT INSTALLMENT -
052766*    STOP HERE, THIS ONE AND ANY LATER ONES STAY UNPAID.
052800             SET WS-STOP-PROCESSING TO TRUE
052900         ELSE
053000             PERFORM PAY-ONE-INSTALLMENT-RTN.
053050*    ENOUGH CASH REMAINS - POST THIS INSTALLMENT AS PAID.
053100     READ INSTALLMENT-FILE NEXT RECORD
053200         AT END SET INST-FILE-AT-END TO TRUE.
053300 END-APPLY-ONE-INSTALLMENT-RTN.
053400
053450*    APPLIES THE REWARD/PENALTY ADJUSTMENT, MARKS THE INSTALLMENT
053460*    PAID, REWRITES IT, AND ROLLS ITS NOMINAL (UNADJUSTED) AMOUNT
053470*    INTO THE RUNNING TOTALS - NOT THE ADJUSTED INST-PAID-AMOUNT.
053500 PAY-ONE-INSTALLMENT-RTN.
053600     PERFORM CALC-REWARD-PENALTY-RTN.
053633*    EARLY PAYMENT EARNS A DISCOUNT, LATE PAYMENT ADDS A
053666*    PENALTY - BOTH AT ONE-TENTH OF ONE PERCENT PER DAY.
053700     MOVE "Y" TO INST-PAID-FLAG.
053800     MOVE WS-CURRENT-DATE-R TO INST-PAYMENT-DATE.
053850*    RECORD WHEN THE PAYMENT WAS ACTUALLY POSTED.
053900     REWRITE LOAN-INSTALLMENT-RECORD.
053933*    PERSIST THE PAID FLAG, PAYMENT DATE AND ADJUSTED
053966*    AMOUNT.
054000     SUBTRACT INST-AMOUNT FROM WS-PAY-AMOUNT.
054016*    REDUCE THE REMAINING PAYMENT BY THE NOMINAL AMOUNT,
054032*    NOT THE DISCOUNTED OR PENALIZED AMOUNT ACTUALLY POSTED.
054050*    DECREMENT BY THE NOMINAL AMOUNT, NOT THE ADJUSTED ONE - THE
054060*    DISCOUNT/PENALTY IS A SETTLEMENT DETAIL, NOT PART OF HOW MUCH
054070*    OF THE OPERATOR'S CASH WAS CONSUMED.
054100     ADD INST-AMOUNT TO WS-TOTAL-PAID.
054200     ADD 1 TO WS-INSTALLMENTS-PAID.
054300
054350******************************************************************
054360*    CALC-REWARD-PENALTY-RTN - COMPARES TODAY TO THE INSTALLMENT'S
054370*    DUE DATE VIA JULIAN DAY NUMBERS.  EARLY PAYMENT EARNS A
054380*    DISCOUNT (.1% PER DAY EARLY), LATE PAYMENT COSTS A PENALTY
054390*    (.1% PER DAY LATE), ON-TIME PAYMENT CHANGES NOTHING.
054400******************************************************************
054500 CALC-REWARD-PENALTY-RTN.
054550*    CONVERT TODAY TO A JULIAN DAY NUMBER.
054600     MOVE WS-CURRENT-CCYY TO WS-JUL-Y.
054700     MOVE WS-CURRENT-MM   TO WS-JUL-M.
054733*    CONVERT TODAY'S DATE TO A JULIAN DAY NUMBER FOR
054766*    COMPARISON AGAINST THE DUE DATE.
054800     MOVE WS-CURRENT-DD   TO WS-JUL-D.
054900     PERFORM CALC-JULIAN-RTN.
055000     MOVE WS-JUL-A TO WS-TODAY-JULIAN.
055050*    CONVERT THE INSTALLMENT'S DUE DATE THE SAME WAY.
055100     MOVE INST-DUE-CCYY TO WS-JUL-Y.
055200     MOVE INST-DUE-MM   TO WS-JUL-M.
055250*    SAME CONVERSION APPLIED TO THE INSTALLMENT'S DUE DATE.
055300     MOVE INST-DUE-DD   TO WS-JUL-D.
055400     PERFORM CALC-JULIAN-RTN.
055500     MOVE WS-JUL-A TO WS-DUE-JULIAN.
055550*    NEGATIVE MEANS PAID EARLY, POSITIVE MEANS PAID LATE.
055600     COMPUTE WS-DAYS-DIFFERENCE =
055700         WS-TODAY-JULIAN - WS-DUE-JULIAN.
055733*    POSITIVE MEANS LATE, NEGATIVE MEANS EARLY, ZERO MEANS
055766*    PAID EXACTLY ON THE DUE DATE.
055800     EVALUATE TRUE
055850*        EARLY - DISCOUNT THE INSTALLMENT.
055900         WHEN WS-DAYS-DIFFERENCE LESS THAN ZERO
056000             COMPUTE WS-ABS-DAYS-DIFFERENCE = ZERO - WS-DAYS-DIFFERENCE
056033*    FLIP THE NEGATIVE DIFFERENCE POSITIVE FOR THE DISCOUNT
056066*    CALCULATION BELOW.
056100             COMPUTE WS-DISCOUNT-OR-PENALTY ROUNDED =
056133*    ONE-TENTH OF ONE PERCENT OF THE INSTALLMENT PER DAY
056166*    EARLY.
056200                 INST-AMOUNT * .001 * WS-ABS-DAYS-DIFFERENCE
056300             COMPUTE INST-PAID-AMOUNT ROUNDED =
056333*    THE ADJUSTED AMOUNT ACTUALLY POSTED IS LESS THAN THE
056366*    NOMINAL INST-AMOUNT.
056400                 INST-AMOUNT - WS-DISCOUNT-OR-PENALTY
056450*        LATE - PENALIZE THE INSTALLMENT.
056500         WHEN WS-DAYS-DIFFERENCE GREATER THAN ZERO
056600             COMPUTE WS-DISCOUNT-OR-PENALTY ROUNDED =
056650*    SAME RATE, APPLIED AS A PENALTY THIS TIME.
056700                 INST-AMOUNT * .001 * WS-DAYS-DIFFERENCE
056800             COMPUTE INST-PAID-AMOUNT ROUNDED =
056833*    THE ADJUSTED AMOUNT ACTUALLY POSTED IS MORE THAN THE
056866*    NOMINAL INST-AMOUNT.
056900                 INST-AMOUNT + WS-DISCOUNT-OR-PENALTY
056950*        ON TIME - NO ADJUSTMENT.
057000         WHEN OTHER
057100             MOVE INST-AMOUNT TO INST-PAID-AMOUNT
057133*    PAID EXACTLY ON THE DUE DATE - NO ADJUSTMENT EITHER
057166*    WAY.
057200     END-EVALUATE.
057300
057350******************************************************************
057400*    CALC-JULIAN-RTN - FLIEGEL & VAN FLANDERN'S INTEGER JULIAN-
057450*    DAY-NUMBER FORMULA.  TAKES WS-JUL-Y/M/D, RETURNS WS-JUL-A.
057460*    TREATS JANUARY AND FEBRUARY AS MONTHS 13 AND 14 OF THE PRIOR
057470*    YEAR SO THE FORMULA'S MARCH-BASED YEAR BOUNDARY WORKS.
057500******************************************************************
057600 CALC-JULIAN-RTN.
057650*    SHIFT JAN/FEB INTO THE PRIOR YEAR AS MONTHS 13/14.
057700     IF WS-JUL-M LESS THAN 3
057800         SUBTRACT 1 FROM WS-JUL-Y
057833*    FLIEGEL AND VAN FLANDERN TREAT JANUARY AND FEBRUARY AS
057866*    MONTHS THIRTEEN AND FOURTEEN OF THE PRIOR YEAR.
057900         ADD 12 TO WS-JUL-M.
058000     COMPUTE WS-JUL-A =
058033*    THE STANDARD FLIEGEL/VAN FLANDERN INTEGER JULIAN DAY
058066*    FORMULA.
058100         365 * WS-JUL-Y + (WS-JUL-Y / 4) - (WS-JUL-Y / 100)
058200             + (WS-JUL-Y / 400)
058300             + ((153 * (WS-JUL-M - 3) + 2) / 5)
058400             + WS-JUL-D + 1721119.
058500
058550*    CALLED ONLY WHEN AT LEAST ONE INSTALLMENT WAS JUST PAID.
058600*    SCANS INSTMAST.DAT FOR ANY REMAINING UNPAID INSTALLMENT OF
058650*    THIS LOAN, AND FLAGS THE LOAN FULLY PAID IF NONE IS FOUND.
058700 CHECK-FULLY-PAID-RTN.
058750     MOVE "N" TO WS-NOT-ALL-PAID-SW.
058766*    FLIPPED TO Y IF EVEN ONE INSTALLMENT ON THIS LOAN
058782*    REMAINS UNPAID AFTER THE SCAN.
058800*    REOPEN SO THE SCAN STARTS AT RECORD ONE.
058850     MOVE SPACES TO INST-FILE-STATUS.
058900     CLOSE INSTALLMENT-FILE.
059000     OPEN I-O INSTALLMENT-FILE.
059100     READ INSTALLMENT-FILE NEXT RECORD
059200         AT END SET INST-FILE-AT-END TO TRUE.
059300     PERFORM CHECK-ONE-INSTALLMENT-RTN THRU END-CHECK-ONE-INSTALLMENT-RTN
059333*    EVERY INSTALLMENT ON FILE IS CHECKED - NOT JUST THOSE
059366*    TOUCHED BY THIS PAYMENT.
059400         UNTIL INST-FILE-AT-END.
059450*    ONLY MARK THE LOAN PAID IF NOTHING UNPAID TURNED UP.
059500     IF NOT WS-NOT-ALL-PAID
059600         MOVE "Y" TO LOAN-IS-PAID
059633*    NO UNPAID INSTALLMENT SURVIVED THE SCAN - CLOSE THE
059666*    LOAN OUT.
059700         REWRITE LOAN-RECORD.
059800
059900 CHECK-ONE-INSTALLMENT-RTN.
060000     IF INST-LOAN-ID EQUAL WS-LOOKUP-LOAN-ID
060100        AND INST-NOT-PAID
060200         SET WS-NOT-ALL-PAID TO TRUE.
060233*    AT LEAST ONE INSTALLMENT IS STILL OUTSTANDING - THE
060266*    LOAN STAYS OPEN.
060300     READ INSTALLMENT-FILE NEXT RECORD
060400         AT END SET INST-FILE-AT-END TO TRUE.
060500 END-CHECK-ONE-INSTALLMENT-RTN.
060600
060650*    BUILDS THE OPERATOR-FACING RESULT LINE FOR OPTION 4 - EITHER
060660*    "NOTHING COULD BE PAID" OR A COUNT-AND-AMOUNT SUMMARY.  USES
060670*    WS-TOTAL-PAID (THE NOMINAL, UNADJUSTED SUM), NOT THE SUM OF
060680*    EACH INSTALLMENT'S ADJUSTED INST-PAID-AMOUNT.
060700 BUILD-RESULT-MESSAGE-RTN.
060800     IF WS-INSTALLMENTS-PAID EQUAL ZERO
060833*    THE PAYMENT DID NOT EVEN COVER THE OLDEST OUTSTANDING
060866*    INSTALLMENT.
060900         MOVE "INSUFFICIENT FUNDS TO PAY ANY INSTALLMENT."
061000             TO WS-MESSAGE-AREA
061100*        PAYMENT WAS TOO SMALL TO COVER EVEN THE OLDEST UNPAID
061150*        INSTALLMENT.
061200     ELSE
061300         MOVE WS-INSTALLMENTS-PAID TO WS-INSTALLS-PAID-DISP
061400         MOVE WS-TOTAL-PAID        TO WS-TOTAL-PAID-DISP
061425*    RUNNING TOTAL MAINTAINED BY PAY-ONE-INSTALLMENT-RTN -
061450*    THE NOMINAL AMOUNT, NOT THE ADJUSTED INST-PAID-AMOUNT,
061475*    THE SAME RULE THE PARAGRAPH HEADER ABOVE DOCUMENTS.
061500         STRING "SUCCESSFULLY PAID " DELIMITED BY SIZE
061550*    BUILD THE CONFIRMATION MESSAGE FOR THE OPERATOR.
061600                WS-INSTALLS-PAID-DISP DELIMITED BY SIZE
061700                " INSTALLMENTS. TOTAL AMOUNT SPENT: "
061800                    DELIMITED BY SIZE
061900                WS-TOTAL-PAID-DISP DELIMITED BY SIZE
062000             INTO WS-MESSAGE-AREA.
062100*    END OF LNMAIN - NO FURTHER PARAGRAPHS.
