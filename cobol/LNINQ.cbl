000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LNINQ.
000300 AUTHOR.        R MERCADO CRUZ.
000400 INSTALLATION.  TAMBUNTING CREDIT LOAN SYSTEMS - DATA CENTER.
000500 DATE-WRITTEN.  20 SEPTEMBER 1986.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - LOAN SYSTEM - CLASS 2.
000800******************************************************************
000900*    LNINQ - LOAN / INSTALLMENT INQUIRY
001000*    OPERATOR-DRIVEN LOOKUP PROGRAM.  OPTION 1 LISTS EVERY LOAN
001100*    BELONGING TO A CUSTOMER; OPTION 2 LISTS EVERY INSTALLMENT
001200*    BELONGING TO A LOAN, IN THE ORDER THEY WERE WRITTEN AT
001300*    ORIGINATION (OLDEST DUE DATE FIRST).  READ-ONLY - NO FILE
001400*    IS EVER OPENED I-O HERE.  REPLACES THE OLD "VIEW RECORDS"
001500*    OPTION OF THE LOAN.DAT MAINTENANCE PROGRAM.
001600*
001700*    THIS PROGRAM DOES NOT WRITE TO ANY FILE.  IF A REWRITE EVER
001800*    SHOWS UP DOWN HERE IN A FUTURE CHANGE, THAT IS A SIGN THE
001900*    CHANGE BELONGS IN LNPAY OR LNCREATE INSTEAD, NOT HERE.
002000*
002100*    NEITHER LOANMAST NOR INSTMAST IS KEYED, SO EVERY LOOKUP IN
002200*    THIS PROGRAM IS A FULL SEQUENTIAL PASS OF THE FILE.  ON A
002300*    SHOP THIS SIZE THAT HAS NEVER BEEN WORTH THE TROUBLE OF AN
002400*    ALTERNATE INDEX - REVISIT IF LOANMAST EVER GROWS PAST A
002500*    FEW THOUSAND RECORDS.
002600******************************************************************
002700*    CHANGE LOG
002800*    20SEP86  RMC      ORIGINAL - LISTS LOAN.DAT SEQUENTIALLY
002900*    11MAR89  RMC      SPLIT LOOKUP BY CUSTOMER OFF LOAN.DAT
003000*    14FEB92  RMC      WIDENED WSD-LOAN-ID DISPLAY, LOAN COUNT
003100*                      HAD STARTED RUNNING PAST FIVE DIGITS
003200*    19JAN94  LJT      ADDED OPTION 2, INSTALLMENT SCHEDULE VIEW
003300*    23NOV98  PDQ      Y2K - DATES DISPLAYED AS CCYYMMDD
003400*    17FEB99  PDQ      Y2K FOLLOW-UP - DUE-DATE DISPLAY FIELD
003500*                      CONFIRMED EIGHT DIGITS, NO CHANGE NEEDED
003600*    09JUN03  LJT      REQ 4417 - CUSTOMER FILE NOW RELATIVE ORG
003700*    14SEP06  GDR      REQ 4902 - WSD-LOAN-RATE DISPLAY WIDENED
003800*                      FOR THE NEW .1 THRU .5 RATE WINDOW
003900*    30APR11  GDR      REQ 5540 - WSD-LOAN-AMOUNT DISPLAY WIDENED
004000*                      TO MATCH THE ROUNDED INSTALLMENT SPLIT
004100*    05AUG14  MCT      REQ 6021 - ADDED PAIDAMT COLUMN TO THE
004200*                      INSTALLMENT LISTING, OPTION 2
004300******************************************************************
004320*    THIS SECTION LOOKS LONGER THAN IT NEEDS TO BE BECAUSE THE
004340*    COMPANY REQUIRES A DATED ENTRY FOR EVERY CHANGE, HOWEVER
004360*    SMALL - SEE THE SHOP STANDARDS MANUAL, SECTION 4.
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600*    SAME TARGET BOX AS THE REST OF THE LOAN SUITE - SOURCE-
004700*    COMPUTER/OBJECT-COMPUTER ARE DOCUMENTARY ONLY ON THIS
004800*    COMPILER AND DO NOT AFFECT GENERATED CODE.
004900 SOURCE-COMPUTER.  IBM-4341.
005000*        NO COBOL85 FEATURES BEYOND THIS SHOP'S OWN COMPILER ARE
005100 OBJECT-COMPUTER.  IBM-4341.
005200*        USED ANYWHERE IN THIS PROGRAM.
005300 SPECIAL-NAMES.
005400*    CRT IS THE OPERATOR'S SCREEN.  C01/TOP-OF-FORM AND THE
005500*    UPSI SWITCH ARE CARRIED FOR CONSISTENCY WITH THE OTHER
005600*    PROGRAMS IN THE SUITE EVEN THOUGH THIS ONE PRINTS NO
005700*    REPORT AND HAS NO RERUN LOGIC OF ITS OWN.
005800     CONSOLE IS CRT
005900*        ALL OPERATOR PROMPTS AND ALL LISTING OUTPUT GO TO CRT -
006000     C01 IS TOP-OF-FORM
006100*        THIS PROGRAM HAS NO PRINTER FILE, SO TOP-OF-FORM IS
006200     CLASS NUMERIC-DIGITS IS "0123456789"
006300*        NEVER TESTED, CARRIED FOR CONSISTENCY ONLY.
006400     UPSI-0 ON STATUS IS RERUN-REQUESTED.
006500*        RERUN-REQUESTED IS NEVER TESTED IN THIS PROGRAM EITHER -
006600*        IT IS A RERUN SWITCH FOR LNCREATE AND LNPAY ONLY.
006700 INPUT-OUTPUT SECTION.
006750*    ONE SELECT PER FILE, SAME ORDER THEY ARE OPENED IN OPENING-
006760*    RTN AND CLOSED IN CLOSING-RTN - CUSTOMER, THEN LOAN, THEN
006770*    INSTALLMENT.
006800 FILE-CONTROL.
006900*    THREE FILES OPEN FOR THE LIFE OF THE RUN, CUSTOMER RANDOM BY
007000*    RRN, LOAN AND INSTALLMENT SEQUENTIAL AND RE-OPENED EACH TIME
007100*    A LOOKUP STARTS OVER, SINCE COBOL SEQUENTIAL READ HAS NO
007200*    "REWIND" VERB OF ITS OWN ON THIS COMPILER.
007300*    CUSTOMER-FILE - RELATIVE ORGANIZATION, RANDOM ACCESS BY RRN.
007400*    THE CUSTOMER ID IS THE RELATIVE RECORD NUMBER, SO NO SEPARATE
007500*    INDEX FILE OR ALTERNATE KEY IS NEEDED.
007600     SELECT CUSTOMER-FILE ASSIGN TO CUSTMAST
007700         ORGANIZATION IS RELATIVE
007800         ACCESS MODE IS RANDOM
007900         RELATIVE KEY IS CUST-RRN
008000*        RELATIVE KEY MUST BE A COMP ITEM SET BEFORE EACH READ.
008100         FILE STATUS IS CUST-FILE-STATUS.
008200*        TESTED AFTER EVERY READ OF CUSTOMER-FILE BELOW.
008300
008400*    LOAN-FILE - SEQUENTIAL, WRITTEN IN LOAN-ID ORDER BY LNCREATE,
008500*    READ HERE ONLY, NEVER WRITTEN.
008600     SELECT LOAN-FILE ASSIGN TO LOANMAST
008700         ORGANIZATION IS SEQUENTIAL
008800         ACCESS MODE IS SEQUENTIAL
008900         FILE STATUS IS LOAN-FILE-STATUS.
009000*        TESTED AFTER EVERY READ OF LOAN-FILE BELOW.
009100
009200*    INSTALLMENT-FILE - SEQUENTIAL, WRITTEN IN LOAN-ID/SEQ-NUM
009300*    ORDER BY LNCREATE, READ HERE ONLY, NEVER WRITTEN.
009400     SELECT INSTALLMENT-FILE ASSIGN TO INSTMAST
009500         ORGANIZATION IS SEQUENTIAL
009600         ACCESS MODE IS SEQUENTIAL
009700         FILE STATUS IS INST-FILE-STATUS.
009800*        TESTED AFTER EVERY READ OF INSTALLMENT-FILE BELOW.
009900
010000 DATA DIVISION.
010050*    FILE SECTION FIRST, THEN WORKING-STORAGE, THEN THE
010060*    PROCEDURE DIVISION - THE USUAL ORDER FOR THIS SHOP.
010100 FILE SECTION.
010200*    CUSTOMER-FILE CARRIES THE CREDIT LINE LOANS ARE CHECKED
010300*    AGAINST AT ORIGINATION.  THIS PROGRAM ONLY READS IT, TO
010400*    CONFIRM A CUSTOMER ID EXISTS BEFORE LISTING THEIR LOANS.
010500 FD  CUSTOMER-FILE
010600     LABEL RECORDS ARE STANDARD
010700     VALUE OF FILE-ID IS "CUSTMAST.DAT".
010800     COPY "CUSTREC.CPY".
010900*        PULLS IN THE FULL CUSTOMER RECORD, INCLUDING THE CREDIT
011000
011100*    LOAN-FILE AND INSTALLMENT-FILE ARE BOTH SCANNED TOP TO
011200*    BOTTOM FOR EVERY LOOKUP - NEITHER IS KEYED, SO THERE IS NO
011300*    SHORTCUT TO A SINGLE LOAN OR A SINGLE CUSTOMER'S RECORDS.
011400 FD  LOAN-FILE
011500     LABEL RECORDS ARE STANDARD
011600     VALUE OF FILE-ID IS "LOANMAST.DAT".
011700     COPY "LOANREC.CPY".
011800*        PULLS IN THE FULL LOAN RECORD, INCLUDING THE RATE AND
011900
012000 FD  INSTALLMENT-FILE
012100     LABEL RECORDS ARE STANDARD
012200     VALUE OF FILE-ID IS "INSTMAST.DAT".
012300     COPY "INSTREC.CPY".
012400*        PULLS IN THE FULL INSTALLMENT RECORD, INCLUDING THE PAID
012500
012600 WORKING-STORAGE SECTION.
012650*    WORKING-STORAGE CARRIES ONLY WHAT THE INQUIRY LOOP NEEDS -
012660*    FILE STATUS BYTES, A HANDFUL OF COUNTERS AND SWITCHES, AND
012670*    THE TWO SCREEN LINE LAYOUTS.  NO ACCUMULATORS, NO TABLES.
012700*    FILE STATUS BYTES, ONE PER FILE, WITH THE CONDITION NAMES
012800*    THE PROCEDURE DIVISION ACTUALLY TESTS.
012900 01  WS-FILE-STATUSES.
013000     05  CUST-FILE-STATUS            PIC X(02).
013100*        "00" - READ SUCCEEDED, RECORD IS IN CUSTOMER-RECORD.
013200         88  CUST-FILE-OK                VALUE "00".
013300*        "23" - NO RECORD AT THAT RRN.  COVERS BOTH "NO SUCH
013400*        RECORD" AND "RRN PAST END OF FILE" ON A RANDOM READ.
013500         88  CUST-FILE-NOT-FOUND         VALUE "23".
013600     05  LOAN-FILE-STATUS            PIC X(02).
013700*        "00" - READ SUCCEEDED, RECORD IS IN LOAN-RECORD.
013800         88  LOAN-FILE-OK                VALUE "00".
013900*        "10" - SEQUENTIAL READ RAN OFF THE END OF LOANMAST.DAT.
014000         88  LOAN-FILE-AT-END            VALUE "10".
014100     05  INST-FILE-STATUS            PIC X(02).
014200*        "00" - READ SUCCEEDED, RECORD IS IN LOAN-INSTALLMENT-
014300*        RECORD.
014400         88  INST-FILE-OK                VALUE "00".
014500*        "10" - SEQUENTIAL READ RAN OFF THE END OF INSTMAST.DAT.
014600         88  INST-FILE-AT-END            VALUE "10".
014700     05  FILLER                      PIC X(04).
014800*        PAD TO AN EVEN EIGHT BYTES - NO FURTHER STATUS BYTES
014900
015000*    COUNTERS ARE KEPT COMP SINCE THEY ARE ONLY EVER ADDED TO AND
015100*    COMPARED, NEVER DISPLAYED DIRECTLY - THE DISPLAY LINES BELOW
015200*    CARRY THEIR OWN ZERO-SUPPRESSED PICTURES FOR THE SCREEN.
015300 01  WS-COUNTERS                     COMP.
015400*        CUST-RRN DOUBLES AS THE RELATIVE KEY ON THE READ OF
015500*        CUSTOMER-FILE BELOW.
015600     05  CUST-RRN                    PIC 9(09)   VALUE ZERO.
015700*        RUNNING COUNT OF LOANS PRINTED FOR OPTION 1, USED ONLY
015800*        TO DECIDE WHETHER TO PRINT "NO LOANS FOUND".
015900     05  WS-LOANS-FOUND              PIC 9(05)   VALUE ZERO.
016000*        SAME IDEA FOR OPTION 2, INSTALLMENTS PRINTED.
016100     05  WS-INSTALLS-FOUND           PIC 9(05)   VALUE ZERO.
016200*        CUSTOMER ID KEYED BY THE OPERATOR ON OPTION 1.
016300     05  WS-LOOKUP-CUST-ID           PIC 9(09)   VALUE ZERO.
016400*        LOAN ID KEYED BY THE OPERATOR ON OPTION 2.
016500     05  WS-LOOKUP-LOAN-ID           PIC 9(09)   VALUE ZERO.
016600     05  FILLER                      PIC 9(05)   VALUE ZERO.
016700*        PAD TO AN EVEN FORTY BYTES - ROOM FOR A FUTURE COUNTER.
016800
016900*    SINGLE-CHARACTER SWITCHES CARRIED AT 77-LEVEL, NOT BUNDLED
017000*    INTO A GROUP - THIS SHOP HAS ALWAYS DECLARED ITS FLAGS AND
017100*    MENU PICKS THIS WAY, GOING BACK TO THE ORIGINAL LOAN.DAT
017200*    MAINTENANCE PROGRAM THIS ONE REPLACED.
017300 77  WS-MENU-PICK                    PIC 9(01)   VALUE ZERO.
017400*        1 - LIST LOANS FOR A CUSTOMER (OPTION 1).
017500     88  WS-LOANS-BY-CUSTOMER            VALUE 1.
017600*        2 - LIST INSTALLMENTS FOR A LOAN (OPTION 2).
017700     88  WS-INSTALLS-BY-LOAN             VALUE 2.
017800*        0 - EXIT THE PROGRAM.
017900     88  WS-QUIT-INQUIRY                 VALUE 0.
018000 77  WS-LOAN-FOUND-SW                PIC X(01)   VALUE "N".
018100     88  WS-LOAN-FOUND                    VALUE "Y".
018200
018300*    SCREEN LINE FOR OPTION 1.  BUILT IN WORKING-STORAGE AND
018400*    DISPLAYED WHOLE, RATHER THAN DISPLAYING EACH FIELD ON ITS
018500*    OWN LINE, SO THE OPERATOR SEES ONE LOAN PER LINE OF OUTPUT.
018600 01  WS-LOAN-DISPLAY-LINE.
018700*        LITERAL LABEL, NOT A COPY OF LOAN-ID ITSELF.
018800     05  FILLER            PIC X(4) VALUE "LOAN".
018900*        LOAN-ID, ZERO-SUPPRESSED.
019000     05  WSD-LOAN-ID       PIC Z(8)9.
019100     05  FILLER            PIC X(3) VALUE SPACE.
019200     05  FILLER            PIC X(4) VALUE "AMT=".
019300*        LOAN-AMOUNT, ZERO-SUPPRESSED WITH TWO DECIMAL PLACES.
019400     05  WSD-LOAN-AMOUNT   PIC Z(6)9.99.
019500     05  FILLER            PIC X(3) VALUE SPACE.
019600     05  FILLER            PIC X(5) VALUE "RATE=".
019700*        LOAN-INTEREST-RATE, ONE DIGIT BEFORE THE POINT IS ALL
019800*        THE .1-.5 WINDOW EVER NEEDS.
019900     05  WSD-LOAN-RATE     PIC Z.9999.
020000     05  FILLER            PIC X(3) VALUE SPACE.
020100     05  FILLER            PIC X(6) VALUE "TERM=".
020200*        LOAN-NUM-INSTALL - ALWAYS 6, 9, 12 OR 24, TWO DIGITS IS
020300*        PLENTY.
020400     05  WSD-LOAN-TERM     PIC Z9.
020500     05  FILLER            PIC X(3) VALUE SPACE.
020600     05  FILLER            PIC X(5) VALUE "PAID=".
020700*        LOAN-IS-PAID - "Y" OR "N" CARRIED STRAIGHT THROUGH.
020800     05  WSD-LOAN-PAID     PIC X(1).
020900
021000*    SCREEN LINE FOR OPTION 2, SAME IDEA - ONE INSTALLMENT PER
021100*    LINE, OLDEST DUE DATE FIRST SINCE THAT IS HOW BUILD-
021200*    INSTALLMENT-RTN IN LNCREATE WROTE THEM TO INSTMAST.DAT.
021300 01  WS-INSTALL-DISPLAY-LINE.
021400     05  FILLER            PIC X(4) VALUE "SEQ=".
021500*        INST-SEQ-NUM - 1 THRU 24, NEVER MORE THAN TWO DIGITS.
021600     05  WSD-INST-SEQ      PIC Z9.
021700     05  FILLER            PIC X(3) VALUE SPACE.
021800     05  FILLER            PIC X(4) VALUE "DUE=".
021900*        INST-DUE-DATE - DISPLAYED RAW AS CCYYMMDD, NO EDITING.
022000     05  WSD-INST-DUE      PIC 9(8).
022100     05  FILLER            PIC X(3) VALUE SPACE.
022200     05  FILLER            PIC X(4) VALUE "AMT=".
022300*        INST-AMOUNT - THE NOMINAL INSTALLMENT AMOUNT, NOT ANY
022400*        REWARD/PENALTY ADJUSTMENT LNPAY MAY HAVE APPLIED.
022500     05  WSD-INST-AMOUNT   PIC Z(6)9.99.
022600     05  FILLER            PIC X(3) VALUE SPACE.
022700     05  FILLER            PIC X(5) VALUE "PAID=".
022800*        INST-PAID-FLAG - "Y" OR "N".
022900     05  WSD-INST-PAID     PIC X(1).
023000     05  FILLER            PIC X(3) VALUE SPACE.
023100     05  FILLER            PIC X(8) VALUE "PAIDAMT=".
023200*        INST-PAID-AMOUNT - ZERO UNTIL LNPAY PAYS THE LINE, THEN
023300*        THE REWARD/PENALTY-ADJUSTED AMOUNT ACTUALLY COLLECTED.
023400     05  WSD-INST-PAIDAMT  PIC Z(6)9.99.
023500
023550*    PROCEDURE DIVISION BEGINS HERE.  PARAGRAPHS ARE NUMBERED IN
023560*    THE ORDER THEY APPEAR, NOT THE ORDER THEY ARE PERFORMED -
023570*    READ MAIN-RTN FIRST TO SEE THE ACTUAL CALL ORDER.
023600 PROCEDURE DIVISION.
023700******************************************************************
023800*    MAIN-RTN - OPEN EVERYTHING, DRIVE THE MENU UNTIL THE
023900*    OPERATOR KEYS 0, THEN CLOSE EVERYTHING AND GO HOME.  NO
024000*    DATE IS ACCEPTED HERE - THIS PROGRAM NEVER STAMPS ANYTHING.
024100******************************************************************
024150*    EVERY PARAGRAPH BELOW THIS POINT IS PERFORMED, DIRECTLY OR
024160*    INDIRECTLY, OUT OF THIS ONE PARAGRAPH - THERE IS NO GO TO
024170*    OUT OF MAIN-RTN ITSELF, ONLY THE GO TO/AT END PAIRS USED
024180*    FOR SEQUENTIAL-READ END-OF-FILE HANDLING FARTHER DOWN.
024200 MAIN-RTN.
024300*    STEP 1 - OPEN THE THREE FILES INPUT-ONLY.  NOTHING IN THIS
024400*    PROGRAM EVER OPENS A FILE I-O.
024500     PERFORM OPENING-RTN.
024600*    STEP 2 - PROMPT FOR THE FIRST SELECTION BEFORE THE LOOP
024700*    STARTS, THE USUAL "READ-AHEAD" PATTERN FOR A MENU LOOP.
024800     PERFORM GET-MENU-PICK-RTN.
024900*    STEP 3 - SERVICE SELECTIONS UNTIL THE OPERATOR PICKS 0.
025000     PERFORM INQUIRY-RTN THRU END-INQUIRY-RTN
025100         UNTIL WS-QUIT-INQUIRY.
025200*    STEP 4 - CLOSE UP AND RETURN CONTROL TO THE OPERATOR.
025300     PERFORM CLOSING-RTN.
025400     STOP RUN.
025500*        RETURNS CONTROL TO WHATEVER INVOKED THIS PROGRAM - JCL
025600
025700 OPENING-RTN.
025800*    READ-ONLY PROGRAM - ALL THREE FILES COME UP INPUT, NEVER
025900*    I-O.  IF SOMEONE EVER NEEDS A WRITE HERE, SOMETHING HAS
026000*    GONE WRONG WITH WHERE THE CHANGE WAS MADE.
026100     OPEN INPUT CUSTOMER-FILE.
026200*        CUSTOMER-FILE IS OPENED EVEN THOUGH OPTION 2 NEVER READS
026300     OPEN INPUT LOAN-FILE.
026400*        LOAN-FILE IS OPENED ONCE HERE AND RE-OPENED AS NEEDED BY
026500     OPEN INPUT INSTALLMENT-FILE.
026600*        INSTALLMENT-FILE IS OPENED ONCE HERE AND RE-OPENED AS
026700
026800 CLOSING-RTN.
026900*    CLOSE IN THE SAME ORDER THEY WERE OPENED - NOT REQUIRED BY
027000*    THE COMPILER, JUST HOUSE HABIT.
027100     CLOSE CUSTOMER-FILE.
027200*        CLOSING FLUSHES NOTHING SINCE THIS PROGRAM NEVER WRITES,
027300     CLOSE LOAN-FILE.
027400     CLOSE INSTALLMENT-FILE.
027500*        BUT IS GOOD HOUSEKEEPING REGARDLESS.
027600
027700 GET-MENU-PICK-RTN.
027750*    CALLED ONCE BEFORE THE LOOP STARTS AND ONCE AT THE BOTTOM OF
027760*    EVERY PASS THROUGH INQUIRY-RTN - THE USUAL "PRIME THE PUMP"
027770*    SHAPE FOR A MENU-DRIVEN PROGRAM ON THIS SHOP'S SYSTEMS.
027800*    THE SHOP'S USUAL THREE-LINE MENU FORMAT, SAME LAYOUT AS
027900*    LNCREATE'S AND LNPAY'S PROMPTS AND LNMAIN'S COMBINED MENU.
028000     DISPLAY " ".
028100*        BLANK LINE TO SEPARATE THIS MENU FROM WHATEVER WAS
028200*        OPTION 1 HEADING.
028300     DISPLAY "1 - LIST LOANS FOR A CUSTOMER".
028400*        OPTION 2 HEADING.
028500     DISPLAY "2 - LIST INSTALLMENTS FOR A LOAN".
028600*        EXIT HEADING.
028700     DISPLAY "0 - EXIT".
028800     DISPLAY "SELECTION: ".
028900*        PROMPT LINE - ACCEPT BELOW READS THE OPERATOR'S ANSWER.
029000     ACCEPT WS-MENU-PICK.
029100*        ANY NON-NUMERIC KEYSTROKE HERE IS UNDEFINED BEHAVIOR ON
029200
029300 INQUIRY-RTN.
029400*    ANYTHING OTHER THAN 1 OR 2 FALLS THROUGH WITHOUT ACTION AND
029500*    SIMPLY RE-PROMPTS - THERE IS NO "INVALID SELECTION" MESSAGE
029600*    ON THIS SCREEN, NEVER HAS BEEN.
029700     IF WS-LOANS-BY-CUSTOMER
029800         PERFORM LIST-LOANS-RTN
029900     ELSE IF WS-INSTALLS-BY-LOAN
030000         PERFORM LIST-INSTALLMENTS-RTN.
030100*    RE-PROMPT FOR THE NEXT SELECTION BEFORE LOOPING BACK.
030200     PERFORM GET-MENU-PICK-RTN.
030300 END-INQUIRY-RTN.
030400
030500******************************************************************
030600*    LIST-LOANS-RTN - OPTION 1.  OPERATOR KEYS A CUSTOMER ID,
030700*    PROGRAM CONFIRMS THE CUSTOMER EXISTS ON CUSTMAST AND THEN
030800*    LISTS EVERY LOAN ON LOANMAST CARRYING THAT CUSTOMER ID.
030900******************************************************************
031000 LIST-LOANS-RTN.
031100     DISPLAY "CUSTOMER ID: ".
031200*        PROMPT FOR THE CUSTOMER WHOSE LOANS ARE WANTED.
031300     ACCEPT WS-LOOKUP-CUST-ID.
031400*        NINE DIGITS, SAME WIDTH AS CUST-ID IN CUSTREC.CPY.
031500*    CUSTOMER-FILE IS RELATIVE ORGANIZATION, KEYED BY RRN - THE
031600*    CUSTOMER ID DOUBLES AS THE RELATIVE RECORD NUMBER, SO NO
031700*    SEPARATE INDEX OR ALTERNATE KEY IS NEEDED TO FIND IT.
031800     MOVE WS-LOOKUP-CUST-ID TO CUST-RRN.
031900     READ CUSTOMER-FILE
032000         INVALID KEY SET CUST-FILE-NOT-FOUND TO TRUE.
032100*    THE ID-MATCH CHECK BELOW CATCHES A "SLOT NEVER WRITTEN"
032200*    CASE THAT INVALID KEY ALONE WOULD MISS ON SOME RUNTIMES.
032300     IF CUST-FILE-NOT-FOUND OR CUST-ID NOT EQUAL WS-LOOKUP-CUST-ID
032400         DISPLAY "CUSTOMER NOT FOUND"
032500     ELSE
032600         PERFORM SCAN-LOANS-RTN.
032700
032800 SCAN-LOANS-RTN.
032900*    LOAN-FILE HAS NO KEY, SO THE ONLY WAY TO FIND "EVERY LOAN
033000*    FOR THIS CUSTOMER" IS A FULL SEQUENTIAL PASS, TOP TO
033100*    BOTTOM, TESTING EACH RECORD AS IT COMES.
033200     MOVE ZERO TO WS-LOANS-FOUND.
033300*        RESET BEFORE EACH FRESH SCAN, OTHERWISE A SECOND LOOKUP
033400     PERFORM FETCH-FIRST-LOAN-RTN.
033500     PERFORM PRINT-MATCHING-LOAN-RTN THRU END-PRINT-MATCHING-LOAN-RTN
033600         UNTIL LOAN-FILE-AT-END.
033700*    A ZERO COUNT AFTER THE FULL PASS MEANS THE CUSTOMER EXISTS
033800*    BUT HAS NO LOANS ON FILE.
033900     IF WS-LOANS-FOUND EQUAL ZERO
034000         DISPLAY "NO LOANS FOUND FOR THIS CUSTOMER".
034100
034200 FETCH-FIRST-LOAN-RTN.
034300*    CLOSE/REOPEN RESETS THE SEQUENTIAL FILE POSITION TO THE
034400*    TOP OF LOANMAST.DAT - THIS COMPILER GIVES US NO OTHER WAY
034500*    TO REWIND A SEQUENTIAL FILE ONCE A READ HAS BEEN DONE.
034600     MOVE SPACES TO LOAN-FILE-STATUS.
034700     CLOSE LOAN-FILE.
034800     OPEN INPUT LOAN-FILE.
034900     READ LOAN-FILE NEXT RECORD
035000         AT END SET LOAN-FILE-AT-END TO TRUE.
035100
035200 PRINT-MATCHING-LOAN-RTN.
035300*    TEST, FORMAT, PRINT, ADVANCE - THE STANDARD SHAPE OF EVERY
035400*    SCAN PARAGRAPH IN THIS PROGRAM.  NON-MATCHING RECORDS ARE
035500*    SIMPLY SKIPPED WITHOUT COMMENT.
035600     IF LOAN-CUST-ID EQUAL WS-LOOKUP-CUST-ID
035700         ADD 1 TO WS-LOANS-FOUND
035800         PERFORM FORMAT-LOAN-LINE-RTN
035900         DISPLAY WS-LOAN-DISPLAY-LINE.
036000*    ADVANCE TO THE NEXT RECORD REGARDLESS OF WHETHER THIS ONE
036100*    MATCHED - THE SCAN NEVER STOPS EARLY.
036200     READ LOAN-FILE NEXT RECORD
036300         AT END SET LOAN-FILE-AT-END TO TRUE.
036400 END-PRINT-MATCHING-LOAN-RTN.
036500
036600 FORMAT-LOAN-LINE-RTN.
036700*    STRAIGHT EDITED MOVES, ONE PER DISPLAY FIELD - NO STRING OR
036800*    REFERENCE MODIFICATION NEEDED SINCE EACH TARGET HAS ITS OWN
036900*    ZERO-SUPPRESSING NUMERIC-EDITED PICTURE.
037000     MOVE LOAN-ID           TO WSD-LOAN-ID.
037100     MOVE LOAN-AMOUNT       TO WSD-LOAN-AMOUNT.
037200     MOVE LOAN-INTEREST-RATE TO WSD-LOAN-RATE.
037300     MOVE LOAN-NUM-INSTALL  TO WSD-LOAN-TERM.
037400     MOVE LOAN-IS-PAID      TO WSD-LOAN-PAID.
037500
037600******************************************************************
037700*    LIST-INSTALLMENTS-RTN - OPTION 2.  OPERATOR KEYS A LOAN ID,
037800*    PROGRAM CONFIRMS THE LOAN EXISTS AND THEN LISTS EVERY
037900*    INSTALLMENT ON INSTMAST CARRYING THAT LOAN ID, IN THE ORDER
038000*    THEY WERE WRITTEN AT ORIGINATION (OLDEST DUE DATE FIRST).
038100******************************************************************
038200 LIST-INSTALLMENTS-RTN.
038300     DISPLAY "LOAN ID: ".
038400*        PROMPT FOR THE LOAN WHOSE INSTALLMENT SCHEDULE IS WANTED.
038500     ACCEPT WS-LOOKUP-LOAN-ID.
038600*        NINE DIGITS, SAME WIDTH AS LOAN-ID IN LOANREC.CPY.
038700     PERFORM FIND-LOAN-RTN.
038800     IF NOT WS-LOAN-FOUND
038900         DISPLAY "LOAN NOT FOUND"
039000     ELSE
039100         PERFORM SCAN-INSTALLMENTS-RTN.
039200
039300 FIND-LOAN-RTN.
039400*    LOAN-FILE HAS NO KEY EITHER - THIS IS THE SAME "SET THE
039500*    SWITCH OFF, REWIND, SCAN UNTIL FOUND OR END" PATTERN USED
039600*    FOR LOAN LOOKUP IN LNPAY AND IN LNMAIN'S OPTION 3/4.
039700     MOVE "N" TO WS-LOAN-FOUND-SW.
039800*        RESET THE FOUND SWITCH BEFORE STARTING A NEW SEARCH.
039900     MOVE SPACES TO LOAN-FILE-STATUS.
040000     CLOSE LOAN-FILE.
040100     OPEN INPUT LOAN-FILE.
040200     READ LOAN-FILE NEXT RECORD
040300         AT END SET LOAN-FILE-AT-END TO TRUE.
040400     PERFORM SEARCH-LOAN-RTN THRU END-SEARCH-LOAN-RTN
040500         UNTIL LOAN-FILE-AT-END OR WS-LOAN-FOUND.
040600
040700 SEARCH-LOAN-RTN.
040800*    STOPS AS SOON AS THE LOAN IS FOUND - IT DOES NOT MATTER
040900*    THAT THE FILE IS NOT IN LOAN-ID ORDER, SINCE WE ARE LOOKING
041000*    FOR EXACTLY ONE RECORD, NOT A RANGE.
041100     IF LOAN-ID EQUAL WS-LOOKUP-LOAN-ID
041200         SET WS-LOAN-FOUND TO TRUE
041300     ELSE
041400         READ LOAN-FILE NEXT RECORD
041500             AT END SET LOAN-FILE-AT-END TO TRUE.
041600 END-SEARCH-LOAN-RTN.
041700
041750*    CALLED ONLY AFTER FIND-LOAN-RTN HAS CONFIRMED THE LOAN ID
041760*    EXISTS ON LOANMAST.DAT - THIS PARAGRAPH NEVER SEES A LOAN
041770*    ID THAT IS NOT ON FILE.
041800 SCAN-INSTALLMENTS-RTN.
041900*    UNLIKE THE LOAN SCAN ABOVE, THIS ONE DOES NOT STOP AT THE
042000*    FIRST MATCH - A LOAN CAN HAVE 6, 9, 12 OR 24 INSTALLMENTS
042100*    AND ALL OF THEM BELONG ON THE SCREEN.
042200     MOVE ZERO TO WS-INSTALLS-FOUND.
042300*        RESET BEFORE EACH FRESH SCAN FOR THE SAME REASON.
042400     MOVE SPACES TO INST-FILE-STATUS.
042500     CLOSE INSTALLMENT-FILE.
042600     OPEN INPUT INSTALLMENT-FILE.
042700     READ INSTALLMENT-FILE NEXT RECORD
042800         AT END SET INST-FILE-AT-END TO TRUE.
042900     PERFORM PRINT-MATCHING-INST-RTN THRU END-PRINT-MATCHING-INST-RTN
043000         UNTIL INST-FILE-AT-END.
043100*    A ZERO COUNT HERE CAN ONLY MEAN THE LOAN ID WAS FOUND BUT
043200*    BUILD-INSTALLMENT-RTN NEVER RAN FOR IT - SHOULD NOT HAPPEN
043300*    IN PRACTICE SINCE LNCREATE ALWAYS WRITES AT LEAST SIX.
043400     IF WS-INSTALLS-FOUND EQUAL ZERO
043500         DISPLAY "NO INSTALLMENTS FOUND FOR THIS LOAN".
043600
043700 PRINT-MATCHING-INST-RTN.
043800*    SAME TEST/FORMAT/PRINT/ADVANCE SHAPE AS PRINT-MATCHING-
043900*    LOAN-RTN ABOVE, JUST AGAINST INSTMAST.DAT INSTEAD OF
044000*    LOANMAST.DAT.
044100     IF INST-LOAN-ID EQUAL WS-LOOKUP-LOAN-ID
044200         ADD 1 TO WS-INSTALLS-FOUND
044300         PERFORM FORMAT-INST-LINE-RTN
044400         DISPLAY WS-INSTALL-DISPLAY-LINE.
044500     READ INSTALLMENT-FILE NEXT RECORD
044600         AT END SET INST-FILE-AT-END TO TRUE.
044700 END-PRINT-MATCHING-INST-RTN.
044800
044900 FORMAT-INST-LINE-RTN.
045000*    PAIDAMT IS DISPLAYED EVEN WHEN THE INSTALLMENT IS STILL
045100*    UNPAID - IT IS SIMPLY ZERO IN THAT CASE, SINCE LNPAY ONLY
045200*    MOVES A VALUE INTO INST-PAID-AMOUNT WHEN IT PAYS THE LINE.
045300     MOVE INST-SEQ-NUM      TO WSD-INST-SEQ.
045400*        DUE DATE IS MOVED RAW - NO EDITING NEEDED, CCYYMMDD IS
045500*        ALREADY EIGHT DIGITS.
045600     MOVE INST-DUE-DATE     TO WSD-INST-DUE.
045700     MOVE INST-AMOUNT       TO WSD-INST-AMOUNT.
045800     MOVE INST-PAID-FLAG    TO WSD-INST-PAID.
045900     MOVE INST-PAID-AMOUNT  TO WSD-INST-PAIDAMT.
045950*    NOTHING BELOW THIS LINE IS REACHABLE - ANY FUTURE PARAGRAPH
045960*    GOES ABOVE THIS COMMENT, NOT AFTER IT.
046000*    END OF LNINQ - NO FURTHER PARAGRAPHS.
