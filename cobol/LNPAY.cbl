000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LNPAY.
000300 AUTHOR.        L J TORRES.
000400 INSTALLATION.  TAMBUNTING CREDIT LOAN SYSTEMS - DATA CENTER.
000500 DATE-WRITTEN.  19 JANUARY 1994.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - LOAN SYSTEM - CLASS 2.
000800******************************************************************
000900*    LNPAY - LOAN PAYMENT APPLICATION
001000*    APPLIES AN OPERATOR-ENTERED PAYMENT AMOUNT AGAINST A LOAN'S
001100*    UNPAID INSTALLMENTS IN STORED (OLDEST-DUE-DATE-FIRST) ORDER.
001200*    EACH INSTALLMENT PAID IS GIVEN AN EARLY-PAYMENT DISCOUNT OR
001300*    LATE-PAYMENT PENALTY BASED ON THE NUMBER OF DAYS BETWEEN
001400*    TODAY AND ITS DUE DATE.  AN INSTALLMENT IS NEVER PARTIALLY
001500*    PAID - THE FIRST ONE THE REMAINING AMOUNT CANNOT FULLY
001600*    COVER STOPS THE RUN FOR THIS LOAN.  REPLACES THE OLD
001700*    "PROCESS RECORDS" / REPORT OPTION OF THE LOAN.DAT
001800*    MAINTENANCE PROGRAM.
001850*
001870*    THE OPERATOR NEVER NAMES WHICH INSTALLMENT TO PAY - ONLY A
001880*    LOAN ID AND AN AMOUNT.  THIS PROGRAM DECIDES WHICH
001890*    INSTALLMENTS THAT AMOUNT COVERS, OLDEST FIRST, AND STOPS
001895*    THE MOMENT IT HITS ONE IT CANNOT FULLY COVER.
001900******************************************************************
002000*    CHANGE LOG
002100*    26SEP86  RMC      ORIGINAL - REPORT OF LOAN.DAT, TIER RATES
002200*    19JAN94  LJT      REBUILT AS PAYMENT-APPLICATION PROGRAM
002300*    08MAY95  LJT      ADDED REWARD/PENALTY CALC, .001/DAY RATE
002350*    11OCT96  LJT      FIXED ROUNDING ON REWARD/PENALTY CALC TO
002360*                      MATCH BUILD-INSTALLMENT-RTN'S ROUNDING
002400*    23NOV98  PDQ      Y2K - JULIAN CALC NOW FOUR-DIGIT YEAR SAFE
002450*    15MAR00  PDQ      Y2K FOLLOW-UP - CONFIRMED CENTURY TERM IN
002460*                      CALC-JULIAN-RTN HANDLES 2000 CORRECTLY
002500*    09JUN03  LJT      REQ 4417 - CUSTOMER FILE NOW RELATIVE ORG
002600*    30APR11  GDR      REQ 5540 - TOTALS ACCUMULATE NOMINAL AMT,
002700*                      NOT THE REWARD/PENALTY-ADJUSTED AMOUNT
002750*    12JUL13  GDR      REQ 5861 - DISPLAY MESSAGE NOW SHOWS THE
002760*                      NOMINAL TOTAL, NOT THE ADJUSTED TOTAL
002800*    22OCT17  MCT      REQ 6204 - WS-PAY-AMOUNT WIDENED A DIGIT
002810*                      AFTER A LUMP-SUM PAYOFF OVERFLOWED IT
002820******************************************************************
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003050*    SAME TARGET BOX AS THE REST OF THE LOAN SUITE.
003100 SOURCE-COMPUTER.  IBM-4341.
003200 OBJECT-COMPUTER.  IBM-4341.
003300 SPECIAL-NAMES.
003350*    CRT, C01/TOP-OF-FORM AND THE UPSI SWITCH ARE CARRIED FOR
003360*    CONSISTENCY WITH THE REST OF THE SUITE; THIS PROGRAM TESTS
003370*    NONE OF THEM EXCEPT CRT.
003400     CONSOLE IS CRT
003500     C01 IS TOP-OF-FORM
003600     CLASS NUMERIC-DIGITS IS "0123456789"
003700     UPSI-0 ON STATUS IS RERUN-REQUESTED.
003800 INPUT-OUTPUT SECTION.
003850*    ONE SELECT PER FILE, LOAN THEN INSTALLMENT - THE SAME ORDER
003860*    THEY ARE OPENED AND CLOSED IN BELOW.
003900 FILE-CONTROL.
003950*    BOTH FILES ARE OPENED I-O, NOT INPUT - THIS IS THE ONE
003960*    PROGRAM IN THE SUITE THAT ACTUALLY REWRITES RECORDS, SO IT
003970*    NEEDS WRITE ACCESS AS WELL AS READ.
004000     SELECT LOAN-FILE ASSIGN TO LOANMAST
004100         ORGANIZATION IS SEQUENTIAL
004200         ACCESS MODE IS SEQUENTIAL
004300         FILE STATUS IS LOAN-FILE-STATUS.
004400
004450*    A LOAN IS REWRITTEN ONLY ONCE, BY CHECK-FULLY-PAID-RTN, WHEN
004460*    ITS LAST OUTSTANDING INSTALLMENT COMES BACK PAID.
004500     SELECT INSTALLMENT-FILE ASSIGN TO INSTMAST
004600         ORGANIZATION IS SEQUENTIAL
004700         ACCESS MODE IS SEQUENTIAL
004800         FILE STATUS IS INST-FILE-STATUS.
004900
005000 DATA DIVISION.
005020*    FILE SECTION, THEN WORKING-STORAGE, THEN THE PROCEDURE
005030*    DIVISION - THE USUAL ORDER FOR THIS SHOP.
005050 FILE SECTION.
005100 FD  LOAN-FILE
005300     LABEL RECORDS ARE STANDARD
005400     VALUE OF FILE-ID IS "LOANMAST.DAT".
005500     COPY "LOANREC.CPY".
005600
005650*    EVERY INSTALLMENT REWRITTEN HERE GETS INST-PAID-FLAG SET TO
005660*    "Y", INST-PAYMENT-DATE STAMPED, AND INST-PAID-AMOUNT SET TO
005670*    THE REWARD/PENALTY-ADJUSTED COLLECTION AMOUNT.
005700 FD  INSTALLMENT-FILE
005800     LABEL RECORDS ARE STANDARD
005900     VALUE OF FILE-ID IS "INSTMAST.DAT".
006000     COPY "INSTREC.CPY".
006100
006200 WORKING-STORAGE SECTION.
006250*    FILE STATUS BYTES FOR THE TWO FILES THIS PROGRAM TOUCHES.
006260*    THERE IS NO CUSTOMER-FILE HERE - PAYMENT APPLICATION NEVER
006270*    TOUCHES CREDIT LIMITS, ONLY THE LOAN AND ITS INSTALLMENTS.
006300 01  WS-FILE-STATUSES.
006400     05  LOAN-FILE-STATUS            PIC X(02).
006450*        "00" READ OR REWRITE OK; "10" SEQUENTIAL READ AT END.
006500         88  LOAN-FILE-OK                VALUE "00".
006600         88  LOAN-FILE-AT-END            VALUE "10".
006700     05  INST-FILE-STATUS            PIC X(02).
006750*        SAME TWO CONDITIONS, AGAINST INSTMAST.DAT.
006800         88  INST-FILE-OK                VALUE "00".
006900         88  INST-FILE-AT-END            VALUE "10".
006950     05  FILLER                      PIC X(04).
007000
007050*    SWITCHES KEPT AT 77-LEVEL, THE SHOP'S USUAL HABIT FOR
007060*    SINGLE-BYTE FLAGS RATHER THAN BUNDLING THEM INTO A GROUP.
007100 77  WS-LOAN-FOUND-SW                PIC X(01)   VALUE "N".
007150*        SET TRUE BY SEARCH-LOAN-RTN ONCE THE LOAN ID IS FOUND.
007200     88  WS-LOAN-FOUND                    VALUE "Y".
007300 77  WS-STOP-PROCESSING-SW           PIC X(01)   VALUE "N".
007350*        SET TRUE THE MOMENT THE REMAINING PAYMENT AMOUNT CANNOT
007360*        COVER THE NEXT UNPAID INSTALLMENT IN FULL.
007400     88  WS-STOP-PROCESSING               VALUE "Y".
007500 77  WS-NOT-ALL-PAID-SW              PIC X(01)   VALUE "N".
007550*        SET TRUE BY CHECK-ONE-INSTALLMENT-RTN IF ANY INSTALLMENT
007560*        ON THE LOAN IS STILL UNPAID AFTER THIS PAYMENT RUN.
007600     88  WS-NOT-ALL-PAID                  VALUE "Y".
007700 77  WS-GO-AGAIN-SW                  PIC X(01)   VALUE "Y".
007750*        OPERATOR'S ANSWER TO "APPLY ANOTHER PAYMENT".  STARTS
007760*        "Y" SO THE MAIN LOOP RUNS AT LEAST ONCE.
007800     88  WS-GO-AGAIN                      VALUE "Y".
008000
008050*    COUNTERS AND THE JULIAN-DATE WORK FIELDS ARE ALL COMP SINCE
008060*    THEY ARE ONLY EVER COMPUTED, COMPARED AND ADDED, NEVER
008070*    DISPLAYED DIRECTLY.
008100 01  WS-COUNTERS                     COMP.
008150*        LOAN ID KEYED BY THE OPERATOR.
008200     05  WS-LOOKUP-LOAN-ID          PIC 9(09)   VALUE ZERO.
008250*        COUNT OF INSTALLMENTS SUCCESSFULLY PAID THIS RUN.
008300     05  WS-INSTALLMENTS-PAID       PIC 9(05)   VALUE ZERO.
008350*        TODAY'S JULIAN DAY NUMBER MINUS THE DUE DATE'S - NEGATIVE
008360*        MEANS PAID EARLY, POSITIVE MEANS PAID LATE.
008400     05  WS-DAYS-DIFFERENCE         PIC S9(05)  VALUE ZERO.
008450*        ABSOLUTE VALUE OF THE ABOVE, USED ONLY FOR THE EARLY
008460*        (NEGATIVE) BRANCH OF THE REWARD/PENALTY CALCULATION.
008500     05  WS-ABS-DAYS-DIFFERENCE     PIC 9(05)   VALUE ZERO.
008550*        JULIAN DAY NUMBER FOR TODAY, SET BY CALC-JULIAN-RTN.
008600     05  WS-TODAY-JULIAN            PIC 9(09)   VALUE ZERO.
008650*        JULIAN DAY NUMBER FOR THE INSTALLMENT'S DUE DATE.
008700     05  WS-DUE-JULIAN              PIC 9(09)   VALUE ZERO.
008750*        YEAR/MONTH/DAY/RESULT WORK FIELDS FOR CALC-JULIAN-RTN -
008760*        SIGNED BECAUSE THE FORMULA TEMPORARILY SUBTRACTS 1 FROM
008770*        THE YEAR WHEN THE MONTH IS JANUARY OR FEBRUARY.
008800     05  WS-JUL-Y                   PIC S9(09)  VALUE ZERO.
008900     05  WS-JUL-M                   PIC S9(09)  VALUE ZERO.
008950     05  WS-JUL-D                   PIC S9(09)  VALUE ZERO.
009000     05  WS-JUL-A                   PIC S9(09)  VALUE ZERO.
009050     05  FILLER                     PIC 9(05)   VALUE ZERO.
009100
009150*    PAY-AMOUNT AND THE TWO RUNNING TOTALS ARE PACKED-DECIMAL,
009160*    MATCHING THE MONEY PICTURE HABITS CARRIED OVER FROM
009170*    LNCREATE.CBL'S LOAN-REQUEST AREA.
009200 01  WS-WORK-AMOUNTS.
009250*        OPERATOR-ENTERED PAYMENT AMOUNT, REDUCED AS EACH
009260*        INSTALLMENT IS PAID.  WIDENED TO NINE DIGITS IN 2017
009270*        AFTER A LUMP-SUM PAYOFF RAN PAST EIGHT.
009300     05  WS-PAY-AMOUNT               PIC S9(9)V99  COMP-3.
009350*        NOMINAL (NOT REWARD/PENALTY-ADJUSTED) TOTAL OF EVERY
009360*        INSTALLMENT PAID THIS RUN - SEE THE REQ 5540 LOG ENTRY.
009400     05  WS-TOTAL-PAID               PIC S9(9)V99  COMP-3.
009450*        DISCOUNT (WHEN NEGATIVE DAYS-DIFFERENCE) OR PENALTY
009460*        (WHEN POSITIVE) COMPUTED FOR THE INSTALLMENT IN HAND.
009500     05  WS-DISCOUNT-OR-PENALTY      PIC S9(9)V99  COMP-3.
009550     05  FILLER                      PIC X(06).
009600
009650*    OPERATOR-FACING RESULT LINE, BUILT BY BUILD-RESULT-MESSAGE-
009660*    RTN AND DISPLAYED ONCE PER PAYMENT ATTEMPT.
009700 01  WS-MESSAGE-AREA                 PIC X(72)   VALUE SPACES.
009750*        ZERO-SUPPRESSED EDIT FIELDS FOR THE STRING BELOW - STRING
009760*        CANNOT EDIT A NUMERIC FIELD ITSELF, SO EACH VALUE IS
009770*        MOVED TO AN EDITED PICTURE FIRST.
009800 01  WS-TOTAL-PAID-DISP              PIC Z(6)9.99.
009900 01  WS-INSTALLS-PAID-DISP           PIC Z(4)9.
010000
010050*    TODAY'S DATE, ACCEPTED ONCE AT THE TOP OF THE RUN AND USED
010060*    AS THE PAYMENT-DATE STAMP AND AS THE "TODAY" SIDE OF THE
010070*    REWARD/PENALTY DAY-COUNT.
010100 01  WS-CURRENT-DATE.
010200     05  WS-CURRENT-CCYY             PIC 9(04).
010300     05  WS-CURRENT-MM               PIC 9(02).
010400     05  WS-CURRENT-DD               PIC 9(02).
010450*        REDEFINED AS ONE EIGHT-DIGIT FIELD SO A SINGLE ACCEPT
010460*        FROM DATE YYYYMMDD CAN LOAD ALL THREE PARTS AT ONCE.
010500 01  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE
010600                                     PIC 9(08).
010700
010750*    PROCEDURE DIVISION BEGINS HERE.  PARAGRAPHS ARE NUMBERED IN
010760*    THE ORDER THEY APPEAR, NOT THE ORDER THEY ARE PERFORMED -
010770*    READ MAIN-RTN FIRST TO SEE THE ACTUAL CALL ORDER.  THERE IS
010780*    NO GO TO OUT OF ANY PARAGRAPH EXCEPT THE AT END/INVALID KEY
010790*    PAIRS USED FOR SEQUENTIAL END-OF-FILE HANDLING.
010800 PROCEDURE DIVISION.
010850******************************************************************
010860*    MAIN-RTN - OPEN BOTH FILES, STAMP TODAY'S DATE ONCE, THEN
010870*    APPLY PAYMENTS UNTIL THE OPERATOR DECLINES TO GO AGAIN.
010880******************************************************************
010900 MAIN-RTN.
010950*    STEP 1 - OPEN I-O SINCE THIS PROGRAM BOTH READS AND
010960*    REWRITES INSTALLMENT AND LOAN RECORDS.
010970     PERFORM OPENING-RTN.
010980*    STEP 2 - ONE DATE ACCEPT FOR THE WHOLE RUN.  EVERY PAYMENT
010990*    APPLIED DURING THIS RUN IS STAMPED WITH THE SAME DATE, EVEN
010995*    IF THE RUN CROSSES MIDNIGHT.
011000     ACCEPT WS-CURRENT-DATE-R FROM DATE YYYYMMDD.
011100*    STEP 3 - APPLY PAYMENTS, ONE LOAN AT A TIME, UNTIL THE
011150*    OPERATOR ANSWERS "N" TO "APPLY ANOTHER PAYMENT".
011200     PERFORM APPLY-ONE-PAYMENT-RTN THRU END-APPLY-ONE-PAYMENT-RTN
011300         UNTIL NOT WS-GO-AGAIN.
011350*    STEP 4 - CLOSE UP AND RETURN CONTROL TO WHATEVER INVOKED
011360*    THIS PROGRAM.
011400     PERFORM CLOSING-RTN.
011500     STOP RUN.
011600
011700 OPENING-RTN.
011725*        CALLED EXACTLY ONCE, AT THE TOP OF MAIN-RTN.
011750*    I-O, NOT INPUT - PAY-ONE-INSTALLMENT-RTN AND CHECK-FULLY-
011760*    PAID-RTN BOTH REWRITE RECORDS ON THESE FILES LATER.
011800     OPEN I-O LOAN-FILE.
011900     OPEN I-O INSTALLMENT-FILE.
012000
012100 CLOSING-RTN.
012125*        CALLED EXACTLY ONCE, JUST BEFORE STOP RUN.
012150*    CLOSE IN THE SAME ORDER THEY WERE OPENED, HOUSE HABIT.
012200     CLOSE LOAN-FILE.
012300     CLOSE INSTALLMENT-FILE.
012400
012450******************************************************************
012460*    APPLY-ONE-PAYMENT-RTN - ONE PASS OF THE MENU: ASK FOR A LOAN
012470*    ID AND AN AMOUNT, APPLY WHAT CAN BE APPLIED, REPORT THE
012480*    RESULT, AND ASK WHETHER TO GO AGAIN.
012490******************************************************************
012500 APPLY-ONE-PAYMENT-RTN.
012525*        CALLED ONCE PER ITERATION OF THE MAIN LOOP IN MAIN-RTN.
012550*    CLEAR THE MESSAGE AREA FIRST SO A STALE MESSAGE FROM THE
012560*    PRIOR LOAN CANNOT LEAK INTO THIS ONE'S DISPLAY.
012600     MOVE SPACES TO WS-MESSAGE-AREA.
012700     DISPLAY "LOAN ID: ".
012800     ACCEPT WS-LOOKUP-LOAN-ID.
012900     PERFORM FIND-LOAN-RTN.
012950*    A LOAN NOT ON FILE SKIPS STRAIGHT TO THE "APPLY ANOTHER"
012960*    PROMPT BELOW - NO AMOUNT IS EVER ASKED FOR.
013000     IF NOT WS-LOAN-FOUND
013100         MOVE "LOAN NOT FOUND" TO WS-MESSAGE-AREA
013200     ELSE
013300         DISPLAY "PAYMENT AMOUNT: "
013400         ACCEPT WS-PAY-AMOUNT
013500         PERFORM APPLY-INSTALLMENTS-RTN
013600         PERFORM BUILD-RESULT-MESSAGE-RTN.
013700     DISPLAY WS-MESSAGE-AREA.
013750*    THE SAME "GO AGAIN" PROMPT USED IN EVERY OTHER PROGRAM IN
013760*    THE SUITE.
013800     DISPLAY "APPLY ANOTHER PAYMENT [Y/N]? ".
013900     ACCEPT WS-GO-AGAIN-SW.
014000 END-APPLY-ONE-PAYMENT-RTN.
014100
014150******************************************************************
014160*    FIND-LOAN-RTN / SEARCH-LOAN-RTN - LOAN-FILE HAS NO KEY, SO
014170*    THE LOAN IS LOCATED BY REWINDING (CLOSE/REOPEN) AND SCANNING
014180*    SEQUENTIALLY UNTIL THE ID MATCHES OR THE FILE ENDS.
014190******************************************************************
014200 FIND-LOAN-RTN.
014216*        CALLED ONCE PER PAYMENT ATTEMPT, BEFORE ANY AMOUNT IS
014232*        EVEN ASKED FOR.
014250*    RESET THE FOUND SWITCH BEFORE EVERY SEARCH.
014300     MOVE "N" TO WS-LOAN-FOUND-SW.
014400     MOVE SPACES TO LOAN-FILE-STATUS.
014500     CLOSE LOAN-FILE.
014600     OPEN I-O LOAN-FILE.
014700     READ LOAN-FILE NEXT RECORD
014800         AT END SET LOAN-FILE-AT-END TO TRUE.
014900     PERFORM SEARCH-LOAN-RTN THRU END-SEARCH-LOAN-RTN
015000         UNTIL LOAN-FILE-AT-END OR WS-LOAN-FOUND.
015100
015200 SEARCH-LOAN-RTN.
015250*    STOPS AT THE FIRST MATCH - THERE IS EXACTLY ONE LOAN RECORD
015260*    PER LOAN ID.
015300     IF LOAN-ID EQUAL WS-LOOKUP-LOAN-ID
015400         SET WS-LOAN-FOUND TO TRUE
015500     ELSE
015600         READ LOAN-FILE NEXT RECORD
015700             AT END SET LOAN-FILE-AT-END TO TRUE.
015800 END-SEARCH-LOAN-RTN.
015900
016000******************************************************************
016010*    APPLY-INSTALLMENTS-RTN - REWINDS INSTMAST.DAT AND SCANS IT
016020*    TOP TO BOTTOM, WHICH IS ALSO OLDEST-DUE-DATE-FIRST ORDER
016030*    SINCE BUILD-INSTALLMENT-RTN IN LNCREATE WROTE THEM THAT WAY,
016040*    PAYING EVERY UNPAID INSTALLMENT THE REMAINING AMOUNT CAN
016050*    STILL FULLY COVER.
016060******************************************************************
016100 APPLY-INSTALLMENTS-RTN.
016116*        CALLED ONLY AFTER FIND-LOAN-RTN HAS CONFIRMED THE LOAN
016132*        ID EXISTS ON LOANMAST.DAT.
016150*    RESET THE RUN COUNTERS AND THE STOP SWITCH BEFORE SCANNING.
016200     MOVE ZERO TO WS-INSTALLMENTS-PAID.
016300     MOVE ZERO TO WS-TOTAL-PAID.
016400     MOVE "N" TO WS-STOP-PROCESSING-SW.
016500     MOVE SPACES TO INST-FILE-STATUS.
016600     CLOSE INSTALLMENT-FILE.
016700     OPEN I-O INSTALLMENT-FILE.
016800     READ INSTALLMENT-FILE NEXT RECORD
016900         AT END SET INST-FILE-AT-END TO TRUE.
017000     PERFORM APPLY-ONE-INSTALLMENT-RTN THRU END-APPLY-ONE-INSTALLMENT-RTN
017100         UNTIL INST-FILE-AT-END.
017150*    ONLY BOTHER CHECKING WHETHER THE LOAN IS NOW FULLY PAID IF
017160*    AT LEAST ONE INSTALLMENT WAS ACTUALLY PAID THIS RUN.
017200     IF WS-INSTALLMENTS-PAID GREATER THAN ZERO
017300         PERFORM CHECK-FULLY-PAID-RTN.
017400
017450******************************************************************
017460*    APPLY-ONE-INSTALLMENT-RTN - TESTED AGAINST EVERY INSTALLMENT
017470*    RECORD ON FILE, NOT JUST THOSE FOR THIS LOAN, SINCE INSTMAST
017480*    IS NOT KEYED.  ONCE WS-STOP-PROCESSING IS SET, REMAINING
017490*    INSTALLMENTS FOR THIS LOAN ARE SKIPPED BUT THE SCAN STILL
017495*    RUNS TO THE END OF THE FILE.
017500******************************************************************
017600 APPLY-ONE-INSTALLMENT-RTN.
017612*        THIS PARAGRAPH NEVER SEES A RECORD FOR ANY LOAN OTHER
017624*        THAN THE ONE SELECTED BY THE OPERATOR IN A WAY THAT
017636*        MATTERS - THE LOAN-ID TEST BELOW FILTERS EVERYTHING ELSE.
017650*    THREE-WAY TEST: WRONG LOAN OR ALREADY STOPPED -> SKIP;
017660*    ALREADY PAID -> SKIP (CONTINUE IS A NO-OP); CANNOT COVER IT
017670*    IN FULL -> STOP FOR THE REST OF THIS LOAN; OTHERWISE PAY IT.
017700     IF INST-LOAN-ID EQUAL WS-LOOKUP-LOAN-ID
017800        AND NOT WS-STOP-PROCESSING
017900         IF INST-IS-PAID
018000             CONTINUE
018100         ELSE IF WS-PAY-AMOUNT LESS THAN INST-AMOUNT
018200             SET WS-STOP-PROCESSING TO TRUE
018300         ELSE
018400             PERFORM PAY-ONE-INSTALLMENT-RTN.
018450*    ADVANCE REGARDLESS OF OUTCOME - THE SCAN NEVER STOPS EARLY,
018460*    ONLY THE PAYING OF FURTHER INSTALLMENTS ON THIS LOAN DOES.
018500     READ INSTALLMENT-FILE NEXT RECORD
018600         AT END SET INST-FILE-AT-END TO TRUE.
018700 END-APPLY-ONE-INSTALLMENT-RTN.
018800
018850******************************************************************
018860*    PAY-ONE-INSTALLMENT-RTN - MARKS ONE INSTALLMENT PAID, STAMPS
018870*    TODAY'S DATE ON IT, REWRITES IT, AND ROLLS ITS NOMINAL AMOUNT
018880*    INTO THE RUNNING TOTAL AND COUNT FOR THIS PAYMENT RUN.
018890******************************************************************
018900 PAY-ONE-INSTALLMENT-RTN.
018912*        CALLED ONLY WHEN APPLY-ONE-INSTALLMENT-RTN HAS ALREADY
018924*        CONFIRMED THE REMAINING PAYMENT AMOUNT COVERS THIS
018936*        INSTALLMENT IN FULL.
018950*    COMPUTE THE REWARD/PENALTY-ADJUSTED COLLECTION AMOUNT FIRST,
018960*    SINCE IT SETS INST-PAID-AMOUNT BEFORE THE REWRITE BELOW.
019000     PERFORM CALC-REWARD-PENALTY-RTN.
019100     MOVE "Y" TO INST-PAID-FLAG.
019150*    STAMP THE SAME RUN DATE ACCEPTED ONCE IN MAIN-RTN.
019200     MOVE WS-CURRENT-DATE-R TO INST-PAYMENT-DATE.
019250*    REWRITE REPLACES THE RECORD JUST READ - THE FILE MUST BE
019260*    OPEN I-O AND THE READ MUST HAVE JUST SUCCEEDED FOR THIS TO
019270*    WORK ON A SEQUENTIAL FILE.
019300     REWRITE LOAN-INSTALLMENT-RECORD.
019350*    REDUCE THE REMAINING PAYMENT AMOUNT BY THE NOMINAL INSTALLMENT
019360*    AMOUNT, NOT THE ADJUSTED ONE - THE OPERATOR'S CASH COVERS THE
019370*    NOMINAL SCHEDULE, THE ADJUSTMENT IS A SEPARATE BOOKKEEPING
019380*    FIGURE HANDLED ENTIRELY INSIDE INST-PAID-AMOUNT.
019400     SUBTRACT INST-AMOUNT FROM WS-PAY-AMOUNT.
019450*    THE RUNNING TOTAL DISPLAYED TO THE OPERATOR IS ALSO THE
019460*    NOMINAL FIGURE - SEE THE REQ 5540 LOG ENTRY ABOVE.
019500     ADD INST-AMOUNT TO WS-TOTAL-PAID.
019600     ADD 1 TO WS-INSTALLMENTS-PAID.
019700
019800******************************************************************
019900*    CALC-REWARD-PENALTY-RTN
020000*    EARLY/LATE PAYMENT ADJUSTMENT - COMPUTES THE
020100*    AMOUNT ACTUALLY COLLECTED ON ONE INSTALLMENT BASED ON THE
020200*    NUMBER OF DAYS BETWEEN TODAY AND THE INSTALLMENT'S DUE
020300*    DATE.  PAID EARLY (NEGATIVE DIFFERENCE) EARNS A 0.1%-PER-
020400*    DAY DISCOUNT; PAID LATE (POSITIVE DIFFERENCE) DRAWS A
020500*    0.1%-PER-DAY PENALTY; PAID ON THE DUE DATE IS UNCHANGED.
020600*    NOTE THE RUNNING TOTALS ABOVE ACCUMULATE THE NOMINAL
020700*    INST-AMOUNT, NOT THIS ADJUSTED FIGURE.
020800******************************************************************
020900 CALC-REWARD-PENALTY-RTN.
020933*        CALLED ONLY FROM PAY-ONE-INSTALLMENT-RTN, NEVER DIRECTLY
020966*        FROM ANY OTHER PARAGRAPH.
021000*    FIRST CALL TO CALC-JULIAN-RTN CONVERTS TODAY'S DATE.
021100     MOVE WS-CURRENT-CCYY TO WS-JUL-Y.
021200     MOVE WS-CURRENT-MM   TO WS-JUL-M.
021250     MOVE WS-CURRENT-DD   TO WS-JUL-D.
021300     PERFORM CALC-JULIAN-RTN.
021400     MOVE WS-JUL-A TO WS-TODAY-JULIAN.
021500*    SECOND CALL CONVERTS THE INSTALLMENT'S OWN DUE DATE - THE
021550*    SAME WORK FIELDS ARE REUSED, SO ORDER MATTERS HERE.
021600     MOVE INST-DUE-CCYY TO WS-JUL-Y.
021700     MOVE INST-DUE-MM   TO WS-JUL-M.
021750     MOVE INST-DUE-DD   TO WS-JUL-D.
021800     PERFORM CALC-JULIAN-RTN.
021900     MOVE WS-JUL-A TO WS-DUE-JULIAN.
022000     COMPUTE WS-DAYS-DIFFERENCE =
022100         WS-TODAY-JULIAN - WS-DUE-JULIAN.
022150*    NEGATIVE DIFFERENCE - PAID BEFORE THE DUE DATE, DISCOUNT.
022200     EVALUATE TRUE
022300         WHEN WS-DAYS-DIFFERENCE LESS THAN ZERO
022400             COMPUTE WS-ABS-DAYS-DIFFERENCE = ZERO - WS-DAYS-DIFFERENCE
022500             COMPUTE WS-DISCOUNT-OR-PENALTY ROUNDED =
022600                 INST-AMOUNT * .001 * WS-ABS-DAYS-DIFFERENCE
022700             COMPUTE INST-PAID-AMOUNT ROUNDED =
022800                 INST-AMOUNT - WS-DISCOUNT-OR-PENALTY
022850*            POSITIVE DIFFERENCE - PAID AFTER THE DUE DATE, PENALTY.
022900         WHEN WS-DAYS-DIFFERENCE GREATER THAN ZERO
023000             COMPUTE WS-DISCOUNT-OR-PENALTY ROUNDED =
023100                 INST-AMOUNT * .001 * WS-DAYS-DIFFERENCE
023200             COMPUTE INST-PAID-AMOUNT ROUNDED =
023300                 INST-AMOUNT + WS-DISCOUNT-OR-PENALTY
023350*            PAID EXACTLY ON THE DUE DATE - NO ADJUSTMENT.
023400         WHEN OTHER
023500             MOVE INST-AMOUNT TO INST-PAID-AMOUNT
023600     END-EVALUATE.
023700
023800******************************************************************
023900*    CALC-JULIAN-RTN - DAY-COUNT CONVERTER (FLIEGEL & VAN FLANDERN
024000*    FORMULA).  WS-JUL-Y/WS-JUL-M/WS-JUL-D ARE SET BY THE CALLER
024100*    BEFORE PERFORM; RESULT COMES BACK IN WS-JUL-A AS A
024200*    CONTINUOUSLY ASCENDING DAY NUMBER SO TWO DATES CAN BE
024300*    SUBTRACTED TO GET A DAY DIFFERENCE WITHOUT AN INTRINSIC
024400*    DATE FUNCTION.
024500******************************************************************
024600 CALC-JULIAN-RTN.
024616*        CALLED TWICE PER INSTALLMENT PAID - ONCE FOR TODAY,
024632*        ONCE FOR THE DUE DATE.
024650*    JANUARY AND FEBRUARY ARE TREATED AS MONTHS 13 AND 14 OF THE
024660*    PRIOR YEAR - STANDARD TRICK FOR THIS FORMULA.
024700     IF WS-JUL-M LESS THAN 3
024800         SUBTRACT 1 FROM WS-JUL-Y
024900         ADD 12 TO WS-JUL-M.
025000     COMPUTE WS-JUL-A =
025100         365 * WS-JUL-Y + (WS-JUL-Y / 4) - (WS-JUL-Y / 100)
025200             + (WS-JUL-Y / 400)
025300             + ((153 * (WS-JUL-M - 3) + 2) / 5)
025400             + WS-JUL-D + 1721119.
025500
025600******************************************************************
025700*    CHECK-FULLY-PAID-RTN / CHECK-ONE-INSTALLMENT-RTN - AFTER A
025800*    PAYMENT RUN PAYS AT LEAST ONE INSTALLMENT, THIS RESCANS
025900*    INSTMAST.DAT TO SEE IF ANY INSTALLMENT FOR THE LOAN IS STILL
025950*    UNPAID.  IF NONE ARE, THE LOAN RECORD ITSELF IS MARKED PAID.
026000******************************************************************
026100 CHECK-FULLY-PAID-RTN.
026116*        CALLED ONLY WHEN AT LEAST ONE INSTALLMENT WAS ACTUALLY
026132*        PAID THIS RUN - SEE THE TEST IN APPLY-INSTALLMENTS-RTN.
026150*    ASSUME FULLY PAID UNTIL AN UNPAID INSTALLMENT PROVES
026160*    OTHERWISE.
026200     MOVE "N" TO WS-NOT-ALL-PAID-SW.
026300     MOVE SPACES TO INST-FILE-STATUS.
026400     CLOSE INSTALLMENT-FILE.
026500     OPEN I-O INSTALLMENT-FILE.
026600     READ INSTALLMENT-FILE NEXT RECORD
026700         AT END SET INST-FILE-AT-END TO TRUE.
026800     PERFORM CHECK-ONE-INSTALLMENT-RTN THRU END-CHECK-ONE-INSTALLMENT-RTN
026900         UNTIL INST-FILE-AT-END.
026950*    ONLY REWRITE THE LOAN RECORD WHEN THE FULL SCAN FOUND
026960*    NOTHING STILL UNPAID.
027000     IF NOT WS-NOT-ALL-PAID
027100         MOVE "Y" TO LOAN-IS-PAID
027200         REWRITE LOAN-RECORD.
027300
027400 CHECK-ONE-INSTALLMENT-RTN.
027416*        CALLED FOR EVERY RECORD ON INSTMAST.DAT, NOT JUST THOSE
027432*        FOR THIS LOAN - THE LOAN-ID TEST BELOW DOES THE FILTERING.
027450*    ANY UNPAID INSTALLMENT FOR THIS LOAN ID FLIPS THE SWITCH -
027460*    ONE IS ENOUGH, THE SCAN DOES NOT STOP EARLY THOUGH.
027500     IF INST-LOAN-ID EQUAL WS-LOOKUP-LOAN-ID
027600        AND INST-NOT-PAID
027700         SET WS-NOT-ALL-PAID TO TRUE.
027800     READ INSTALLMENT-FILE NEXT RECORD
027900         AT END SET INST-FILE-AT-END TO TRUE.
028000 END-CHECK-ONE-INSTALLMENT-RTN.
028100
028150******************************************************************
028160*    BUILD-RESULT-MESSAGE-RTN - TURNS THE COUNT AND TOTAL FROM
028170*    THIS PAYMENT RUN INTO THE ONE-LINE MESSAGE DISPLAYED BACK TO
028180*    THE OPERATOR IN APPLY-ONE-PAYMENT-RTN ABOVE.
028190******************************************************************
028200 BUILD-RESULT-MESSAGE-RTN.
028212*        CALLED ONCE PER PAYMENT ATTEMPT, AFTER APPLY-
028224*        INSTALLMENTS-RTN HAS FINISHED - NEVER CALLED WHEN THE
028236*        LOAN ITSELF WAS NOT FOUND.
028250*    A ZERO PAID COUNT MEANS THE FIRST UNPAID INSTALLMENT ALREADY
028260*    COST MORE THAN THE ENTIRE PAYMENT AMOUNT OFFERED.
028300     IF WS-INSTALLMENTS-PAID EQUAL ZERO
028400         MOVE "INSUFFICIENT FUNDS TO PAY ANY INSTALLMENT."
028500             TO WS-MESSAGE-AREA
028600     ELSE
028650*        EDIT BOTH NUMERIC VALUES BEFORE THE STRING BELOW - STRING
028660*        CANNOT EDIT A NUMERIC-EDITED PICTURE ON THE FLY.
028700         MOVE WS-INSTALLMENTS-PAID TO WS-INSTALLS-PAID-DISP
028800         MOVE WS-TOTAL-PAID        TO WS-TOTAL-PAID-DISP
028900         STRING "SUCCESSFULLY PAID " DELIMITED BY SIZE
029000                WS-INSTALLS-PAID-DISP DELIMITED BY SIZE
029100                " INSTALLMENTS. TOTAL AMOUNT SPENT: "
029200                    DELIMITED BY SIZE
029300                WS-TOTAL-PAID-DISP DELIMITED BY SIZE
029400             INTO WS-MESSAGE-AREA.
029450*    END OF LNPAY - NO FURTHER PARAGRAPHS.
