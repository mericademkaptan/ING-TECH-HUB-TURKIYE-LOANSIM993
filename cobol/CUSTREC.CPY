000100******************************************************************
000200*    CUSTREC.CPY                                                 *
000300*    CUSTOMER MASTER RECORD LAYOUT - LOAN CREDIT FILE            *
000400*    ONE RECORD PER CUSTOMER CARRYING A LOAN CREDIT LINE.        *
000500*    FILE IS ORGANIZATION RELATIVE, RELATIVE KEY DERIVED FROM    *
000600*    CUST-ID (SEE CUST-RRN IN THE CALLING PROGRAM).              *
000700******************************************************************
000800*    MAINTENANCE LOG
000900*    19SEP86  RMC      ORIGINAL LAYOUT - LOAN.DAT TRANS RECORD
001000*    11MAR89  RMC      SPLIT CUSTOMER MASTER OUT OF LOAN.DAT
001100*    02AUG90  RMC      ADDED CREDIT LIMIT / USED CREDIT FIELDS
001200*    14FEB92  LJT      ADDED BRANCH, STATUS, MAINT STAMP FIELDS
001300*    23NOV98  PDQ      Y2K - ADD-DATE / MAINT-DATE NOW CCYYMMDD
001400*    09JUN03  LJT      REQ 4417 - WIDENED NAME FIELDS, PAD FILLER
001500******************************************************************
001600 01  CUSTOMER-RECORD.
001700     05  CUST-ID                     PIC 9(09).
001800     05  CUST-NAME                   PIC X(20).
001900     05  CUST-SURNAME                PIC X(20).
002000     05  CUST-BRANCH-CODE            PIC X(04).
002100     05  CUST-CREDIT-LIMIT           PIC S9(9)V99  COMP-3.
002200     05  CUST-USED-CREDIT            PIC S9(9)V99  COMP-3.
002300     05  CUST-STATUS                 PIC X(01).
002400         88  CUST-STATUS-ACTIVE          VALUE "A".
002500         88  CUST-STATUS-FROZEN          VALUE "F".
002600         88  CUST-STATUS-CLOSED          VALUE "C".
002700     05  CUST-ADD-DATE               PIC 9(08).
002800     05  CUST-ADD-DATE-R REDEFINES CUST-ADD-DATE.
002900         10  CUST-ADD-CCYY           PIC 9(04).
003000         10  CUST-ADD-MM             PIC 9(02).
003100         10  CUST-ADD-DD             PIC 9(02).
003200     05  CUST-LAST-MAINT-DATE        PIC 9(08).
003300     05  CUST-LAST-MAINT-USER        PIC X(08).
003400     05  FILLER                      PIC X(20).
003500******************************************************************
